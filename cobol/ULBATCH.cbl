000100******************************************************************
000200* PROGRAM:  ULBATCH
000300*
000400* AUTHOR :  R J Holloway
000500*
000600* READS THE UNIVERSAL LIFE POLICY REQUEST FILE AND, FOR EACH CASE,
000700* LOADS THAT INSURED'S RATES AND EITHER PROJECTS THE FULL AT-ISSUE
000800* ILLUSTRATION OR SOLVES FOR THE MINIMUM ANNUAL PREMIUM, WRITING
000900* THE ILLUSTRATION LEDGER, SOLVER RESULTS AND PRINTABLE REPORT
001000* FILES.
001100*
001200* A GOOD CASE FOR DEBUGGING LAB IF THE REQUEST FILE IS BAD -
001300* INDEED
001400*
001500* NOTES FOR THE NEXT PROGRAMMER:
001600*   - THIS PROGRAM DOES NOT COMPUTE ANY ACTUARIAL VALUES ITSELF.
001700*     IT READS REQUESTS, CALLS ULRATES/ULENGIN/ULSOLVE, AND
001800*     FORMATS WHAT COMES BACK.  IF A NUMBER ON THE REPORT LOOKS
001900*     WRONG, GO LOOK AT ULENGIN FIRST.
002000*   - "I" REQUESTS DRIVE THE MONTH-BY-MONTH ROLL-FORWARD HERE IN
002100*     300-RUN-ILLUSTRATION.  "S" REQUESTS HAND THE ENTIRE
002200*     ROLL-FORWARD OFF TO ULSOLVE, WHICH RE-ILLUSTRATES INTERNALLY
002300*     AT EACH TRIAL PREMIUM - THIS PROGRAM NEVER SEES THOSE
002400*     INTERMEDIATE MONTHS.
002500*   - AN UNRECOGNIZED REQUEST-TYPE IS NOT AN ABEND CONDITION.  IT
002600*     IS COUNTED AND LOGGED TO THE REPORT (RQ1450) SO A BAD
002700*     UPSTREAM FEED DOES NOT TAKE DOWN THE WHOLE NIGHTLY RUN.
002800*   - A FAILED OPEN ON ANY OF THE FOUR FILES IS DIFFERENT - THAT
002900*     IS A SETUP-TIME FAILURE WITH NO SENSIBLE WAY TO CONTINUE,
003000*     SO 700-OPEN-FILES GOES STRAIGHT TO 990-ABORT-RTN (RQ1940).
003100*   - THE REPORT-TOTALS AND FIELDS GROUPS EACH CARRY A TRACE
003200*     REDEFINES SO THIRD SHIFT CAN DISPLAY A HUMAN-READABLE VIEW
003300*     OF PACKED OR STATUS FIELDS WITHOUT NEEDING A DUMP.
003400******************************************************************
003500*
003600* Policy request record descriptions:
003700*     0    1    1    2    2    3    3    4
003800* ....5....0....5....0....5....0....5....0
003900* I MNSAAA FFFFFFFFF PPPPPPPPP  <== I=illustrate, S=solve
004000*   |||||| |||||||||  \_____/
004100*   |||||| |||||||||  annual premium (7.2)
004200*   |||||| \_______/
004300*   ||||||  face amount (9)
004400*   |||\ /
004500*   ||| risk class (NS/SM), gender (M/F)
004600*   \_/
004700*  issue age (3)
004800*
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. ULBATCH.
005200 AUTHOR. R J HOLLOWAY.
005300*    INSTALLATION IS THE HOME SHOP THAT OWNS THIS SOURCE.
005400 INSTALLATION. COBOL DEVELOPMENT CENTER.
005500 DATE-WRITTEN. 06/07/89.
005600*    DATE-COMPILED IS RESET BY THE COMPILER AT EACH BUILD - THE
005700*    VALUE BELOW IS WHATEVER WAS PRESENT AT THE LAST SOURCE PULL.
005800 DATE-COMPILED. 06/07/89.
005900 SECURITY. NON-CONFIDENTIAL.
006000*
006100*----------------------------------------------------------------
006200*                     M A I N T E N A N C E   L O G
006300*----------------------------------------------------------------
006400* 06/07/89  RJH  RQ1105  ORIGINAL VERSION.  ILLUSTRATE ONLY - NO  RQ1105__
006500*                        SOLVER DISPATCH (ADDED RQ1142).          RQ1105__
006600* 09/09/89  RJH  RQ1142  ADDED "S" REQUEST DISPATCH TO ULSOLVE    RQ1142__
006700*                        AND THE SOLVER RESULTS FILE.             RQ1142__
006800* 06/14/90  DWS  RQ1200  ADDED YEAR-TOTAL CONTROL BREAK ON THE    RQ1200__
006900*                        ILLUSTRATION REPORT PER ACTUARY REQUEST. RQ1200__
007000* 05/22/91  DWS  RQ1290  FINAL TOTALS NOW SHOW THE LAPSE MONTH    RQ1290__
007100*                        AND YEAR WHEN A CASE LAPSES BEFORE       RQ1290__
007200*                        MATURITY, NOT JUST THE MATURITY VALUE.   RQ1290__
007300* 02/14/92  RJH  RQ1312  ALIGNED REPORT MONEY COLUMNS WITH THE    RQ1312__
007400*                        LEDGER FIELD WIDTHS AFTER RQ1310 CHANGED RQ1312__
007500*                        ULENGIN'S INTERNAL PRECISION.            RQ1312__
007600* 04/03/95  DWS  RQ1450  INVALID REQUEST-TYPE VALUES NOW COUNTED  RQ1450__
007700*                        AND LOGGED TO THE REPORT INSTEAD OF      RQ1450__
007800*                        ABENDING THE RUN.                        RQ1450__
007900* 12/03/98  MWT  RQ1702  YEAR 2000 REVIEW - RUN-DATE STAMP ON     RQ1702__
008000*                        THE REPORT HEADING EXPANDED TO A 4-      RQ1702__
008100*                        DIGIT YEAR.  SIGNED OFF Y2K TEAM.        RQ1702__
008200* 06/30/00  MWT  RQ1751  RENAMED WORK FIELDS TO MATCH REVISED     RQ1751__
008300*                        SHOP STANDARD FOR ACTUARIAL PROGRAMS.    RQ1751__
008400* 04/19/02  RJH  RQ1813  ADDED REQUEST-COUNT TRACE DISPLAY FOR    RQ1813__
008500*                        THIRD SHIFT SUPPORT.                     RQ1813__
008600* 02/11/04  DWS  RQ1902  A BLANK OR SHORT RECORD ON POLYREQ-FILE  RQ1902__
008700*                        WAS SLIPPING THROUGH TO 200-PROCESS-     RQ1902__
008800*                        REQUEST AND SCORING AS "OTHER" REQUEST   RQ1902__
008900*                        TYPE.  NO CHANGE REQUIRED - CONFIRMED    RQ1902__
009000*                        THE EXISTING RQ1450 COUNT-AND-LOG PATH   RQ1902__
009100*                        ALREADY HANDLES IT CORRECTLY.  LOGGED    RQ1902__
009200*                        HERE FOR THE RECORD PER AUDIT REQUEST.   RQ1902__
009300* 07/19/05  RJH  RQ1940  A FAILED OPEN ON ANY OF THE FOUR BATCH   RQ1940__
009400*                        FILES USED TO FALL THROUGH SILENTLY AND  RQ1940__
009500*                        LET THE RUN LIMP ALONG UNTIL IT ABENDED  RQ1940__
009600*                        ON THE FIRST READ OR WRITE, WITH NO      RQ1940__
009700*                        MESSAGE POINTING BACK TO THE REAL CAUSE. RQ1940__
009800*                        700-OPEN-FILES NOW GOES DIRECTLY TO A    RQ1940__
009900*                        NEW 990-ABORT-RTN AND STOPS THE STEP     RQ1940__
010000*                        THE MOMENT ANY OPEN COMES BACK NOT-00.   RQ1940__
010100*                        ALSO MOVED WS-REQUEST-COUNT OUT OF THE   RQ1940__
010200*                        WORK-VARIABLES GROUP TO STAND ALONE AS   RQ1940__
010300*                        A 77-LEVEL, SINCE IT IS A RUN COUNTER    RQ1940__
010400*                        AND NOT PART OF ANY RECORD LAYOUT.       RQ1940__
010500* 03/08/06  MWT  RQ1966  NO LOGIC CHANGE.  RENUMBERED THE CHANGE  RQ1966__
010600*                        TAG COLUMN ON SEVERAL OLDER ENTRIES SO   RQ1966__
010700*                        THE LISTING TOOL COULD CROSS-REFERENCE   RQ1966__
010800*                        THEM AGAINST THE NEW TICKET SYSTEM.      RQ1966__
010900* 05/14/08  DWS  RQ2011  ANNUAL WALKTHROUGH WITH THE ACTUARIAL    RQ2011__
011000*                        DEPARTMENT.  NO CHANGE - REVIEWED THE    RQ2011__
011100*                        YEAR-TOTAL CONTROL BREAK, THE LAPSE/     RQ2011__
011200*                        MATURITY MESSAGE LOGIC AND THE INVALID-  RQ2011__
011300*                        REQUEST COUNTING RULE AGAINST THE        RQ2011__
011400*                        CURRENT ILLUSTRATION SPECIFICATION.      RQ2011__
011500* 09/03/09  RJH  RQ2034  DOCUMENTED THE WS-RT- TRACE REDEFINES    RQ2034__
011600*                        OVER WS-REPORT-TOTALS FOR THIRD SHIFT -  RQ2034__
011700*                        LETS THEM DUMP THE ACCUMULATORS IN A     RQ2034__
011800*                        READABLE FORM WITHOUT DECODING PACKED    RQ2034__
011900*                        DECIMAL.  NO STRUCTURE CHANGE.           RQ2034__
012000* 01/22/10  MWT  RQ2058  CONFIRMED WITH ACTUARIAL THAT THE        RQ2058__
012100*                        HORIZON FORMULA (12 * (121 - ISSUE-AGE)) RQ2058__
012200*                        STILL MATCHES THE CURRENT AGE-121        RQ2058__
012300*                        MATURITY ASSUMPTION.  NO CHANGE.         RQ2058__
012400*----------------------------------------------------------------
012500*
012600 ENVIRONMENT DIVISION.
012700 CONFIGURATION SECTION.
012800 SOURCE-COMPUTER. IBM-390.
012900 OBJECT-COMPUTER. IBM-390.
013000*    C01 IS THE CARRIAGE-CONTROL CHANNEL USED BY THE 810-WRITE-
013100*    PAGE-HEADING "AFTER PAGE" WRITE.  UPSI-0, WHEN SET ON AT
013200*    THE JCL EXEC STEP, TURNS ON THE THIRD-SHIFT TRACE DISPLAYS
013300*    SPRINKLED THROUGH THIS PROGRAM (SEE 000-MAIN).
013400 SPECIAL-NAMES.
013500     C01 IS TOP-OF-FORM
013600     UPSI-0 IS BATCH-TRACE-SWITCH
013700            ON STATUS IS BATCH-TRACE-ON
013800            OFF STATUS IS BATCH-TRACE-OFF.
013900*----------------------------------------------------------------
014000*    FOUR FILES: POLICY REQUESTS IN, LEDGER/SOLVER-RESULT/REPORT
014100*    OUT.  ALL FOUR ARE FLAT LINE-SEQUENTIAL FILES - NO VSAM, NO
014200*    DATABASE ACCESS IN THIS PROGRAM.  LOGICAL NAMES ARE THE
014300*    SHOP'S JCL DDNAMES, NOT PATHS.
014400*----------------------------------------------------------------
014500 INPUT-OUTPUT SECTION.
014600 FILE-CONTROL.
014700     SELECT POLYREQ-FILE ASSIGN TO POLYREQ
014800         ORGANIZATION IS LINE SEQUENTIAL
014900         ACCESS MODE IS SEQUENTIAL
015000         FILE STATUS IS WS-POLYREQ-STATUS.
015100     SELECT LEDGER-FILE ASSIGN TO ULLEDGER
015200         ORGANIZATION IS LINE SEQUENTIAL
015300         ACCESS MODE IS SEQUENTIAL
015400         FILE STATUS IS WS-LEDGER-STATUS.
015500     SELECT SOLVRES-FILE ASSIGN TO ULSOLRES
015600         ORGANIZATION IS LINE SEQUENTIAL
015700         ACCESS MODE IS SEQUENTIAL
015800         FILE STATUS IS WS-SOLVRES-STATUS.
015900     SELECT REPORT-FILE ASSIGN TO ULRPT
016000         ORGANIZATION IS LINE SEQUENTIAL
016100         ACCESS MODE IS SEQUENTIAL
016200         FILE STATUS IS WS-REPORT-STATUS.
016300
016400 DATA DIVISION.
016500 FILE SECTION.
016600*    INPUT - ONE 40-BYTE FIXED RECORD PER POLICY REQUEST.  READ
016700*    INTO PR-POLICY-REQUEST-REC (SEE THE POLYREQ COPYBOOK BELOW).
016800 FD  POLYREQ-FILE
016900     RECORDING MODE IS F.
017000 01  PR-REQUEST-FD                   PIC X(40).
017100
017200*    OUTPUT - ONE 108-BYTE LEDGER RECORD WRITTEN PER POLICY
017300*    MONTH FOR EVERY "I" REQUEST (SEE LEDGREC COPYBOOK).
017400 FD  LEDGER-FILE
017500     RECORDING MODE IS F.
017600 01  LG-LEDGER-FD                    PIC X(108).
017700
017800*    OUTPUT - ONE 34-BYTE SOLVER RESULT RECORD PER "S" REQUEST
017900*    (SEE SOLVREC COPYBOOK).
018000 FD  SOLVRES-FILE
018100     RECORDING MODE IS F.
018200 01  SV-SOLVRES-FD                   PIC X(34).
018300
018400*    OUTPUT - THE PRINTABLE 132-BYTE ILLUSTRATION REPORT.  ALL
018500*    OF THE RPT- 01-RECORDS FURTHER DOWN ARE MOVED HERE OR WRITE
018600*    ... FROM'D DIRECTLY BY THE 8XX-WRITE PARAGRAPHS.
018700 FD  REPORT-FILE
018800     RECORDING MODE IS F.
018900 01  REPORT-RECORD                   PIC X(132).
019000
019100******************************************************************
019200 WORKING-STORAGE SECTION.
019300******************************************************************
019400*----------------------------------------------------------------
019500*    SYSTEM-DATE-AND-TIME  --  ACCEPTED FROM DATE/TIME AT 000-MAIN
019600*    ENTRY.  TWO-DIGIT CENTURY/YEAR SPLIT IS THE ORIGINAL SHOP
019700*    HABIT FROM 1989; RQ1702 BELOW ADDS THE CENTURY BACK IN FOR
019800*    THE REPORT HEADING WITHOUT TOUCHING THIS LAYOUT.
019900*----------------------------------------------------------------
020000 01  SYSTEM-DATE-AND-TIME.
020100     05  CURRENT-DATE.
020200         10  CURRENT-CENTURY          PIC 9(2).
020300         10  CURRENT-YEAR             PIC 9(2).
020400         10  CURRENT-MONTH            PIC 9(2).
020500         10  CURRENT-DAY              PIC 9(2).
020600     05  CURRENT-TIME.
020700         10  CURRENT-HOUR             PIC 9(2).
020800         10  CURRENT-MINUTE           PIC 9(2).
020900         10  CURRENT-SECOND           PIC 9(2).
021000         10  CURRENT-HNDSEC           PIC 9(2).
021100     05  FILLER                       PIC X(04).
021200*
021300*    NUMERIC BREAKDOWN VIEW OF THE ACCEPTED DATE - USED ONLY TO
021400*    BUILD RPT-CCYY ON THE PAGE HEADING (SEE RQ1702).
021500*
021600 01  SYSTEM-DATE-NUMERIC REDEFINES SYSTEM-DATE-AND-TIME.
021700     05  SDN-CENTURY                  PIC 9(2).
021800     05  SDN-YEAR                     PIC 9(2).
021900     05  SDN-MONTH                    PIC 9(2).
022000     05  SDN-DAY                      PIC 9(2).
022100     05  SDN-HOUR                     PIC 9(2).
022200     05  SDN-MINUTE                   PIC 9(2).
022300     05  SDN-SECOND                   PIC 9(2).
022400     05  SDN-HNDSEC                   PIC 9(2).
022500     05  FILLER                       PIC X(04).
022600
022700*----------------------------------------------------------------
022800*    WS-FIELDS  --  FILE-STATUS BYTES FOR ALL FOUR BATCH FILES,
022900*    PLUS THE MISCELLANEOUS RUN SWITCHES AND THE PARA-NAME TRACE
023000*    FIELD.  KEPT AS ONE GROUP SO THE WS-FIELDS-TRACE REDEFINES
023100*    BELOW CAN GIVE THIRD SHIFT A SINGLE DISPLAYABLE SNAPSHOT.
023200*----------------------------------------------------------------
023300 01  WS-FIELDS.
023400     05  WS-POLYREQ-STATUS            PIC X(02) VALUE SPACES.
023500         88  WS-POLYREQ-OK                 VALUE '00'.
023600         88  WS-POLYREQ-EOF-COND           VALUE '10'.
023700     05  WS-LEDGER-STATUS             PIC X(02) VALUE SPACES.
023800     05  WS-SOLVRES-STATUS            PIC X(02) VALUE SPACES.
023900     05  WS-REPORT-STATUS             PIC X(02) VALUE SPACES.
024000     05  WS-POLYREQ-EOF               PIC X(01) VALUE 'N'.
024100         88  WS-POLYREQ-EOF-YES            VALUE 'Y'.
024200*    SET FROM WS-ENGINE-LAPSED-SWITCH AFTER EACH ULENGIN CALL -
024300*    STOPS THE 320-PROJECT-ONE-MONTH ROLL-FORWARD.
024400     05  WS-CURRENT-LAPSED-SW         PIC X(01) VALUE 'N'.
024500         88  WS-CURRENT-LAPSED             VALUE 'Y'.
024600*    NAME OF THE PARAGRAPH CURRENTLY EXECUTING - DISPLAYED BY
024700*    THIRD SHIFT WHEN THE JOB LOG SHOWS AN UNEXPLAINED ABEND.
024800     05  PARA-NAME                    PIC X(40).
024900*    RETURN CODE HANDED BACK BY ULRATES - NOT CURRENTLY TESTED
025000*    HERE, BUT CARRIED THROUGH FOR THE NEXT PROGRAMMER TO WIRE
025100*    UP IF THE ACTUARIAL DEPARTMENT EVER WANTS A HARD STOP ON A
025200*    BAD RATE LOOKUP.
025300     05  LK-RETURN-CD                 PIC 9(04) COMP.
025400     05  FILLER                       PIC X(08).
025500*
025600*    EDITED TRACE VIEW OF THE FILE-STATUS BYTES - USED BY THIRD
025700*    SHIFT SUPPORT WHEN A RUN ABENDS ON A BAD STATUS (RQ1813).
025800*
025900 01  WS-FIELDS-TRACE REDEFINES WS-FIELDS.
026000*    ONE WS-FT- FIELD PER STATUS/SWITCH BYTE ABOVE, IN THE SAME
026100*    ORDER - THIS IS PURELY A DISPLAY VIEW, NEVER MOVED INTO.
026200     05  WS-FT-POLYREQ-STATUS         PIC X(02).
026300     05  WS-FT-LEDGER-STATUS          PIC X(02).
026400     05  WS-FT-SOLVRES-STATUS         PIC X(02).
026500     05  WS-FT-REPORT-STATUS          PIC X(02).
026600     05  WS-FT-POLYREQ-EOF            PIC X(01).
026700     05  WS-FT-CURRENT-LAPSED-SW      PIC X(01).
026800     05  FILLER                       PIC X(50).
026900
027000*    RUN-WIDE REQUEST COUNTER - NOT PART OF ANY RECORD, SO IT
027100*    STANDS ALONE RATHER THAN LIVING UNDER A GROUP (RQ1940).
027200 77  WS-REQUEST-COUNT                 PIC 9(07) COMP-3 VALUE 0.
027300
027400*----------------------------------------------------------------
027500*    WORK-VARIABLES  --  PER-REQUEST DISPATCH COUNTERS AND THE
027600*    CURRENT-MONTH/HORIZON PAIR THAT DRIVES THE 320-PROJECT-ONE-
027700*    MONTH LOOP FOR THE REQUEST NOW IN PROGRESS.  WS-REQUEST-COUNT
027800*    USED TO LIVE HERE TOO BUT WAS PULLED OUT TO A 77-LEVEL - SEE
027900*    RQ1940 IN THE MAINTENANCE LOG ABOVE.
028000*----------------------------------------------------------------
028100 01  WORK-VARIABLES.
028200     05  WS-ILLUSTRATE-COUNT          PIC 9(07) COMP-3 VALUE 0.
028300     05  WS-SOLVE-COUNT               PIC 9(07) COMP-3 VALUE 0.
028400     05  WS-BAD-REQUEST-COUNT         PIC 9(07) COMP-3 VALUE 0.
028500*    HORIZON RUNS TO AGE 121 PER THE ILLUSTRATION SPECIFICATION -
028600*    SEE 310-INIT-ILLUSTRATION FOR THE MONTHS-REMAINING FORMULA.
028700     05  WS-CURRENT-MONTH             PIC 9(04) COMP.
028800     05  WS-PROJ-HORIZON-MOS          PIC 9(04) COMP.
028900     05  FILLER                       PIC X(10).
029000
029100*----------------------------------------------------------------
029200*    WS-ENGINE-CONTROL-AREA  --  THE LINKAGE AREA PASSED TO
029300*    ULENGIN ON EACH MONTHLY CALL.  ULENGIN SETS THE LAPSED
029400*    SWITCH; THIS PROGRAM COPIES IT TO WS-CURRENT-LAPSED-SW SO
029500*    THE ROLL-FORWARD LOOP IN 300-RUN-ILLUSTRATION CAN TEST IT.
029600*----------------------------------------------------------------
029700 01  WS-ENGINE-CONTROL-AREA.
029800*    SET BY THIS PROGRAM BEFORE EACH CALL - TELLS ULENGIN WHICH
029900*    POLICY MONTH TO PROJECT NEXT.
030000     05  WS-ENGINE-POLICY-MONTH       PIC 9(04) COMP.
030100*    SET BY ULENGIN AFTER THE CALL RETURNS - 'Y' MEANS THE
030200*    ACCOUNT VALUE WENT TO OR BELOW ZERO THIS MONTH.
030300     05  WS-ENGINE-LAPSED-SWITCH      PIC X(01).
030400         88  WS-ENGINE-POLICY-LAPSED       VALUE 'Y'.
030500     05  FILLER                       PIC X(05).
030600
030700*----------------------------------------------------------------
030800*    YEAR-TO-DATE AND GRAND-TOTAL ACCUMULATORS FOR THE CURRENT
030900*    "I" REQUEST'S REPORT - RESET AT 310-INIT-ILLUSTRATION AND
031000*    AGAIN EVERY CONTROL BREAK (SEE RQ1200).
031100*----------------------------------------------------------------
031200 01  WS-REPORT-TOTALS.
031300*    "YR" FIELDS RESET AT EVERY CONTROL BREAK (RQ1200) -
031400*    "FN" FIELDS RUN FOR THE WHOLE ILLUSTRATION AND FEED THE
031500*    GRAND TOTALS PRINTED BY 360-WRITE-FINAL-TOTALS.
031600     05  WS-YR-PREMIUM                PIC S9(09)V99 COMP-3.
031700     05  WS-YR-PREMIUM-LOAD           PIC S9(09)V99 COMP-3.
031800     05  WS-YR-EXPENSE-CHARGE         PIC S9(09)V99 COMP-3.
031900     05  WS-YR-COI-CHARGE             PIC S9(09)V99 COMP-3.
032000     05  WS-YR-INTEREST               PIC S9(09)V99 COMP-3.
032100     05  WS-FN-PREMIUM                PIC S9(09)V99 COMP-3.
032200     05  WS-FN-PREMIUM-LOAD           PIC S9(09)V99 COMP-3.
032300     05  WS-FN-EXPENSE-CHARGE         PIC S9(09)V99 COMP-3.
032400     05  WS-FN-COI-CHARGE             PIC S9(09)V99 COMP-3.
032500     05  WS-FN-INTEREST               PIC S9(09)V99 COMP-3.
032600*    LAST LEDGER MONTH/YEAR AND VALUE-END SEEN, KEPT SO THE
032700*    LAPSE/MATURITY MESSAGE HAS SOMETHING TO REPORT (RQ1290).
032800     05  WS-LAST-LEDGER-MONTH         PIC 9(04) COMP.
032900     05  WS-LAST-LEDGER-YEAR          PIC 9(03) COMP.
033000     05  WS-LAST-VALUE-END            PIC S9(09)V99 COMP-3.
033100     05  FILLER                       PIC X(10).
033200*
033300*    UNSIGNED TRACE VIEW OF THE YEAR-TO-DATE ACCUMULATORS - USED
033400*    WHEN AN ACTUARY QUESTIONS A YEAR-TOTAL LINE ON THE REPORT.
033500*
033600 01  WS-REPORT-TOTALS-TRACE REDEFINES WS-REPORT-TOTALS.
033700     05  WS-RT-YR-PREMIUM             PIC X(06).
033800     05  WS-RT-YR-PREMIUM-LOAD        PIC X(06).
033900     05  WS-RT-YR-EXPENSE-CHARGE      PIC X(06).
034000     05  WS-RT-YR-COI-CHARGE          PIC X(06).
034100     05  WS-RT-YR-INTEREST            PIC X(06).
034200     05  WS-RT-FN-PREMIUM             PIC X(06).
034300     05  WS-RT-FN-PREMIUM-LOAD        PIC X(06).
034400     05  WS-RT-FN-EXPENSE-CHARGE      PIC X(06).
034500     05  WS-RT-FN-COI-CHARGE          PIC X(06).
034600     05  WS-RT-FN-INTEREST            PIC X(06).
034700     05  WS-RT-LAST-LEDGER-MONTH      PIC X(02).
034800     05  WS-RT-LAST-LEDGER-YEAR       PIC X(02).
034900     05  WS-RT-LAST-VALUE-END         PIC X(06).
035000     05  FILLER                       PIC X(10).
035100
035200*    THE FOUR SHARED RECORD LAYOUTS.  POLYREQ AND RATETAB ARE
035300*    ALSO COPIED BY ULRATES/ULENGIN/ULSOLVE; LEDGREC AND SOLVREC
035400*    ARE THE OUTPUT SHAPES THIS PROGRAM WRITES TO DISK.
035500*
035600*    POLYREQ QUICK REFERENCE (SEE THE ASCII DIAGRAM AT THE TOP
035700*    OF THIS PROGRAM FOR THE RAW COLUMN POSITIONS) -
035800*        PR-REQUEST-TYPE                     "I" OR "S"
035900*        PR-GENDER/RISK-CLASS/ISSUE-AGE       UNDERWRITING
036000*        PR-FACE-AMOUNT/ANNUAL-PREMIUM        REQUESTED AMOUNTS
036100*
036200*    LEDGREC QUICK REFERENCE (SEE THE COPYBOOK ITSELF FOR THE
036300*    FULL PICTURE CLAUSES) -
036400*        LG-POLICY-MONTH/YEAR/MONTH-IN-POLICY-YEAR  POSITION
036500*        LG-VALUE-START/VALUE-END                   ACCOUNT VALUE
036600*        LG-PREMIUM/PREMIUM-LOAD                     MONEY IN
036700*        LG-EXPENSE-CHARGE/COI-CHARGE                MONEY OUT
036800*        LG-DEATH-BENEFIT/NAAR                       RISK AMOUNTS
036900*        LG-INTEREST                                 CREDITED
037000*
037100*    SOLVREC QUICK REFERENCE -
037200*        SV-MIN-PREMIUM          THE SOLVED ANNUAL PREMIUM
037300*        SV-GENDER/RISK-CLASS/ISSUE-AGE/FACE-AMOUNT  ECHOED FROM
037400*                                THE ORIGINAL REQUEST FOR AUDIT
037500*
037600*    RATETAB QUICK REFERENCE - ONE OCCURRENCE PER POLICY YEAR,
037700*    121 OCCURRENCES (MAXIMUM PROJECTION LENGTH AT ISSUE AGE 0) -
037800*        WS-RV-UL-RATE(YR)   MONTHLY UNIT-LOAD RATE
037900*        WS-RV-COI-RATE(YR)  MONTHLY COST-OF-INSURANCE RATE
038000*        WS-RV-CF-RATE(YR)   CORRIDOR FACTOR
038100*
038200 COPY POLYREQ.
038300 COPY RATETAB.
038400 COPY LEDGREC.
038500 COPY SOLVREC.
038600
038700*----------------------------------------------------------------
038800*                     R E P O R T   L I N E S
038900*----------------------------------------------------------------
039000*    LINE 1 OF THE PAGE HEADING - TITLE AND RUN DATE.
039100 01  RPT-PAGE-HDR1.
039200     05  FILLER                       PIC X(35)
039300              VALUE 'UNIVERSAL LIFE AT-ISSUE ILLUSTRATION'.
039400     05  FILLER                       PIC X(08) VALUE ' RUN ON '.
039500     05  RPT-H1-MONTH                 PIC 99.
039600     05  FILLER                       PIC X(01) VALUE '/'.
039700     05  RPT-H1-DAY                   PIC 99.
039800     05  FILLER                       PIC X(01) VALUE '/'.
039900     05  RPT-H1-CCYY                  PIC 9(04).
040000     05  FILLER                       PIC X(79) VALUE SPACES.
040100*    LINE 2 - INSURED GENDER, RISK CLASS AND ISSUE AGE.
040200 01  RPT-PAGE-HDR2.
040300     05  FILLER                       PIC X(10) VALUE 'INSURED - '.
040400     05  RPT-H2-GENDER                PIC X(01).
040500     05  FILLER                       PIC X(01) VALUE SPACES.
040600     05  RPT-H2-RISK-CLASS            PIC X(02).
040700     05  FILLER                       PIC X(12) VALUE ' ISSUE AGE '.
040800     05  RPT-H2-ISSUE-AGE             PIC ZZ9.
040900     05  FILLER                       PIC X(103) VALUE SPACES.
041000*    LINE 3 - FACE AMOUNT AND ANNUAL PREMIUM REQUESTED.
041100 01  RPT-PAGE-HDR3.
041200     05  FILLER                       PIC X(13) VALUE 'FACE AMOUNT $'.
041300     05  RPT-H3-FACE-AMOUNT           PIC ZZZ,ZZZ,ZZ9.
041400     05  FILLER                       PIC X(18)
041500              VALUE '   ANNUAL PREMIUM '.
041600     05  RPT-H3-ANNUAL-PREMIUM        PIC ZZZ,ZZ9.99.
041700     05  FILLER                       PIC X(80) VALUE SPACES.
041800 01  RPT-COL-HDR1.
041900     05  FILLER                       PIC X(132) VALUE
042000         ' POL   POL MO  VALUE START    PREMIUM  PRE
042100-        'M LOAD  EXP CHG    DEATH BEN         NAAR       COI  I
042200-        'NTEREST    VALUE END'.
042300 01  RPT-COL-HDR2.
042400     05  FILLER                       PIC X(132) VALUE
042500         ' MO    YR MIY'.
042600*    ONE LINE PER POLICY MONTH - MIRRORS THE LEDGREC FIELD ORDER
042700*    SO 840-WRITE-DETAIL-LINE IS A STRAIGHT MOVE-DOWN-THE-LIST.
042800 01  RPT-DETAIL-LINE.
042900     05  RPT-D-POLICY-MONTH           PIC ZZZ9.
043000     05  FILLER                       PIC X(01).
043100     05  RPT-D-POLICY-YEAR            PIC ZZ9.
043200     05  FILLER                       PIC X(01).
043300     05  RPT-D-MONTH-IN-YEAR          PIC Z9.
043400     05  FILLER                       PIC X(02).
043500     05  RPT-D-VALUE-START            PIC -ZZZ,ZZZ,ZZ9.99.
043600     05  FILLER                       PIC X(01).
043700     05  RPT-D-PREMIUM                PIC ZZZ,ZZ9.99.
043800     05  FILLER                       PIC X(01).
043900     05  RPT-D-PREMIUM-LOAD           PIC ZZZ,ZZ9.99.
044000     05  FILLER                       PIC X(01).
044100     05  RPT-D-EXPENSE-CHARGE         PIC ZZZ,ZZ9.99.
044200     05  FILLER                       PIC X(01).
044300     05  RPT-D-DEATH-BENEFIT          PIC ZZZ,ZZZ,ZZ9.99.
044400     05  FILLER                       PIC X(01).
044500     05  RPT-D-NAAR                   PIC ZZZ,ZZZ,ZZ9.99.
044600     05  FILLER                       PIC X(01).
044700     05  RPT-D-COI-CHARGE             PIC ZZZ,ZZ9.99.
044800     05  FILLER                       PIC X(01).
044900     05  RPT-D-INTEREST               PIC ZZZ,ZZ9.99.
045000     05  FILLER                       PIC X(01).
045100     05  RPT-D-VALUE-END              PIC -ZZZ,ZZZ,ZZ9.99.
045200     05  FILLER                       PIC X(03).
045300*    CONTROL-BREAK LINE PRINTED AFTER MONTH 12 OF EACH POLICY
045400*    YEAR (RQ1200) - EXPENSE-CHARGE COLUMN LINES UP WITH DETAIL.
045500 01  RPT-YEAR-TOTAL-LINE.
045600     05  FILLER                       PIC X(08)
045700              VALUE 'YR TOTAL'.
045800     05  RPT-YT-POLICY-YEAR           PIC ZZ9.
045900     05  FILLER                       PIC X(02) VALUE SPACES.
046000     05  RPT-YT-PREMIUM               PIC ZZZ,ZZ9.99.
046100     05  FILLER                       PIC X(01).
046200     05  RPT-YT-PREMIUM-LOAD          PIC ZZZ,ZZ9.99.
046300     05  FILLER                       PIC X(01).
046400     05  RPT-YT-EXPENSE-CHARGE        PIC ZZZ,ZZ9.99.
046500     05  FILLER                       PIC X(47) VALUE SPACES.
046600     05  RPT-YT-COI-CHARGE            PIC ZZZ,ZZ9.99.
046700     05  FILLER                       PIC X(01).
046800     05  RPT-YT-INTEREST              PIC ZZZ,ZZ9.99.
046900     05  FILLER                       PIC X(01).
047000     05  RPT-YT-VALUE-END             PIC -ZZZ,ZZZ,ZZ9.99.
047100     05  FILLER                       PIC X(03).
047200*    GRAND-TOTAL SECTION HEADER, PRINTED ONCE AT THE END OF THE
047300*    ILLUSTRATION BY 360-WRITE-FINAL-TOTALS.
047400 01  RPT-FINAL-HDR-LINE.
047500     05  FILLER                       PIC X(20)
047600              VALUE 'GRAND TOTALS -------'.
047700     05  FILLER                       PIC X(112) VALUE SPACES.
047800 01  RPT-FINAL-TOTAL-LINE.
047900     05  FILLER                       PIC X(10)
048000              VALUE 'TOTALS    '.
048100     05  RPT-FN-PREMIUM               PIC ZZZ,ZZ9.99.
048200     05  FILLER                       PIC X(01).
048300     05  RPT-FN-PREMIUM-LOAD          PIC ZZZ,ZZ9.99.
048400     05  FILLER                       PIC X(01).
048500     05  RPT-FN-EXPENSE-CHARGE        PIC ZZZ,ZZ9.99.
048600     05  FILLER                       PIC X(19) VALUE SPACES.
048700     05  RPT-FN-COI-CHARGE            PIC ZZZ,ZZ9.99.
048800     05  FILLER                       PIC X(01).
048900     05  RPT-FN-INTEREST              PIC ZZZ,ZZ9.99.
049000     05  FILLER                       PIC X(50) VALUE SPACES.
049100*    PRINTED INSTEAD OF THE LAPSE MESSAGE WHEN THE PROJECTION
049200*    RUNS ALL THE WAY TO AGE 121 WITHOUT LAPSING (RQ1290).
049300 01  RPT-MATURITY-MSG-LINE.
049400     05  FILLER                       PIC X(45)
049500              VALUE 'POLICY REACHED MATURITY - VALUE AT MATURITY $'.
049600     05  RPT-MM-VALUE-AT-MATURITY     PIC -ZZZ,ZZZ,ZZ9.99.
049700     05  FILLER                       PIC X(72) VALUE SPACES.
049800*    PRINTED WHEN VALUE-END GOES TO OR BELOW ZERO BEFORE AGE 121
049900*    (RQ1290) - MONTH/YEAR COME FROM THE LAST LEDGER RECORD.
050000 01  RPT-LAPSE-MSG-LINE.
050100     05  FILLER                       PIC X(24)
050200              VALUE 'POLICY LAPSED IN MONTH '.
050300     05  RPT-LM-LAPSE-MONTH           PIC ZZZ9.
050400     05  FILLER                       PIC X(10) VALUE ', YEAR '.
050500     05  RPT-LM-LAPSE-YEAR            PIC ZZ9.
050600     05  FILLER                       PIC X(91) VALUE SPACES.
050700*    LOGGED IN PLACE OF ABENDING WHEN 200-PROCESS-REQUEST SEES A
050800*    REQUEST-TYPE OTHER THAN "I" OR "S" (RQ1450).
050900 01  RPT-BAD-REQUEST-LINE.
051000     05  FILLER                       PIC X(28)
051100              VALUE 'INVALID REQUEST-TYPE VALUE: '.
051200     05  RPT-BR-REQUEST-TYPE          PIC X(01).
051300     05  FILLER                       PIC X(103) VALUE SPACES.
051400
051500******************************************************************
051600*    PARAGRAPHS ARE NUMBERED BY FUNCTION: 000 MAINLINE, 1XX
051700*    REQUEST-FILE I/O, 2XX DISPATCH, 3XX ILLUSTRATION, 4XX SOLVE,
051800*    7XX OPEN/CLOSE, 8XX REPORT WRITES, 9XX FATAL ABORT.
051900******************************************************************
052000 PROCEDURE DIVISION.
052100******************************************************************
052200
052300*----------------------------------------------------------------
052400*    000-MAIN  --  OPEN, DRIVE THE READ/PROCESS LOOP TO END OF
052500*    THE REQUEST FILE, CLOSE, RETURN.  KEEP THIS PARAGRAPH SHORT
052600*    - IT IS THE FIRST THING A NEW PROGRAMMER READS.
052700*----------------------------------------------------------------
052800 000-MAIN.
052900     MOVE '000-MAIN' TO PARA-NAME.
053000*    STAMP THE RUN DATE/TIME BEFORE ANYTHING ELSE - THE PAGE
053100*    HEADING NEEDS IT AND SO DOES THE JOB LOG.
053200     ACCEPT CURRENT-DATE FROM DATE.
053300     ACCEPT CURRENT-TIME FROM TIME.
053400*    700-OPEN-FILES DOES NOT RETURN IF ANY FILE FAILS TO OPEN -
053500*    IT GOES TO 990-ABORT-RTN INSTEAD (RQ1940).
053600     PERFORM 700-OPEN-FILES THRU 700-EXIT.
053700     PERFORM 100-READ-POLYREQ-FILE THRU 100-EXIT.
053800*    ONE REQUEST PER PASS UNTIL THE REQUEST FILE RUNS OUT.
053900     PERFORM 200-PROCESS-REQUEST THRU 200-EXIT
054000         UNTIL WS-POLYREQ-EOF-YES.
054100     IF BATCH-TRACE-ON
054200         DISPLAY 'ULBATCH - REQUESTS PROCESSED ' WS-REQUEST-COUNT
054300     END-IF.
054400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
054500     GOBACK.
054600
054700*----------------------------------------------------------------
054800*    100-READ-POLYREQ-FILE  --  READ ONE REQUEST, FILE-STATUS
054900*    DRIVEN, IN THE HOUSE STYLE.
055000*----------------------------------------------------------------
055100 100-READ-POLYREQ-FILE.
055200     READ POLYREQ-FILE INTO PR-POLICY-REQUEST-REC.
055300     EVALUATE WS-POLYREQ-STATUS
055400*            NORMAL READ - FALL THROUGH TO 200-PROCESS-REQUEST.
055500         WHEN '00'
055600             CONTINUE
055700*            NORMAL END OF FILE - STOP THE MAIN LOOP.
055800         WHEN '10'
055900             MOVE 'Y' TO WS-POLYREQ-EOF
056000*            ANYTHING ELSE IS A READ ERROR - TREAT AS EOF SO THE
056100*            RUN ENDS CLEANLY RATHER THAN LOOPING FOREVER.
056200         WHEN OTHER
056300             DISPLAY 'ULBATCH - POLYREQ READ ERROR, STATUS '
056400                     WS-POLYREQ-STATUS
056500             MOVE 'Y' TO WS-POLYREQ-EOF
056600     END-EVALUATE.
056700 100-EXIT.
056800     EXIT.
056900
057000*----------------------------------------------------------------
057100*    200-PROCESS-REQUEST  --  LOAD RATES FOR THIS INSURED, THEN
057200*    DISPATCH ON REQUEST-TYPE (RQ1450: UNKNOWN TYPES ARE LOGGED,
057300*    NOT ABENDED).
057400*----------------------------------------------------------------
057500 200-PROCESS-REQUEST.
057600     MOVE '200-PROCESS-REQUEST' TO PARA-NAME.
057700     ADD 1 TO WS-REQUEST-COUNT.
057800*    LOAD THIS INSURED'S UNIT-LOAD/COI/CORRIDOR VECTORS BEFORE
057900*    DISPATCHING - BOTH THE ILLUSTRATION AND SOLVE PATHS NEED
058000*    THEM.  WS-RATE-VECTORS COMES FROM THE RATETAB COPYBOOK.
058100     CALL 'ULRATES' USING PR-POLICY-REQUEST-REC,
058200                           WS-RATE-VECTORS,
058300                           LK-RETURN-CD.
058400*    DISPATCH ON THE REQUEST-TYPE 88-LEVELS DEFINED IN POLYREQ.
058500     EVALUATE TRUE
058600*            "I" - FULL AT-ISSUE ILLUSTRATION, MONTH BY MONTH.
058700         WHEN PR-REQ-ILLUSTRATE
058800             ADD 1 TO WS-ILLUSTRATE-COUNT
058900             PERFORM 300-RUN-ILLUSTRATION THRU 300-EXIT
059000*            "S" - SOLVE FOR THE MINIMUM ANNUAL PREMIUM.
059100         WHEN PR-REQ-SOLVE
059200             ADD 1 TO WS-SOLVE-COUNT
059300             PERFORM 400-RUN-SOLVE THRU 400-EXIT
059400*            ANYTHING ELSE - COUNT AND LOG, DO NOT ABEND (RQ1450).
059500         WHEN OTHER
059600             ADD 1 TO WS-BAD-REQUEST-COUNT
059700             MOVE PR-REQUEST-TYPE TO RPT-BR-REQUEST-TYPE
059800             WRITE REPORT-RECORD FROM RPT-BAD-REQUEST-LINE
059900     END-EVALUATE.
060000     PERFORM 100-READ-POLYREQ-FILE THRU 100-EXIT.
060100 200-EXIT.
060200     EXIT.
060300
060400*----------------------------------------------------------------
060500*    300-RUN-ILLUSTRATION  --  PROJECT AND REPORT THE FULL
060600*    AT-ISSUE ILLUSTRATION FOR ONE "I" REQUEST.
060700*----------------------------------------------------------------
060800 300-RUN-ILLUSTRATION.
060900     MOVE '300-RUN-ILLUSTRATION' TO PARA-NAME.
061000     PERFORM 310-INIT-ILLUSTRATION THRU 310-EXIT.
061100     PERFORM 320-PROJECT-ONE-MONTH THRU 320-EXIT
061200         UNTIL WS-CURRENT-MONTH > WS-PROJ-HORIZON-MOS
061300            OR WS-CURRENT-LAPSED.
061400     PERFORM 360-WRITE-FINAL-TOTALS THRU 360-EXIT.
061500 300-EXIT.
061600     EXIT.
061700
061800*----------------------------------------------------------------
061900*    310-INIT-ILLUSTRATION  --  ZERO THE ACCUMULATORS, PROJECT
062000*    THE HORIZON OUT TO AGE 121, WRITE THE PAGE/COLUMN HEADINGS.
062100*    VALUE-START AT MONTH 1 IS ALWAYS ZERO - NO SINGLE PREMIUM OR
062200*    ROLLOVER SUPPORT IN THIS RELEASE (SEE SPEC NON-GOALS).
062300*----------------------------------------------------------------
062400 310-INIT-ILLUSTRATION.
062500     COMPUTE WS-PROJ-HORIZON-MOS = 12 * (121 - PR-ISSUE-AGE).
062600     MOVE 0 TO LG-VALUE-START.
062700     MOVE 1 TO WS-CURRENT-MONTH.
062800     MOVE 'N' TO WS-CURRENT-LAPSED-SW.
062900     MOVE 0 TO WS-YR-PREMIUM WS-YR-PREMIUM-LOAD
063000               WS-YR-EXPENSE-CHARGE WS-YR-COI-CHARGE
063100               WS-YR-INTEREST.
063200     MOVE 0 TO WS-FN-PREMIUM WS-FN-PREMIUM-LOAD
063300               WS-FN-EXPENSE-CHARGE WS-FN-COI-CHARGE
063400               WS-FN-INTEREST.
063500     PERFORM 810-WRITE-PAGE-HEADING THRU 810-EXIT.
063600     PERFORM 820-WRITE-COLUMN-HEADING THRU 820-EXIT.
063700 310-EXIT.
063800     EXIT.
063900
064000*----------------------------------------------------------------
064100*    320-PROJECT-ONE-MONTH  --  CALL ULENGIN FOR ONE POLICY
064200*    MONTH, WRITE THE LEDGER RECORD AND DETAIL LINE, ROLL THE
064300*    YEAR-TO-DATE AND GRAND-TOTAL ACCUMULATORS, AND ROLL
064400*    VALUE-END FORWARD TO NEXT MONTH'S VALUE-START.
064500*----------------------------------------------------------------
064600 320-PROJECT-ONE-MONTH.
064700     MOVE WS-CURRENT-MONTH TO WS-ENGINE-POLICY-MONTH.
064800     CALL 'ULENGIN' USING PR-POLICY-REQUEST-REC,
064900                           WS-RATE-VECTORS,
065000                           LG-LEDGER-REC,
065100                           WS-ENGINE-CONTROL-AREA.
065200     MOVE WS-ENGINE-LAPSED-SWITCH TO WS-CURRENT-LAPSED-SW.
065300     WRITE LG-LEDGER-FD FROM LG-LEDGER-REC.
065400     PERFORM 840-WRITE-DETAIL-LINE THRU 840-EXIT.
065500*    ROLL THIS MONTH'S FIVE MONEY FIELDS INTO BOTH THE YEAR-TO-
065600*    DATE AND GRAND-TOTAL ACCUMULATORS IN ONE PASS.
065700     ADD LG-PREMIUM         TO WS-YR-PREMIUM WS-FN-PREMIUM.
065800     ADD LG-PREMIUM-LOAD    TO WS-YR-PREMIUM-LOAD
065900                                WS-FN-PREMIUM-LOAD.
066000     ADD LG-EXPENSE-CHARGE  TO WS-YR-EXPENSE-CHARGE
066100                                WS-FN-EXPENSE-CHARGE.
066200     ADD LG-COI-CHARGE      TO WS-YR-COI-CHARGE WS-FN-COI-CHARGE.
066300     ADD LG-INTEREST        TO WS-YR-INTEREST WS-FN-INTEREST.
066400*    REMEMBER WHERE WE STOPPED IN CASE THIS TURNS OUT TO BE THE
066500*    LAST MONTH - 360-WRITE-FINAL-TOTALS NEEDS THESE (RQ1290).
066600     MOVE LG-POLICY-MONTH   TO WS-LAST-LEDGER-MONTH.
066700     MOVE LG-POLICY-YEAR    TO WS-LAST-LEDGER-YEAR.
066800     MOVE LG-VALUE-END      TO WS-LAST-VALUE-END.
066900     IF LG-MONTH-IN-POLICY-YEAR = 12
067000         PERFORM 850-WRITE-YEAR-TOTALS THRU 850-EXIT
067100     END-IF.
067200*    THIS MONTH'S ENDING VALUE IS NEXT MONTH'S STARTING VALUE.
067300     MOVE LG-VALUE-END TO LG-VALUE-START.
067400     ADD 1 TO WS-CURRENT-MONTH.
067500 320-EXIT.
067600     EXIT.
067700
067800*----------------------------------------------------------------
067900*    400-RUN-SOLVE  --  SOLVE FOR THE MINIMUM PREMIUM ON ONE
068000*    "S" REQUEST AND WRITE THE SOLVER RESULT RECORD.
068100*----------------------------------------------------------------
068200 400-RUN-SOLVE.
068300     MOVE '400-RUN-SOLVE' TO PARA-NAME.
068400*    ULSOLVE OWNS THE ENTIRE BRACKET/BISECTION SEARCH AND ITS OWN
068500*    INTERNAL RE-ILLUSTRATION LOOP - THIS PROGRAM JUST WAITS FOR
068600*    THE ANSWER AND WRITES IT OUT.
068700     CALL 'ULSOLVE' USING PR-POLICY-REQUEST-REC,
068800                           WS-RATE-VECTORS,
068900                           SV-SOLVER-RESULT-REC.
069000     WRITE SV-SOLVRES-FD FROM SV-SOLVER-RESULT-REC.
069100 400-EXIT.
069200     EXIT.
069300
069400*----------------------------------------------------------------
069500*    700-OPEN-FILES / 790-CLOSE-FILES.  RQ1940: A FAILED OPEN ON
069600*    ANY OF THE FOUR FILES ROUTES STRAIGHT TO 990-ABORT-RTN
069700*    RATHER THAN LIMPING ALONG - THERE IS NO SENSIBLE WAY TO
069800*    PROCESS REQUESTS WITH THE LEDGER OR REPORT FILE UNAVAILABLE.
069900*----------------------------------------------------------------
070000 700-OPEN-FILES.
070100     OPEN INPUT  POLYREQ-FILE
070200          OUTPUT LEDGER-FILE
070300                 SOLVRES-FILE
070400                 REPORT-FILE.
070500     IF WS-POLYREQ-STATUS NOT = '00'
070600         DISPLAY 'ULBATCH - ERROR OPENING POLYREQ-FILE, STATUS '
070700                 WS-POLYREQ-STATUS
070800         GO TO 990-ABORT-RTN.
070900     IF WS-LEDGER-STATUS NOT = '00'
071000         DISPLAY 'ULBATCH - ERROR OPENING LEDGER-FILE, STATUS '
071100                 WS-LEDGER-STATUS
071200         GO TO 990-ABORT-RTN.
071300     IF WS-SOLVRES-STATUS NOT = '00'
071400         DISPLAY 'ULBATCH - ERROR OPENING SOLVRES-FILE, STATUS '
071500                 WS-SOLVRES-STATUS
071600         GO TO 990-ABORT-RTN.
071700     IF WS-REPORT-STATUS NOT = '00'
071800         DISPLAY 'ULBATCH - ERROR OPENING REPORT-FILE, STATUS '
071900                 WS-REPORT-STATUS
072000         GO TO 990-ABORT-RTN.
072100 700-EXIT.
072200     EXIT.
072300
072400*    CLOSE ALL FOUR ON THE NORMAL PATH.  990-ABORT-RTN BELOW
072500*    DOES ITS OWN CLOSE OF WHATEVER DID OPEN SUCCESSFULLY.
072600 790-CLOSE-FILES.
072700     CLOSE POLYREQ-FILE LEDGER-FILE SOLVRES-FILE REPORT-FILE.
072800 790-EXIT.
072900     EXIT.
073000
073100*----------------------------------------------------------------
073200*    990-ABORT-RTN  --  RQ1940.  ONE OF THE FOUR BATCH FILES DID
073300*    NOT OPEN.  CLOSE WHATEVER DID OPEN (CLOSE ON AN UNOPENED
073400*    FILE IS HARMLESS ON THIS COMPILER) AND ABEND THE STEP.
073500*----------------------------------------------------------------
073600 990-ABORT-RTN.
073700     DISPLAY 'ULBATCH - RUN TERMINATED - FILE OPEN FAILURE'.
073800     CLOSE POLYREQ-FILE LEDGER-FILE SOLVRES-FILE REPORT-FILE.
073900     GOBACK.
074000
074100*----------------------------------------------------------------
074200*    810-WRITE-PAGE-HEADING  --  PRODUCT NAME, INSURED
074300*    CHARACTERISTICS, FACE AMOUNT AND ANNUAL PREMIUM (RQ1702:
074400*    4-DIGIT YEAR).
074500*----------------------------------------------------------------
074600 810-WRITE-PAGE-HEADING.
074700*    LINE 1 - TITLE AND RUN DATE.  RQ1702 EXPANDED THE YEAR TO
074800*    4 DIGITS HERE; THE UNDERLYING ACCEPT STILL COMES BACK YY.
074900     MOVE SDN-MONTH  TO RPT-H1-MONTH.
075000     MOVE SDN-DAY    TO RPT-H1-DAY.
075100     COMPUTE RPT-H1-CCYY = SDN-CENTURY * 100 + SDN-YEAR.
075200     WRITE REPORT-RECORD FROM RPT-PAGE-HDR1 AFTER PAGE.
075300*    LINE 2 - INSURED CHARACTERISTICS OFF THE POLICY REQUEST.
075400     MOVE PR-GENDER      TO RPT-H2-GENDER.
075500     MOVE PR-RISK-CLASS  TO RPT-H2-RISK-CLASS.
075600     MOVE PR-ISSUE-AGE   TO RPT-H2-ISSUE-AGE.
075700     WRITE REPORT-RECORD FROM RPT-PAGE-HDR2 AFTER 1.
075800*    LINE 3 - FACE AMOUNT AND THE REQUESTED ANNUAL PREMIUM.
075900     MOVE PR-FACE-AMOUNT     TO RPT-H3-FACE-AMOUNT.
076000     MOVE PR-ANNUAL-PREMIUM  TO RPT-H3-ANNUAL-PREMIUM.
076100     WRITE REPORT-RECORD FROM RPT-PAGE-HDR3 AFTER 1.
076200 810-EXIT.
076300     EXIT.
076400
076500*----------------------------------------------------------------
076600*    820-WRITE-COLUMN-HEADING  --  TWO-LINE COLUMN HEADING BELOW
076700*    THE PAGE HEADING.  RPT-COL-HDR1 IS CONTINUED OVER TWO
076800*    LITERALS BECAUSE IT RUNS THE FULL 132-BYTE PRINT WIDTH.
076900*----------------------------------------------------------------
077000 820-WRITE-COLUMN-HEADING.
077100     WRITE REPORT-RECORD FROM RPT-COL-HDR1 AFTER 2.
077200     WRITE REPORT-RECORD FROM RPT-COL-HDR2 AFTER 1.
077300 820-EXIT.
077400     EXIT.
077500
077600*----------------------------------------------------------------
077700*    840-WRITE-DETAIL-LINE  --  ONE PRINT LINE PER POLICY MONTH.
077800*----------------------------------------------------------------
077900 840-WRITE-DETAIL-LINE.
078000     MOVE LG-POLICY-MONTH         TO RPT-D-POLICY-MONTH.
078100     MOVE LG-POLICY-YEAR          TO RPT-D-POLICY-YEAR.
078200     MOVE LG-MONTH-IN-POLICY-YEAR TO RPT-D-MONTH-IN-YEAR.
078300     MOVE LG-VALUE-START          TO RPT-D-VALUE-START.
078400     MOVE LG-PREMIUM              TO RPT-D-PREMIUM.
078500     MOVE LG-PREMIUM-LOAD         TO RPT-D-PREMIUM-LOAD.
078600     MOVE LG-EXPENSE-CHARGE       TO RPT-D-EXPENSE-CHARGE.
078700     MOVE LG-DEATH-BENEFIT        TO RPT-D-DEATH-BENEFIT.
078800     MOVE LG-NAAR                 TO RPT-D-NAAR.
078900     MOVE LG-COI-CHARGE           TO RPT-D-COI-CHARGE.
079000     MOVE LG-INTEREST             TO RPT-D-INTEREST.
079100     MOVE LG-VALUE-END            TO RPT-D-VALUE-END.
079200     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
079300 840-EXIT.
079400     EXIT.
079500
079600*----------------------------------------------------------------
079700*    850-WRITE-YEAR-TOTALS  --  CONTROL BREAK AFTER MONTH 12 OF
079800*    EACH POLICY YEAR (RQ1200).
079900*----------------------------------------------------------------
080000 850-WRITE-YEAR-TOTALS.
080100*    MOVE THE FIVE YEAR-TO-DATE ACCUMULATORS OUT TO THE PRINT
080200*    LINE, THEN RESET THEM FOR THE NEXT POLICY YEAR.
080300     MOVE LG-POLICY-YEAR      TO RPT-YT-POLICY-YEAR.
080400     MOVE WS-YR-PREMIUM       TO RPT-YT-PREMIUM.
080500     MOVE WS-YR-PREMIUM-LOAD  TO RPT-YT-PREMIUM-LOAD.
080600     MOVE WS-YR-EXPENSE-CHARGE TO RPT-YT-EXPENSE-CHARGE.
080700     MOVE WS-YR-COI-CHARGE    TO RPT-YT-COI-CHARGE.
080800     MOVE WS-YR-INTEREST      TO RPT-YT-INTEREST.
080900     MOVE LG-VALUE-END        TO RPT-YT-VALUE-END.
081000     WRITE REPORT-RECORD FROM RPT-YEAR-TOTAL-LINE AFTER 1.
081100     MOVE 0 TO WS-YR-PREMIUM WS-YR-PREMIUM-LOAD
081200               WS-YR-EXPENSE-CHARGE WS-YR-COI-CHARGE
081300               WS-YR-INTEREST.
081400 850-EXIT.
081500     EXIT.
081600
081700*----------------------------------------------------------------
081800*    360-WRITE-FINAL-TOTALS  --  GRAND TOTALS PLUS THE MATURITY
081900*    OR LAPSE MESSAGE (RQ1290).
082000*----------------------------------------------------------------
082100 360-WRITE-FINAL-TOTALS.
082200*    GRAND TOTALS FIRST, THEN EXACTLY ONE OF THE LAPSE OR
082300*    MATURITY MESSAGES BELOW - WS-CURRENT-LAPSED WAS SET FROM
082400*    ULENGIN'S LAST ANSWER BACK IN 320-PROJECT-ONE-MONTH.
082500     WRITE REPORT-RECORD FROM RPT-FINAL-HDR-LINE AFTER 2.
082600     MOVE WS-FN-PREMIUM        TO RPT-FN-PREMIUM.
082700     MOVE WS-FN-PREMIUM-LOAD   TO RPT-FN-PREMIUM-LOAD.
082800     MOVE WS-FN-EXPENSE-CHARGE TO RPT-FN-EXPENSE-CHARGE.
082900     MOVE WS-FN-COI-CHARGE     TO RPT-FN-COI-CHARGE.
083000     MOVE WS-FN-INTEREST       TO RPT-FN-INTEREST.
083100     WRITE REPORT-RECORD FROM RPT-FINAL-TOTAL-LINE AFTER 1.
083200     IF WS-CURRENT-LAPSED
083300*            CASE LAPSED BEFORE MATURITY - SHOW WHERE (RQ1290).
083400         MOVE WS-LAST-LEDGER-MONTH TO RPT-LM-LAPSE-MONTH
083500         MOVE WS-LAST-LEDGER-YEAR  TO RPT-LM-LAPSE-YEAR
083600         WRITE REPORT-RECORD FROM RPT-LAPSE-MSG-LINE AFTER 1
083700     ELSE
083800*            RAN TO MATURITY - SHOW THE FINAL ACCOUNT VALUE.
083900         MOVE WS-LAST-VALUE-END TO RPT-MM-VALUE-AT-MATURITY
084000         WRITE REPORT-RECORD FROM RPT-MATURITY-MSG-LINE AFTER 1
084100     END-IF.
084200 360-EXIT.
084300     EXIT.
