000100*****************************************************************
000200*  POLYREQ  --  POLICY REQUEST RECORD (AT-ISSUE ILLUSTRATION
000300*  AND SOLVE REQUESTS)
000400*  ONE RECORD PER INSURED CASE ON THE INPUT REQUEST FILE.
000500*  COPIED INTO ULBATCH (FD) AND INTO ULRATES, ULENGIN AND
000600*  ULSOLVE (LINKAGE SECTION).
000700*****************************************************************
000800 01  PR-POLICY-REQUEST-REC.
000900     05  PR-REQUEST-TYPE                 PIC X(01).
001000         88  PR-REQ-ILLUSTRATE                VALUE 'I'.
001100         88  PR-REQ-SOLVE                     VALUE 'S'.
001200     05  PR-GENDER                       PIC X(01).
001300         88  PR-GENDER-MALE                   VALUE 'M'.
001400         88  PR-GENDER-FEMALE                 VALUE 'F'.
001500     05  PR-RISK-CLASS                   PIC X(02).
001600         88  PR-RISK-NONSMOKER                VALUE 'NS'.
001700         88  PR-RISK-SMOKER                   VALUE 'SM'.
001800     05  PR-ISSUE-AGE                    PIC 9(03).
001900     05  PR-FACE-AMOUNT                  PIC 9(09).
002000     05  PR-ANNUAL-PREMIUM               PIC 9(07)V99.
002100     05  FILLER                          PIC X(15).
002200*
002300*    DOLLARS/CENTS SPLIT VIEW OF THE REQUEST RECORD - USED BY
002400*    THE SOLVER WHEN IT NEEDS THE FACE AMOUNT AND ISSUE AGE
002500*    BUT WORKS THE PREMIUM IN WHOLE CENTS.
002600*
002700 01  PR-PREMIUM-CENTS-VIEW REDEFINES PR-POLICY-REQUEST-REC.
002800     05  FILLER                          PIC X(04).
002900     05  PR-PC-ISSUE-AGE                 PIC 9(03).
003000     05  PR-PC-FACE-AMOUNT               PIC 9(09).
003100     05  PR-PC-PREMIUM-DOLLARS           PIC 9(07).
003200     05  PR-PC-PREMIUM-CENTS             PIC 9(02).
003300     05  FILLER                          PIC X(15).
