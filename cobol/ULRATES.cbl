000100******************************************************************
000200*  LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER
000300*  ALL RIGHTS RESERVED
000400******************************************************************
000500*  PROGRAM:  ULRATES
000600*
000700*  PURPOSE:  BUILDS THE THREE PER-POLICY-YEAR RATE VECTORS (UNIT
000800*            LOAD, COST OF INSURANCE, DEATH BENEFIT CORRIDOR)
000900*            NEEDED TO ILLUSTRATE OR SOLVE ONE POLICY REQUEST.
001000*            CALLED ONCE PER REQUEST BY THE BATCH DRIVER BEFORE
001100*            THE MONTHLY ENGINE OR THE PREMIUM SOLVER IS RUN.
001200*
001300*  READS   :  UNITLOAD-FILE, COI-FILE, CORRIDOR-FILE (ALL THREE
001400*             READ FRONT TO BACK, NO KEYED ACCESS)
001500*  RETURNS :  WS-RATE-VECTORS (SEE RATETAB COPYBOOK) BY REFERENCE
001600*
001700*  EACH INPUT FILE IS A FLAT TABLE, ONE RATE PER ROW, SORTED BY
001800*  THE VENDOR THAT MAINTAINS IT (ACTUARIAL, NOT THIS SHOP).  THIS
001900*  PROGRAM DOES NOT CARE WHAT ORDER THE ROWS ARRIVE IN - IT JUST
002000*  DROPS EACH APPLICABLE ROW INTO THE SUBSCRIPT FOR ITS POLICY
002100*  YEAR, SO A LATER DUPLICATE SILENTLY WINS OVER AN EARLIER ONE.
002200*  IF ACTUARIAL EVER ASKS WHY, POINT THEM AT RQ1702 BELOW.
002300*
002400*  NOTES FOR THE NEXT PROGRAMMER:
002500*    - THIS IS A COMPUTE SUBPROGRAM.  IT OPENS AND CLOSES ITS
002600*      OWN THREE FILES EVERY CALL - IT DOES NOT KEEP THEM OPEN
002700*      ACROSS REQUESTS, SO A LARGE REQUEST FILE MEANS A LOT OF
002800*      OPEN/CLOSE OVERHEAD.  THAT TRADE WAS MADE DELIBERATELY -
002900*      SEE ULBATCH'S HEADER FOR WHY THE RATE FILES ARE SMALL
003000*      ENOUGH THIS DOES NOT MATTER IN PRACTICE.
003100*    - A MISSING OR MISSPELLED DD FOR ANY OF THE THREE RATE
003200*      FILES ABENDS THE STEP (RQ1858) - IT DOES NOT SILENTLY
003300*      ILLUSTRATE WITH ZERO RATES.
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600******************************************************************
003700 PROGRAM-ID.  ULRATES.
003800 AUTHOR. R J HOLLOWAY.
003900 INSTALLATION. COBOL DEVELOPMENT CENTER.
004000 DATE-WRITTEN. 03/14/89.
004100 DATE-COMPILED. 03/14/89.
004200 SECURITY. NON-CONFIDENTIAL.
004300*
004400*----------------------------------------------------------------
004500*                     M A I N T E N A N C E   L O G
004600*----------------------------------------------------------------
004700* 03/14/89  RJH  RQ1102  ORIGINAL VERSION - UNIT LOAD AND COI     RQ1102__
004800*                        TABLE LOOKUP ONLY.  CORRIDOR FACTOR      RQ1102__
004900*                        LOOKUP WAS ADDED LATER, SEE RQ1140.      RQ1102__
005000* 09/02/89  RJH  RQ1140  ADDED CORRIDOR FACTOR TABLE LOOKUP AND   RQ1140__
005100*                        DEFAULT-TO-1.0000 LOGIC FOR YEARS WITH   RQ1140__
005200*                        NO CORRIDOR ROW.  WITHOUT THE DEFAULT    RQ1140__
005300*                        THE ENGINE WAS FLOORING DEATH BENEFIT    RQ1140__
005400*                        TO ZERO IN YEARS THE VENDOR HAD NOT      RQ1140__
005500*                        PRICED YET.                              RQ1140__
005600* 05/22/91  DWS  RQ1288  FIXED SUBSCRIPT OVERFLOW WHEN POLICY     RQ1288__
005700*                        YEAR ON AN INPUT ROW EXCEEDED THE        RQ1288__
005800*                        REMAINING PROJECTION HORIZON.  A ROW     RQ1288__
005900*                        FOR A 95-YEAR-OLD ISSUE AGE WAS WALKING  RQ1288__
006000*                        OFF THE END OF THE TABLE AND CORRUPTING  RQ1288__
006100*                        WHATEVER WORKING-STORAGE FOLLOWED IT.    RQ1288__
006200* 11/09/93  RJH  RQ1401  CHANGED RATE-FILE FILE STATUS HANDLING   RQ1401__
006300*                        TO MATCH SHOP STANDARD EVALUATE PATTERN. RQ1401__
006400*                        PRIOR VERSION TESTED THE 88-LEVEL ONLY   RQ1401__
006500*                        AND NEVER CAUGHT A GENUINE I/O ERROR.    RQ1401__
006600* 02/17/96  MWT  RQ1550  ADDED RUN-DATE DISPLAY AT PROGRAM START  RQ1550__
006700*                        FOR OPERATIONS LOG TRACEABILITY.         RQ1550__
006800* 12/03/98  MWT  RQ1699  YEAR 2000 REVIEW - RUN-DATE BREAKDOWN    RQ1699__
006900*                        FIELDS CONFIRMED WINDOWED (YY), NO       RQ1699__
007000*                        DATE MATH PERFORMED IN THIS PROGRAM, NO  RQ1699__
007100*                        CENTURY EXPOSURE.  SIGNED OFF Y2K TEAM.  RQ1699__
007200* 07/08/99  DWS  RQ1702  RATE TABLE ROW ORDER CONFIRMED IRRELEVANTRQ1702__
007300*                        LATER DUPLICATE ROWS NOW OVERWRITE       RQ1702__
007400*                        EARLIER ONES AS DESIGNED, NOT REJECTED.  RQ1702__
007500*                        ACTUARIAL SIGNED OFF - NO CHANGE MADE.   RQ1702__
007600* 04/19/02  RJH  RQ1810  ADDED FILE-STATUS TRACE DISPLAY FOR      RQ1810__
007700*                        THIRD SHIFT SUPPORT WHEN A RATE FILE IS  RQ1810__
007800*                        MISSING FROM THE OVERNIGHT BATCH.        RQ1810__
007900* 11/14/03  DWS  RQ1858  A MISSING RATE FILE WAS FALLING THROUGH  RQ1858__
008000*                        SILENTLY - ALL THREE TABLES CAME BACK    RQ1858__
008100*                        EMPTY AND THE ENGINE ILLUSTRATED WITH    RQ1858__
008200*                        ZERO RATES ALL THE WAY THROUGH.  ADDED   RQ1858__
008300*                        AN OPEN-FILE-STATUS CHECK IN THE         RQ1858__
008400*                        MAINLINE THAT ROUTES TO 990-ERROR-RTN    RQ1858__
008500*                        AND ABENDS THE STEP RATHER THAN LET A    RQ1858__
008600*                        BAD ILLUSTRATION OUT THE DOOR.           RQ1858__
008700* 06/02/05  RJH  RQ1901  MOVED WS-HORIZON-YEARS AND WS-BUILD-YEAR RQ1901__
008800*                        OUT TO STANDALONE 77-LEVELS PER THE      RQ1901__
008900*                        SHOP STANDARDS REVIEW - THEY ARE WORK    RQ1901__
009000*                        COUNTERS, NOT PART OF ANY RECORD, AND    RQ1901__
009100*                        DO NOT BELONG UNDER A GROUP.             RQ1901__
009200* 03/30/07  DWS  RQ1944  RENUMBERED THE MAINTENANCE LOG COLUMN    RQ1944__
009300*                        TAGS TO THE CURRENT 8-CHARACTER FORMAT   RQ1944__
009400*                        SO THE CHANGE-CONTROL SCANNER COULD      RQ1944__
009500*                        PICK THEM UP - NO LOGIC CHANGED.         RQ1944__
009600* 08/11/09  RJH  RQ2003  ANNUAL WALKTHROUGH WITH ACTUARIAL - NO   RQ2003__
009700*                        CHANGES.  CONFIRMED THE THREE RATE FILE  RQ2003__
009800*                        LAYOUTS STILL MATCH THIS PROGRAM'S FD    RQ2003__
009900*                        DEFINITIONS AFTER THE VENDOR'S LATEST    RQ2003__
010000*                        EXTRACT REWRITE.                         RQ2003__
010100*----------------------------------------------------------------
010200*
010300 ENVIRONMENT DIVISION.
010400*----------------------------------------------------------------
010500*    CONFIGURATION - THIS SHOP RUNS ULRATES ON THE SAME 390
010600*    IMAGE IT COMPILES ON, SO SOURCE AND OBJECT COMPUTER MATCH.
010700*----------------------------------------------------------------
010800 CONFIGURATION SECTION.
010900 SOURCE-COMPUTER. IBM-390.
011000 OBJECT-COMPUTER. IBM-390.
011100 SPECIAL-NAMES.
011200     C01 IS TOP-OF-FORM
011300     UPSI-0 IS RATES-TRACE-SWITCH
011400            ON STATUS IS RATES-TRACE-ON
011500            OFF STATUS IS RATES-TRACE-OFF.
011600*
011700*    UPSI-0 ON (SET BY OPERATOR JCL) TURNS ON THE FILE-STATUS
011800*    TRACE IN 800-OPEN-FILES.  LEAVE IT OFF FOR NORMAL PRODUCTION
011900*    RUNS - IT IS NOISY ON THE JOB LOG.
012000*
012100
012200 INPUT-OUTPUT SECTION.
012300 FILE-CONTROL.
012400
012500*    THE THREE RATE FILES ARE SUPPLIED BY ACTUARIAL EACH CYCLE
012600*    AND ARE READ FRONT-TO-BACK ONLY - NO KEY, NO INDEX.
012700     SELECT UNITLOAD-FILE
012800            ASSIGN       TO UNITLOAD
012900            ORGANIZATION IS LINE SEQUENTIAL
013000            ACCESS MODE  IS SEQUENTIAL
013100            FILE STATUS  IS WS-UL-STATUS.
013200
013300     SELECT COI-FILE
013400            ASSIGN       TO COITABLE
013500            ORGANIZATION IS LINE SEQUENTIAL
013600            ACCESS MODE  IS SEQUENTIAL
013700            FILE STATUS  IS WS-COI-STATUS.
013800
013900     SELECT CORRIDOR-FILE
014000            ASSIGN       TO CORRFACT
014100            ORGANIZATION IS LINE SEQUENTIAL
014200            ACCESS MODE  IS SEQUENTIAL
014300            FILE STATUS  IS WS-CF-STATUS.
014400
014500 DATA DIVISION.
014600 FILE SECTION.
014700*    ALL THREE RATE FILES ARE FIXED-BLOCK, 25-BYTE RECORDS, LINE
014800*    SEQUENTIAL ON THIS PLATFORM SO A TEXT EDITOR CAN OPEN THEM
014900*    WHEN ACTUARIAL SENDS A CORRECTED EXTRACT.
015000*----------------------------------------------------------------
015100*    UNIT LOAD TABLE - ONE ROW PER ISSUE-AGE/POLICY-YEAR PAIR.
015200*    RT-RATE IS A MONTHLY PERCENT-OF-ACCOUNT-VALUE CHARGE.
015300*----------------------------------------------------------------
015400 FD  UNITLOAD-FILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 25 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS UL-INPUT-REC.
016000 01  UL-INPUT-REC.
016100     05  RT-ISSUE-AGE                    PIC 9(03).
016200     05  RT-POLICY-YEAR                  PIC 9(03).
016300     05  RT-RATE                         PIC 9(03)V9(05).
016400     05  FILLER                          PIC X(11).
016500
016600*----------------------------------------------------------------
016700*    COST OF INSURANCE TABLE - KEYED (IN THE PAPER SENSE, NOT
016800*    THE VSAM SENSE) BY GENDER/RISK-CLASS/ISSUE-AGE/POLICY-YEAR.
016900*    CO-RATE IS AN ANNUAL RATE PER $1,000 OF NET AMOUNT AT RISK.
017000*----------------------------------------------------------------
017100 FD  COI-FILE
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 25 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS CO-INPUT-REC.
017700 01  CO-INPUT-REC.
017800     05  CO-GENDER                       PIC X(01).
017900     05  CO-RISK-CLASS                   PIC X(02).
018000     05  CO-ISSUE-AGE                    PIC 9(03).
018100     05  CO-POLICY-YEAR                  PIC 9(03).
018200     05  CO-RATE                         PIC 9(03)V9(05).
018300     05  FILLER                          PIC X(08).
018400
018500*----------------------------------------------------------------
018600*    CORRIDOR FACTOR TABLE - ONE ROW PER ATTAINED AGE, NOT PER
018700*    POLICY YEAR.  300-LOAD-CORRIDOR-TBL DOES THE AGE-TO-YEAR
018800*    TRANSLATION (SEE RQ1288 ABOVE FOR WHY THE BOUNDS CHECK ON
018900*    THE TRANSLATED YEAR MATTERS).
019000*----------------------------------------------------------------
019100 FD  CORRIDOR-FILE
019200     RECORDING MODE IS F
019300     LABEL RECORDS ARE STANDARD
019400     RECORD CONTAINS 25 CHARACTERS
019500     BLOCK CONTAINS 0 RECORDS
019600     DATA RECORD IS CF-INPUT-REC.
019700 01  CF-INPUT-REC.
019800     05  CF-ATTAINED-AGE                 PIC 9(03).
019900     05  CF-RATE                         PIC 9(01)V9(04).
020000     05  FILLER                          PIC X(17).
020100
020200 WORKING-STORAGE SECTION.
020300*----------------------------------------------------------------
020400*    STANDALONE WORK COUNTERS (RQ1901) - NOT PART OF ANY RECORD.
020500*    WS-HORIZON-YEARS IS THE NUMBER OF POLICY YEARS FROM ISSUE TO
020600*    ATTAINED AGE 121 (MATURITY); WS-BUILD-YEAR IS THE SUBSCRIPT
020700*    THAT WALKS THE VECTORS WHILE THEY ARE BEING PRESET.
020800*----------------------------------------------------------------
020900 77  WS-HORIZON-YEARS                    PIC 9(03) COMP.
021000 77  WS-BUILD-YEAR                       PIC 9(03) COMP.
021100
021200*    FILE STATUS BYTES FOR ALL THREE RATE FILES, WITH THE 88-
021300*    LEVELS THE READ PARAGRAPHS TEST (RQ1401).  '00' IS
021400*    SUCCESSFUL COMPLETION, '10' IS AT-END, ANYTHING ELSE IS AN
021500*    I/O ERROR THE SHOP STANDARD EVALUATE FALLS THROUGH TO
021600*    OTHER (SEE 110-, 210-, 310- READ PARAGRAPHS BELOW).
021700 01  FILE-STATUS-CODES.
021800     05  WS-UL-STATUS                    PIC X(2) VALUE SPACES.
021900         88  UL-OK                            VALUE '00'.
022000         88  UL-EOF                           VALUE '10'.
022100     05  WS-COI-STATUS                   PIC X(2) VALUE SPACES.
022200         88  COI-OK                           VALUE '00'.
022300         88  COI-EOF                          VALUE '10'.
022400     05  WS-CF-STATUS                    PIC X(2) VALUE SPACES.
022500         88  CF-OK                            VALUE '00'.
022600         88  CF-EOF                           VALUE '10'.
022700     05  FILLER                          PIC X(04).
022800
022900*    MISCELLANEOUS SWITCHES - PARA-NAME IS THE STANDARD SHOP
023000*    "WHERE AM I" FIELD, DISPLAYED BY ANY ABEND HANDLER THE
023100*    OPERATING SYSTEM MAY INVOKE ON A DATA EXCEPTION.
023200 01  MISC-FIELDS.
023300     05  PARA-NAME                       PIC X(40).
023400     05  WS-UL-EOF-SW                    PIC X(1) VALUE 'N'.
023500         88  WS-UL-DONE                       VALUE 'Y'.
023600     05  WS-COI-EOF-SW                   PIC X(1) VALUE 'N'.
023700         88  WS-COI-DONE                      VALUE 'Y'.
023800     05  WS-CF-EOF-SW                    PIC X(1) VALUE 'N'.
023900         88  WS-CF-DONE                       VALUE 'Y'.
024000*    WS-CORRIDOR-YEAR HOLDS THE TRANSLATED POLICY YEAR WHILE
024100*    320-BUILD-CORRIDOR-ENTRY WORKS OUT WHICH VECTOR SLOT A
024200*    CORRIDOR ROW BELONGS IN (SIGNED, SINCE THE SUBTRACTION
024300*    CAN GO NEGATIVE FOR A ROW OLDER THAN THE ISSUE AGE).
024400     05  WS-CORRIDOR-YEAR                PIC S9(04) COMP.
024500     05  FILLER                          PIC X(10).
024600
024700*    RUN-DATE BREAKDOWN - DISPLAYED AT PROGRAM START FOR THE
024800*    OVERNIGHT OPERATIONS LOG (SEE RQ1550, RQ1699).  CARRIED AS
024900*    TWO GROUPS SO THE NUMERIC REDEFINES BELOW CAN BE USED FOR
025000*    A QUICK "IS THIS THE SAME RUN" COMPARE IN THE TRACE.
025100 01  WS-RUN-DATE-AND-TIME.
025200     05  WS-RUN-DATE.
025300         10  WS-RUN-YY                   PIC 9(02).
025400         10  WS-RUN-MM                   PIC 9(02).
025500         10  WS-RUN-DD                   PIC 9(02).
025600     05  WS-RUN-TIME.
025700         10  WS-RUN-HH                   PIC 9(02).
025800         10  WS-RUN-MIN                  PIC 9(02).
025900         10  WS-RUN-SEC                  PIC 9(02).
026000         10  WS-RUN-HSEC                 PIC 9(02).
026100     05  FILLER                          PIC X(04).
026200 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-AND-TIME.
026300     05  WS-RD-DATE-N                    PIC 9(06).
026400     05  WS-RD-TIME-N                    PIC 9(08).
026500     05  FILLER                          PIC X(04).
026600
026700 LINKAGE SECTION.
026800*    THE REQUESTED POLICY (GENDER/RISK-CLASS/ISSUE-AGE ARE THE
026900*    ONLY FIELDS THIS PROGRAM ACTUALLY LOOKS AT).
027000 COPY POLYREQ.
027100*    THE OUTPUT VECTORS - INITIALIZED HERE, BUILT ROW BY ROW.
027200 COPY RATETAB.
027300*    0000 = VECTORS BUILT SUCCESSFULLY.  9999 = ONE OR MORE RATE
027400*    FILES FAILED TO OPEN AND 990-ERROR-RTN ABENDED THE STEP
027500*    BEFORE RETURNING - IN PRACTICE THE CALLER NEVER SEES 9999
027600*    COME BACK, BUT THE FIELD IS DEFINED FOR THE DAY SOMEBODY
027700*    CHANGES 990-ERROR-RTN TO GOBACK INSTEAD OF ABENDING.
027800 01  LK-RETURN-CD                        PIC 9(4) COMP.
027900
028000******************************************************************
028100 PROCEDURE DIVISION USING PR-POLICY-REQUEST-REC,
028200                           WS-RATE-VECTORS,
028300                           LK-RETURN-CD.
028400******************************************************************
028500*
028600*    MAINLINE - OPEN, LOAD THE THREE TABLES IN TURN, CLOSE, AND
028700*    RETURN.  RQ1858: IF ANY FILE FAILED TO OPEN, DO NOT EVEN
028800*    ATTEMPT TO BUILD A VECTOR FROM IT - ROUTE STRAIGHT TO THE
028900*    ERROR ROUTINE AND ABEND THE STEP.
029000*
029100     PERFORM 000-SETUP-RTN THRU 000-EXIT.
029200
029300*    UNIT LOAD TABLE MUST HAVE OPENED CLEAN - '00' AT THIS POINT
029400*    MEANS THE OPEN SUCCEEDED, SINCE NO READ HAS HAPPENED YET.
029500     IF NOT UL-OK
029600         MOVE 9999 TO LK-RETURN-CD
029700         GO TO 990-ERROR-RTN.
029800
029900*    SAME CHECK FOR THE COST OF INSURANCE TABLE.
030000     IF NOT COI-OK
030100         MOVE 9999 TO LK-RETURN-CD
030200         GO TO 990-ERROR-RTN.
030300
030400*    SAME CHECK FOR THE CORRIDOR FACTOR TABLE.
030500     IF NOT CF-OK
030600         MOVE 9999 TO LK-RETURN-CD
030700         GO TO 990-ERROR-RTN.
030800
030900*    ALL THREE FILES OPENED CLEAN - PROCEED WITH THE THREE
031000*    TABLE-BUILD PASSES IN THE SAME ORDER SPEC'D SINCE RQ1102.
031100     PERFORM 100-LOAD-UNIT-LOAD-TBL THRU 100-EXIT.
031200     PERFORM 200-LOAD-COI-TBL THRU 200-EXIT.
031300     PERFORM 300-LOAD-CORRIDOR-TBL THRU 300-EXIT.
031400     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
031500
031600*    NORMAL COMPLETION - VECTORS ARE BUILT IN WS-RATE-VECTORS,
031700*    RETURN CODE ZERO TELLS THE CALLER THEY ARE TRUSTWORTHY.
031800     MOVE ZERO TO LK-RETURN-CD.
031900     GOBACK.
032000
032100*----------------------------------------------------------------
032200*    000-SETUP-RTN  --  INITIALIZE THE VECTORS AND OPEN THE
032300*    THREE RATE FILES.  CORRIDOR VECTOR IS PRESET TO 1.0000
032400*    (NOT ZERO) BECAUSE A MISSING CORRIDOR ROW MEANS "NO
032500*    CORRIDOR ADJUSTMENT", NOT "ZERO DEATH BENEFIT".
032600*----------------------------------------------------------------
032700 000-SETUP-RTN.
032800     DISPLAY '000-SETUP-RTN'.
032900     MOVE '000-SETUP-RTN' TO PARA-NAME.
033000*    RQ1550/RQ1699 - RUN-DATE STAMP FOR THE OPERATIONS LOG.
033100     ACCEPT WS-RUN-DATE FROM DATE.
033200     ACCEPT WS-RUN-TIME FROM TIME.
033300     DISPLAY 'ULRATES RUN DATE = ' WS-RUN-MM '/' WS-RUN-DD '/'
033400              WS-RUN-YY.
033500*    ZERO OUT LAST REQUEST'S VECTORS BEFORE BUILDING THIS ONE -
033600*    ULRATES IS CALLED ONCE PER REQUEST AND MUST NOT LEAK RATES
033700*    FROM THE PRIOR POLICY FORWARD.
033800     INITIALIZE WS-RATE-VECTORS.
033900     COMPUTE WS-HORIZON-YEARS = 121 - PR-ISSUE-AGE.
034000     MOVE 1 TO WS-BUILD-YEAR.
034100     PERFORM 010-DEFAULT-CORRIDOR-YEAR THRU 010-EXIT
034200             UNTIL WS-BUILD-YEAR > WS-HORIZON-YEARS.
034300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034400 000-EXIT.
034500     EXIT.
034600
034700*----------------------------------------------------------------
034800*    010-DEFAULT-CORRIDOR-YEAR  --  PRESET ONE CORRIDOR VECTOR
034900*    SLOT TO 1.0000 - SEE THE BANNER ABOVE 000-SETUP-RTN FOR WHY
035000*    THIS RUNS BEFORE ANY FILE READ.  RUNS ONCE PER POLICY YEAR
035100*    IN THE HORIZON, SO A REQUEST FOR A YOUNG ISSUE AGE LOOPS
035200*    THIS PARAGRAPH MANY MORE TIMES THAN AN OLD ONE.
035300*----------------------------------------------------------------
035400 010-DEFAULT-CORRIDOR-YEAR.
035500     MOVE 1.0000 TO WS-RV-CF-RATE(WS-BUILD-YEAR).
035600     ADD 1 TO WS-BUILD-YEAR.
035700 010-EXIT.
035800     EXIT.
035900
036000*----------------------------------------------------------------
036100*    100-LOAD-UNIT-LOAD-TBL  --  RULE 1 OF RATE RETRIEVAL.  ONE
036200*    ROW PER ISSUE-AGE/POLICY-YEAR; ONLY ROWS MATCHING THE
036300*    REQUESTED ISSUE AGE ARE KEPT.
036400*----------------------------------------------------------------
036500 100-LOAD-UNIT-LOAD-TBL.
036600     DISPLAY '100-LOAD-UNIT-LOAD-TBL'.
036700     MOVE '100-LOAD-UNIT-LOAD-TBL' TO PARA-NAME.
036800     PERFORM 110-READ-UNIT-LOAD-REC THRU 110-EXIT.
036900     PERFORM 120-BUILD-UNIT-LOAD-ENTRY THRU 120-EXIT
037000             UNTIL WS-UL-DONE.
037100 100-EXIT.
037200     EXIT.
037300
037400*    STANDARD SHOP FILE-STATUS EVALUATE (RQ1401).  A GENUINE
037500*    I/O ERROR (NOT END-OF-FILE) IS TREATED AS END-OF-FILE HERE
037600*    SO THE CALLER STILL GETS WHATEVER ROWS WERE READ SUCCESSFULLY
037700*    - THE HARD STOP FOR A FILE THAT WILL NOT EVEN OPEN LIVES IN
037800*    THE MAINLINE ABOVE, NOT HERE.
037900 110-READ-UNIT-LOAD-REC.
038000     READ UNITLOAD-FILE
038100         AT END MOVE 'Y' TO WS-UL-EOF-SW.
038200     EVALUATE WS-UL-STATUS
038300         WHEN '00'
038400             CONTINUE
038500         WHEN '10'
038600             MOVE 'Y' TO WS-UL-EOF-SW
038700         WHEN OTHER
038800             DISPLAY 'ULRATES - UNIT LOAD READ ERROR, STATUS '
038900                      WS-UL-STATUS
039000             MOVE 'Y' TO WS-UL-EOF-SW
039100     END-EVALUATE.
039200 110-EXIT.
039300     EXIT.
039400
039500*----------------------------------------------------------------
039600*    120-BUILD-UNIT-LOAD-ENTRY  --  KEEP THE ROW ONLY IF IT IS
039700*    FOR THIS ISSUE AGE AND ITS POLICY YEAR FALLS INSIDE THE
039800*    PROJECTION HORIZON (RQ1288).  A ROW OUTSIDE THE HORIZON IS
039900*    NOT AN ERROR - THE VENDOR FILE COVERS EVERY ISSUE AGE THE
040000*    SHOP SELLS, SO MOST ROWS ON ANY GIVEN RUN ARE FOR SOMEBODY
040100*    ELSE'S POLICY AND ARE EXPECTED TO BE SKIPPED HERE.
040200*----------------------------------------------------------------
040300 120-BUILD-UNIT-LOAD-ENTRY.
040400     IF NOT WS-UL-DONE
040500         IF RT-ISSUE-AGE = PR-ISSUE-AGE
040600             IF RT-POLICY-YEAR > 0
040700                    AND RT-POLICY-YEAR <= WS-HORIZON-YEARS
040800                 MOVE RT-RATE
040900                      TO WS-RV-UL-RATE(RT-POLICY-YEAR)
041000             END-IF
041100         END-IF
041200         PERFORM 110-READ-UNIT-LOAD-REC THRU 110-EXIT
041300     END-IF.
041400 120-EXIT.
041500     EXIT.
041600
041700*----------------------------------------------------------------
041800*    200-LOAD-COI-TBL  --  RULE 2 OF RATE RETRIEVAL.  MATCHES ON
041900*    GENDER, RISK CLASS, AND ISSUE AGE - NOT JUST ISSUE AGE, SO A
042000*    ROW FOR A DIFFERENT RISK CLASS AT THE SAME AGE IS SKIPPED.
042100*----------------------------------------------------------------
042200 200-LOAD-COI-TBL.
042300     DISPLAY '200-LOAD-COI-TBL'.
042400     MOVE '200-LOAD-COI-TBL' TO PARA-NAME.
042500     PERFORM 210-READ-COI-REC THRU 210-EXIT.
042600     PERFORM 220-BUILD-COI-ENTRY THRU 220-EXIT
042700             UNTIL WS-COI-DONE.
042800 200-EXIT.
042900     EXIT.
043000
043100*    SAME FILE-STATUS PATTERN AS 110- ABOVE.
043200 210-READ-COI-REC.
043300     READ COI-FILE
043400         AT END MOVE 'Y' TO WS-COI-EOF-SW.
043500     EVALUATE WS-COI-STATUS
043600         WHEN '00'
043700             CONTINUE
043800         WHEN '10'
043900             MOVE 'Y' TO WS-COI-EOF-SW
044000         WHEN OTHER
044100             DISPLAY 'ULRATES - COI TABLE READ ERROR, STATUS '
044200                      WS-COI-STATUS
044300             MOVE 'Y' TO WS-COI-EOF-SW
044400     END-EVALUATE.
044500 210-EXIT.
044600     EXIT.
044700
044800*----------------------------------------------------------------
044900*    220-BUILD-COI-ENTRY  --  THREE-WAY MATCH ON GENDER/RISK-
045000*    CLASS/ISSUE-AGE, THEN THE SAME HORIZON BOUNDS CHECK AS THE
045100*    UNIT LOAD TABLE.  RISK-CLASS IS A TWO-CHARACTER SHOP CODE
045200*    (STANDARD, PREFERRED, AND SO ON) SUPPLIED ON THE REQUEST -
045300*    THIS PROGRAM DOES NOT VALIDATE IT, ONLY MATCHES ON IT.
045400*----------------------------------------------------------------
045500 220-BUILD-COI-ENTRY.
045600     IF NOT WS-COI-DONE
045700         IF CO-GENDER     = PR-GENDER
045800                AND CO-RISK-CLASS = PR-RISK-CLASS
045900                AND CO-ISSUE-AGE  = PR-ISSUE-AGE
046000             IF CO-POLICY-YEAR > 0
046100                    AND CO-POLICY-YEAR <= WS-HORIZON-YEARS
046200                 MOVE CO-RATE
046300                      TO WS-RV-COI-RATE(CO-POLICY-YEAR)
046400             END-IF
046500         END-IF
046600         PERFORM 210-READ-COI-REC THRU 210-EXIT
046700     END-IF.
046800 220-EXIT.
046900     EXIT.
047000
047100*----------------------------------------------------------------
047200*    300-LOAD-CORRIDOR-TBL  --  RULE 3 OF RATE RETRIEVAL.
047300*    POLICY YEAR = ATTAINED AGE - ISSUE AGE + 1.  ROWS BEFORE
047400*    ISSUE AGE OR BEYOND THE HORIZON ARE IGNORED (SEE RQ1288).
047500*----------------------------------------------------------------
047600 300-LOAD-CORRIDOR-TBL.
047700     DISPLAY '300-LOAD-CORRIDOR-TBL'.
047800     MOVE '300-LOAD-CORRIDOR-TBL' TO PARA-NAME.
047900     PERFORM 310-READ-CORRIDOR-REC THRU 310-EXIT.
048000     PERFORM 320-BUILD-CORRIDOR-ENTRY THRU 320-EXIT
048100             UNTIL WS-CF-DONE.
048200 300-EXIT.
048300     EXIT.
048400
048500*    SAME FILE-STATUS PATTERN AS 110- AND 210- ABOVE.
048600 310-READ-CORRIDOR-REC.
048700     READ CORRIDOR-FILE
048800         AT END MOVE 'Y' TO WS-CF-EOF-SW.
048900     EVALUATE WS-CF-STATUS
049000         WHEN '00'
049100             CONTINUE
049200         WHEN '10'
049300             MOVE 'Y' TO WS-CF-EOF-SW
049400         WHEN OTHER
049500             DISPLAY 'ULRATES - CORRIDOR READ ERROR, STATUS '
049600                      WS-CF-STATUS
049700             MOVE 'Y' TO WS-CF-EOF-SW
049800     END-EVALUATE.
049900 310-EXIT.
050000     EXIT.
050100
050200*----------------------------------------------------------------
050300*    320-BUILD-CORRIDOR-ENTRY  --  TRANSLATE ATTAINED AGE TO
050400*    POLICY YEAR BEFORE STORING - THE CORRIDOR FILE IS THE ONLY
050500*    ONE OF THE THREE KEYED BY AGE RATHER THAN BY POLICY YEAR
050600*    DIRECTLY.  A ROW FOR AN AGE BELOW ISSUE AGE BELONGS TO A
050700*    DIFFERENT (YOUNGER-ISSUED) POLICY AND IS DISCARDED BY THE
050800*    FIRST IF BELOW.
050900*----------------------------------------------------------------
051000 320-BUILD-CORRIDOR-ENTRY.
051100     IF NOT WS-CF-DONE
051200         IF CF-ATTAINED-AGE >= PR-ISSUE-AGE
051300             COMPUTE WS-CORRIDOR-YEAR =
051400                     CF-ATTAINED-AGE - PR-ISSUE-AGE + 1
051500             IF WS-CORRIDOR-YEAR > 0
051600                    AND WS-CORRIDOR-YEAR <= WS-HORIZON-YEARS
051700                 MOVE CF-RATE
051800                      TO WS-RV-CF-RATE(WS-CORRIDOR-YEAR)
051900             END-IF
052000         END-IF
052100         PERFORM 310-READ-CORRIDOR-REC THRU 310-EXIT
052200     END-IF.
052300 320-EXIT.
052400     EXIT.
052500
052600*----------------------------------------------------------------
052700*    800-OPEN-FILES  --  OPEN ALL THREE RATE FILES TOGETHER.
052800*    RQ1810: TRACE DISPLAY IS UPSI-0-GATED SO THIRD SHIFT CAN
052900*    TURN IT ON WITHOUT A RECOMPILE WHEN A FILE GOES MISSING.
053000*----------------------------------------------------------------
053100*    ONE OPEN STATEMENT FOR ALL THREE FILES - IF THE JOB CONTROL
053200*    FORGOT A DD STATEMENT, THE FILE STATUS FOR THAT FILE ALONE
053300*    COMES BACK BAD WHILE THE OTHER TWO OPEN NORMALLY.
053400 800-OPEN-FILES.
053500     DISPLAY '800-OPEN-FILES'.
053600     MOVE '800-OPEN-FILES' TO PARA-NAME.
053700     OPEN INPUT UNITLOAD-FILE, COI-FILE, CORRIDOR-FILE.
053800     IF RATES-TRACE-ON
053900         DISPLAY 'UNITLOAD STATUS ' WS-UL-STATUS
054000         DISPLAY 'COI      STATUS ' WS-COI-STATUS
054100         DISPLAY 'CORRIDOR STATUS ' WS-CF-STATUS
054200     END-IF.
054300 800-EXIT.
054400     EXIT.
054500
054600*    CLOSE ALL THREE ON THE WAY OUT - REACHED ONLY ON THE
054700*    NORMAL PATH, NEVER FROM 990-ERROR-RTN BELOW (A FAILED OPEN
054800*    LEAVES NOTHING OPEN TO CLOSE).
054900 900-CLOSE-FILES.
055000     DISPLAY '900-CLOSE-FILES'.
055100     MOVE '900-CLOSE-FILES' TO PARA-NAME.
055200     CLOSE UNITLOAD-FILE, COI-FILE, CORRIDOR-FILE.
055300 900-EXIT.
055400     EXIT.
055500
055600*----------------------------------------------------------------
055700*    990-ERROR-RTN  --  RQ1858.  ONE OR MORE RATE FILES FAILED TO
055800*    OPEN.  DISPLAY WHICH ONE(S) AND ABEND THE STEP RATHER THAN
055900*    HAND THE CALLER A SET OF ALL-ZERO VECTORS THAT WOULD LOOK
056000*    LIKE A LEGITIMATE (IF USELESS) ILLUSTRATION.
056100*----------------------------------------------------------------
056200 990-ERROR-RTN.
056300     DISPLAY 'ULRATES - RATE FILE OPEN FAILED - RUN TERMINATED'.
056400     DISPLAY 'UNITLOAD STATUS ' WS-UL-STATUS.
056500     DISPLAY 'COI      STATUS ' WS-COI-STATUS.
056600     DISPLAY 'CORRIDOR STATUS ' WS-CF-STATUS.
056700     GOBACK.
056800*
056900*    END OF PROGRAM ULRATES.
057000*
