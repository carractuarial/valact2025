000100*****************************************************************
000200*  SOLVREC  --  MINIMUM PREMIUM SOLVER RESULT RECORD
000300*  ONE RECORD PER "S" REQUEST ON THE OUTPUT SOLVER RESULTS FILE.
000400*****************************************************************
000500 01  SV-SOLVER-RESULT-REC.
000600     05  SV-GENDER                       PIC X(01).
000700     05  SV-RISK-CLASS                   PIC X(02).
000800     05  SV-ISSUE-AGE                    PIC 9(03).
000900     05  SV-FACE-AMOUNT                  PIC 9(09).
001000     05  SV-MIN-PREMIUM                  PIC 9(07)V99.
001100     05  FILLER                          PIC X(10).
001200*
001300*    DOLLARS/CENTS SPLIT VIEW OF THE SOLVED PREMIUM - USED
001400*    WHEN THE +0.01 SAFETY BUMP IS APPLIED IN WHOLE CENTS.
001500*
001600 01  SV-PREMIUM-CENTS-VIEW REDEFINES SV-SOLVER-RESULT-REC.
001700     05  FILLER                          PIC X(15).
001800     05  SV-PC-PREMIUM-DOLLARS           PIC 9(07).
001900     05  SV-PC-PREMIUM-CENTS             PIC 9(02).
002000     05  FILLER                          PIC X(10).
