000100*****************************************************************
000200*  RATETAB  --  UL POLICY YEAR RATE VECTOR WORK AREA
000300*  COMMON WORKING STORAGE COPYBOOK - COPIED BY ULRATES, ULENGIN,
000400*  ULSOLVE AND ULBATCH.  ONE OCCURRENCE PER POLICY YEAR, YEARS 1
000500*  THRU 121 (MAXIMUM POSSIBLE PROJECTION LENGTH, ISSUE AGE 0).
000600*  UNUSED YEARS FOR A GIVEN ISSUE AGE ARE LEFT AT ZERO BY THE
000700*  CALLING PROGRAM.
000800*****************************************************************
000900 01  WS-RATE-VECTORS.
001000     05  WS-RV-UNIT-LOAD-TBL.
001100         10  WS-RV-UL-RATE OCCURS 121 TIMES
001200             PIC 9(03)V9(05) COMP-3.
001300     05  WS-RV-COI-TBL.
001400         10  WS-RV-COI-RATE OCCURS 121 TIMES
001500             PIC 9(03)V9(05) COMP-3.
001600     05  WS-RV-CORRIDOR-TBL.
001700         10  WS-RV-CF-RATE OCCURS 121 TIMES
001800             PIC 9(01)V9(04) COMP-3.
001900     05  FILLER                          PIC X(04).
002000*
002100*    RAW BYTE IMAGE OF THE RATE VECTOR AREA - USED WHEN THE
002200*    WHOLE TABLE IS MOVED AS A UNIT BETWEEN THE CALLING AND
002300*    CALLED PROGRAMS INSTEAD OF FIELD BY FIELD.
002400*
002500 01  WS-RATE-VECTORS-RAW REDEFINES WS-RATE-VECTORS.
002600     05  WS-RV-RAW-IMAGE                 PIC X(1577).
