000100******************************************************************
000200* PROGRAM:  ULSOLVE
000300*
000400* AUTHOR :  R J Holloway
000500*
000600* SOLVES FOR THE MINIMUM ANNUAL PREMIUM, TO THE CENT, THAT
000700* CARRIES A UNIVERSAL LIFE POLICY TO MATURITY (ATTAINED AGE 121)
000800* WITHOUT THE ACCOUNT VALUE GOING NEGATIVE.  USES A DOUBLING
000900* SEARCH TO BRACKET THE ANSWER, THEN BISECTS THE BRACKET TO
001000* HALF-A-CENT, CALLING ULENGIN ONCE PER POLICY MONTH FOR EACH
001100* TRIAL PREMIUM.  CALLED BY ULBATCH FOR "S" REQUESTS.
001200*
001300* THIS ONE BURNS CPU - EACH TRIAL PREMIUM RE-PROJECTS THE WHOLE
001400* POLICY.  DO NOT BE SURPRISED IF A LARGE REQUEST FILE TAKES A
001500* WHILE ON THIRD SHIFT.
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. ULSOLVE.
001900 AUTHOR. R J HOLLOWAY.
002000 INSTALLATION. COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN. 05/11/89.
002200 DATE-COMPILED. 05/11/89.
002300 SECURITY. NON-CONFIDENTIAL.
002400*
002500*----------------------------------------------------------------
002600*                     M A I N T E N A N C E   L O G
002700*----------------------------------------------------------------
002800* 05/11/89  RJH  RQ1104  ORIGINAL VERSION.  DOUBLING SEARCH PLUS  RQ1104__
002900*                        BISECTION, PATTERNED ON THE OLD BALANCE  RQ1104__
003000*                        TRANSACTION LOOP IN SAM1.                RQ1104__
003100* 10/03/90  DWS  RQ1220  BISECTION WAS COMPARING ON WHOLE DOLLARS RQ1220__
003200*                        - TIGHTENED TOLERANCE TO HALF A CENT     RQ1220__
003300*                        PER ACTUARY REQUEST.                     RQ1220__
003400* 03/08/92  RJH  RQ1311  ADDED THE 1-CENT SAFETY BUMP AFTER THE   RQ1311__
003500*                        ROUNDED PREMIUM WAS FOUND TO LAPSE A     RQ1311__
003600*                        HANDFUL OF CASES ONE MONTH SHORT OF      RQ1311__
003700*                        MATURITY.                                RQ1311__
003800* 07/19/94  DWS  RQ1420  RAISED THE UPPER BRACKET STARTING POINT  RQ1420__
003900*                        FROM FACE/50 TO FACE/100 TO CUT DOWN ON  RQ1420__
004000*                        DOUBLING PASSES ON LARGE FACE AMOUNTS.   RQ1420__
004100* 12/03/98  MWT  RQ1701  YEAR 2000 REVIEW - PROGRAM CARRIES NO    RQ1701__
004200*                        CALENDAR DATE.  NO CENTURY EXPOSURE.     RQ1701__
004300*                        SIGNED OFF Y2K TEAM.                     RQ1701__
004400* 08/14/99  MWT  RQ1730  ADDED BRACKET-ITERATION CEILING (50      RQ1730__
004500*                        DOUBLINGS) SO A BAD RATE TABLE CANNOT    RQ1730__
004600*                        LOOP THE JOB FOREVER.                    RQ1730__
004700* 04/19/02  RJH  RQ1812  ADDED TRIAL-PREMIUM TRACE DISPLAY FOR    RQ1812__
004800*                        THIRD SHIFT SUPPORT.                     RQ1812__
004900* 09/23/03  DWS  RQ1855  500-FINALIZE-RESULT WAS MOVING THE       RQ1855__
005000*                        UNROUNDED MID-POINT DIRECTLY INTO THE    RQ1855__
005100*                        2-DECIMAL RESULT FIELD - MOVE TRUNCATES  RQ1855__
005200*                        RATHER THAN ROUNDING, SO A MID LIKE      RQ1855__
005300*                        1234.567890 CAME OUT 1234.56 INSTEAD OF  RQ1855__
005400*                        THE CORRECT HALF-UP 1234.57.  CHANGED TO RQ1855__
005500*                        A COMPUTE ... ROUNDED PER ACTUARY AUDIT. RQ1855__
005600* 06/02/05  RJH  RQ1903  MOVED WS-DOUBLING-COUNT OUT OF THE       RQ1903__
005700*                        MISC-FIELDS GROUP TO STAND ALONE AS A    RQ1903__
005800*                        77-LEVEL - IT IS A LOOP COUNTER, NOT     RQ1903__
005900*                        PART OF ANY RECORD LAYOUT.               RQ1903__
006000*----------------------------------------------------------------
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 IS SOLVE-TRACE-SWITCH
006900            ON STATUS IS SOLVE-TRACE-ON
007000            OFF STATUS IS SOLVE-TRACE-OFF.
007100*
007200*    NO FILE-CONTROL - THIS PROGRAM DOES NO I/O OF ITS OWN.  IT
007300*    IS A COMPUTE SUBPROGRAM THAT DRIVES ULENGIN.
007400*
007500 DATA DIVISION.
007600 WORKING-STORAGE SECTION.
007700 01  MISC-FIELDS.
007800     05  PARA-NAME                       PIC X(40).
007900     05  WS-PROJ-HORIZON-MOS             PIC 9(04) COMP.
008000     05  FILLER                          PIC X(15).
008100
008200*    HOW MANY TIMES 310-DOUBLE-THE-BRACKET HAS DOUBLED THE UPPER
008300*    BOUND ON THE CURRENT REQUEST - NOT PART OF ANY RECORD, SO IT
008400*    STANDS ALONE AS A 77-LEVEL RATHER THAN LIVING UNDER A GROUP
008500*    (RQ1903).  RESET TO ZERO FOR EACH NEW REQUEST IN 000-SETUP-
008600*    RTN.
008700 77  WS-DOUBLING-COUNT                   PIC 9(02) COMP.
008800
008900*----------------------------------------------------------------
009000*    BRACKET AND BISECTION WORK AREA - PREMIUM VALUES CARRIED TO
009100*    SIX DECIMALS INTERNALLY, ROUNDED TO THE CENT ONLY IN
009200*    500-FINALIZE-RESULT (SEE RQ1220, RQ1311).
009300*----------------------------------------------------------------
009400 01  WS-SOLVER-WORK-AREA.
009500*    LOWER AND UPPER BOUNDS OF THE CURRENT BRACKET.
009600     05  WS-LO-PREMIUM                   PIC S9(07)V9(06) COMP-3.
009700     05  WS-HI-PREMIUM                   PIC S9(07)V9(06) COMP-3.
009800*    MIDPOINT TESTED BY THE CURRENT BISECTION PASS.
009900     05  WS-MID-PREMIUM                  PIC S9(07)V9(06) COMP-3.
010000     05  WS-BRACKET-WIDTH                PIC S9(07)V9(06) COMP-3.
010100*    STOP BISECTING ONCE THE BRACKET NARROWS TO THIS (RQ1220).
010200     05  WS-TOLERANCE                    PIC S9(01)V9(06) COMP-3
010300                                          VALUE 0.005000.
010400*    FINAL 2-DECIMAL ANSWER - SEE 500-FINALIZE-RESULT (RQ1855).
010500     05  WS-ROUNDED-PREMIUM              PIC S9(07)V99   COMP-3.
010600*    ADDED TO WS-ROUNDED-PREMIUM WHEN IT STILL FAILS TO REACH
010700*    MATURITY WITH A POSITIVE VALUE (RQ1311).
010800     05  WS-SAFETY-BUMP                  PIC S9(01)V99   COMP-3
010900                                          VALUE 0.01.
011000*    LAST MONTH'S LG-VALUE-END FROM THE MOST RECENT TRIAL RUN.
011100     05  WS-FINAL-VALUE-END              PIC S9(09)V9(06) COMP-3.
011200     05  FILLER                          PIC X(01).
011300
011400*
011500*    EDITED TRACE VIEW OF THE CURRENT BRACKET, USED ONLY WHEN
011600*    SOLVE-TRACE-ON, SO A REVIEWER CAN FOLLOW THE BISECTION ON
011700*    THE CONSOLE WITHOUT A DEBUGGER.
011800*
011900 01  WS-BRACKET-TRACE REDEFINES WS-SOLVER-WORK-AREA.
012000     05  WS-BT-LO-PREMIUM                PIC X(07).
012100     05  WS-BT-HI-PREMIUM                PIC X(07).
012200     05  WS-BT-MID-PREMIUM               PIC X(07).
012300     05  FILLER                          PIC X(27).
012400
012500*----------------------------------------------------------------
012600*    DRIVES THE 210-PROJECT-ONE-MONTH LOOP INSIDE 200-RUN-FULL-
012700*    ILLUSTRATION FOR THE TRIAL PREMIUM CURRENTLY BEING TESTED.
012800*----------------------------------------------------------------
012900 01  WS-PROJECTION-CONTROL.
013000     05  WS-CURRENT-MONTH                PIC 9(04) COMP.
013100     05  WS-CURRENT-LAPSED-SW            PIC X(01).
013200         88  WS-CURRENT-LAPSED                VALUE 'Y'.
013300     05  FILLER                          PIC X(10).
013400
013500*----------------------------------------------------------------
013600*    LOCAL AREA FOR DRIVING ULENGIN ONE POLICY MONTH AT A TIME -
013700*    NOT PART OF THIS PROGRAM'S OWN CALLING INTERFACE, SO IT
013800*    LIVES HERE RATHER THAN IN THE LINKAGE SECTION BELOW.
013900*----------------------------------------------------------------
014000 COPY LEDGREC.
014100 01  WS-ENGINE-CONTROL-AREA.
014200     05  WS-ENGINE-POLICY-MONTH          PIC 9(04) COMP.
014300     05  WS-ENGINE-LAPSED-SWITCH         PIC X(01).
014400         88  WS-ENGINE-POLICY-LAPSED          VALUE 'Y'.
014500     05  FILLER                          PIC X(05).
014600
014700*    THE CALLING INTERFACE - THE REQUEST BEING SOLVED, ITS RATE
014800*    VECTORS (ALREADY LOADED BY ULRATES), AND THE RESULT RECORD
014900*    THIS PROGRAM BUILDS IN 500-FINALIZE-RESULT.  NOTE THAT
015000*    PR-ANNUAL-PREMIUM IN THE REQUEST RECORD IS OVERWRITTEN WITH
015100*    EACH TRIAL PREMIUM AS THE SEARCH PROGRESSES - THE CALLER'S
015200*    ORIGINAL VALUE ON THAT FIELD IS NOT PRESERVED.
015300 LINKAGE SECTION.
015400 COPY POLYREQ.
015500 COPY RATETAB.
015600 COPY SOLVREC.
015700
015800******************************************************************
015900 PROCEDURE DIVISION USING PR-POLICY-REQUEST-REC,
016000                           WS-RATE-VECTORS,
016100                           SV-SOLVER-RESULT-REC.
016200******************************************************************
016300*    THREE-STAGE SEARCH: BRACKET, BISECT, FINALIZE.  EACH STAGE
016400*    IS A SEPARATE PARAGRAPH RANGE SO THE FLOW READS TOP TO
016500*    BOTTOM WITHOUT NEEDING TO CHASE A GO TO.
016600
016700     PERFORM 000-SETUP-RTN THRU 000-EXIT.
016800     PERFORM 300-BRACKET-SEARCH THRU 300-EXIT.
016900     PERFORM 400-BISECTION-LOOP THRU 400-EXIT.
017000     PERFORM 500-FINALIZE-RESULT THRU 500-EXIT.
017100     GOBACK.
017200
017300*----------------------------------------------------------------
017400*    000-SETUP-RTN  --  ESTABLISH THE PROJECTION HORIZON AND THE
017500*    INITIAL BRACKET (RQ1420: HI STARTS AT FACE / 100).
017600*----------------------------------------------------------------
017700 000-SETUP-RTN.
017800     MOVE '000-SETUP-RTN' TO PARA-NAME.
017900*    SAME AGE-121 HORIZON FORMULA USED BY ULBATCH FOR "I"
018000*    REQUESTS - KEEP THE TWO IN SYNC IF EITHER EVER CHANGES.
018100     COMPUTE WS-PROJ-HORIZON-MOS =
018200             12 * (121 - PR-ISSUE-AGE).
018300     MOVE 0 TO WS-LO-PREMIUM.
018400*    STARTING UPPER BOUND (RQ1420) - FACE / 100 REACHES MOST
018500*    CASES IN ONE OR TWO DOUBLINGS RATHER THAN A DOZEN.
018600     COMPUTE WS-HI-PREMIUM ROUNDED = PR-FACE-AMOUNT / 100.
018700     MOVE 0 TO WS-DOUBLING-COUNT.
018800 000-EXIT.
018900     EXIT.
019000
019100*----------------------------------------------------------------
019200*    300-BRACKET-SEARCH  --  RUN THE ILLUSTRATION AT WS-HI-
019300*    PREMIUM; WHILE THE POLICY FAILS TO REACH MATURITY WITH A
019400*    POSITIVE VALUE, MOVE HI TO LO AND DOUBLE HI (RQ1730: CAPPED
019500*    AT 50 DOUBLINGS - A BAD RATE TABLE SHOULD NOT LOOP FOREVER).
019600*----------------------------------------------------------------
019700 300-BRACKET-SEARCH.
019800     MOVE '300-BRACKET-SEARCH' TO PARA-NAME.
019900     MOVE WS-HI-PREMIUM TO PR-ANNUAL-PREMIUM.
020000     PERFORM 200-RUN-FULL-ILLUSTRATION THRU 200-EXIT.
020100     PERFORM 310-DOUBLE-THE-BRACKET THRU 310-EXIT
020200         UNTIL WS-FINAL-VALUE-END > 0
020300            OR WS-DOUBLING-COUNT > 50.
020400 300-EXIT.
020500     EXIT.
020600
020700 310-DOUBLE-THE-BRACKET.
020800     MOVE WS-HI-PREMIUM TO WS-LO-PREMIUM.
020900     COMPUTE WS-HI-PREMIUM ROUNDED = WS-HI-PREMIUM * 2.
021000     ADD 1 TO WS-DOUBLING-COUNT.
021100     MOVE WS-HI-PREMIUM TO PR-ANNUAL-PREMIUM.
021200     PERFORM 200-RUN-FULL-ILLUSTRATION THRU 200-EXIT.
021300 310-EXIT.
021400     EXIT.
021500
021600*----------------------------------------------------------------
021700*    400-BISECTION-LOOP  --  NARROW THE BRACKET TO HALF A CENT
021800*    (RQ1220).
021900*----------------------------------------------------------------
022000 400-BISECTION-LOOP.
022100     MOVE '400-BISECTION-LOOP' TO PARA-NAME.
022200     COMPUTE WS-BRACKET-WIDTH = WS-HI-PREMIUM - WS-LO-PREMIUM.
022300     PERFORM 410-BISECT-ONCE THRU 410-EXIT
022400         UNTIL WS-BRACKET-WIDTH NOT > WS-TOLERANCE.
022500 400-EXIT.
022600     EXIT.
022700
022800 410-BISECT-ONCE.
022900     COMPUTE WS-MID-PREMIUM ROUNDED =
023000             (WS-LO-PREMIUM + WS-HI-PREMIUM) / 2.
023100     MOVE WS-MID-PREMIUM TO PR-ANNUAL-PREMIUM.
023200     PERFORM 200-RUN-FULL-ILLUSTRATION THRU 200-EXIT.
023300     IF WS-FINAL-VALUE-END NOT > 0
023400         MOVE WS-MID-PREMIUM TO WS-LO-PREMIUM
023500     ELSE
023600         MOVE WS-MID-PREMIUM TO WS-HI-PREMIUM
023700     END-IF.
023800     COMPUTE WS-BRACKET-WIDTH = WS-HI-PREMIUM - WS-LO-PREMIUM.
023900 410-EXIT.
024000     EXIT.
024100
024200*----------------------------------------------------------------
024300*    500-FINALIZE-RESULT  --  ROUND THE LAST MID-POINT HALF-UP
024400*    TO THE CENT, RE-ILLUSTRATE AT THE UNROUNDED MID, AND BUMP
024500*    BY A PENNY IF THE ROUNDED PREMIUM STILL FAILS TO REACH
024600*    MATURITY WITH A POSITIVE VALUE (RQ1311).
024700*----------------------------------------------------------------
024800 500-FINALIZE-RESULT.
024900     MOVE '500-FINALIZE-RESULT' TO PARA-NAME.
025000*    ROUND HALF-UP TO THE CENT (RQ1855) - MOVE WOULD TRUNCATE THE
025100*    LOW-ORDER DIGITS INSTEAD OF ROUNDING THEM, AND ROUNDED IS
025200*    NOT A LEGAL PHRASE ON MOVE, ONLY ON COMPUTE/ADD/SUBTRACT/
025300*    MULTIPLY/DIVIDE.
025400     COMPUTE WS-ROUNDED-PREMIUM ROUNDED = WS-MID-PREMIUM.
025500     IF WS-FINAL-VALUE-END NOT > 0
025600         ADD WS-SAFETY-BUMP TO WS-ROUNDED-PREMIUM
025700     END-IF.
025800     IF SOLVE-TRACE-ON
025900         DISPLAY 'ULSOLVE - MINIMUM PREMIUM ' WS-ROUNDED-PREMIUM
026000     END-IF.
026100     MOVE PR-GENDER          TO SV-GENDER.
026200     MOVE PR-RISK-CLASS      TO SV-RISK-CLASS.
026300     MOVE PR-ISSUE-AGE       TO SV-ISSUE-AGE.
026400     MOVE PR-FACE-AMOUNT     TO SV-FACE-AMOUNT.
026500     MOVE WS-ROUNDED-PREMIUM TO SV-MIN-PREMIUM.
026600 500-EXIT.
026700     EXIT.
026800
026900*----------------------------------------------------------------
027000*    200-RUN-FULL-ILLUSTRATION  --  PROJECT THE POLICY, MONTH BY
027100*    MONTH, AT THE TRIAL PREMIUM CURRENTLY IN PR-ANNUAL-PREMIUM,
027200*    STOPPING EARLY ON LAPSE.  LEAVES THE LAST MONTH'S
027300*    LG-VALUE-END IN WS-FINAL-VALUE-END - THAT IS "FINAL
027400*    VALUE_END" WHETHER THE POLICY REACHED MATURITY OR LAPSED.
027500*----------------------------------------------------------------
027600 200-RUN-FULL-ILLUSTRATION.
027700     MOVE '200-RUN-FULL-ILLUSTRATION' TO PARA-NAME.
027800     IF SOLVE-TRACE-ON
027900         DISPLAY 'ULSOLVE - TRIAL PREMIUM ' PR-ANNUAL-PREMIUM
028000     END-IF.
028100     MOVE 0 TO LG-VALUE-START.
028200     MOVE 1 TO WS-CURRENT-MONTH.
028300     MOVE 'N' TO WS-CURRENT-LAPSED-SW.
028400     PERFORM 210-PROJECT-ONE-MONTH THRU 210-EXIT
028500         UNTIL WS-CURRENT-MONTH > WS-PROJ-HORIZON-MOS
028600            OR WS-CURRENT-LAPSED.
028700     MOVE LG-VALUE-END TO WS-FINAL-VALUE-END.
028800 200-EXIT.
028900     EXIT.
029000
029100*    ONE ULENGIN CALL PER MONTH, SAME PATTERN ULBATCH USES FOR
029200*    "I" REQUESTS - THE DIFFERENCE IS NOBODY WRITES THIS LEDGER
029300*    RECORD TO DISK, IT IS DISCARDED AFTER LG-VALUE-END IS READ.
029400 210-PROJECT-ONE-MONTH.
029500     MOVE WS-CURRENT-MONTH TO WS-ENGINE-POLICY-MONTH.
029600     CALL 'ULENGIN' USING PR-POLICY-REQUEST-REC,
029700                           WS-RATE-VECTORS,
029800                           LG-LEDGER-REC,
029900                           WS-ENGINE-CONTROL-AREA.
030000     MOVE WS-ENGINE-LAPSED-SWITCH TO WS-CURRENT-LAPSED-SW.
030100     MOVE LG-VALUE-END TO LG-VALUE-START.
030200     ADD 1 TO WS-CURRENT-MONTH.
030300 210-EXIT.
030400     EXIT.
