000100******************************************************************
000200* PROGRAM:  ULENGIN
000300*
000400* AUTHOR :  R J Holloway
000500*
000600* PROJECTS ONE UL POLICY MONTH BY MONTH FROM ISSUE TO MATURITY
000700* (ATTAINED AGE 121), APPLYING PREMIUM LOAD, EXPENSE CHARGE,
000800* COST OF INSURANCE AND CREDITED INTEREST, AND BUILDS ONE
000900* ILLUSTRATION LEDGER RECORD PER MONTH.  STOPS EARLY, WITH A
001000* LAPSE FLAG SET, THE FIRST MONTH THE ACCOUNT VALUE GOES BELOW
001100* ZERO.  CALLED BY ULBATCH FOR "I" REQUESTS AND REPEATEDLY BY
001200* ULSOLVE, ONE CALL PER TRIAL PREMIUM, WHILE SOLVING FOR THE
001300* MINIMUM PREMIUM.
001400*
001500* A GOOD CASE FOR A CALCULATOR AND THE RATE MANUAL BEFORE YOU
001600* TOUCH THE MONTHLY PROCESSING PARAGRAPHS - INDEED.
001700******************************************************************
001800*
001900* Ledger array record descriptions:
002000*     0    1    1    2    2    3    3    4    4    5    5    6
002100* ....5....0....5....0....5....0....5....0....5....0....5....0....
002200*
002300* One LG-LEDGER-REC is returned per call, for the current policy
002400* month only; ULBATCH (or ULSOLVE) drives the month-by-month
002500* loop and writes the ledger file.
002600*
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. ULENGIN.
003000 AUTHOR. R J HOLLOWAY.
003100 INSTALLATION. COBOL DEVELOPMENT CENTER.
003200 DATE-WRITTEN. 04/02/89.
003300 DATE-COMPILED. 04/02/89.
003400 SECURITY. NON-CONFIDENTIAL.
003500*
003600*----------------------------------------------------------------
003700*                     M A I N T E N A N C E   L O G
003800*----------------------------------------------------------------
003900* 04/02/89  RJH  RQ1103  ORIGINAL VERSION.  MONTHLY LOOP ONLY,    RQ1103__
004000*                        NO LAPSE DETECTION (ADDED NEXT RELEASE)  RQ1103__
004100* 09/02/89  RJH  RQ1141  ADDED LAPSE DETECTION AND EARLY-STOP     RQ1141__
004200*                        LOGIC PER PRODUCT ACTUARY SIGN-OFF.      RQ1141__
004300* 05/22/91  DWS  RQ1289  CORRIDOR FLOOR WAS APPLIED BEFORE THE    RQ1289__
004400*                        PREMIUM LOAD DEDUCTION - MOVED AV-FOR-DB RQ1289__
004500*                        COMPUTATION AHEAD OF THE CORRIDOR TEST.  RQ1289__
004600* 02/14/92  RJH  RQ1310  CARRY INTERMEDIATE MONEY FIELDS TO SIX   RQ1310__
004700*                        DECIMALS AND RATE CONSTANTS TO EIGHT SO  RQ1310__
004800*                        THE PROJECTION MATCHES THE ACTUARY'S     RQ1310__
004900*                        WORKSHEET TO THE PENNY.                  RQ1310__
005000* 11/09/93  DWS  RQ1402  NAAR AND INTEREST NOW FLOORED AT ZERO    RQ1402__
005100*                        AS TWO SEPARATE STEPS PER RULE REVIEW.   RQ1402__
005200* 12/03/98  MWT  RQ1700  YEAR 2000 REVIEW - PROGRAM CARRIES NO    RQ1700__
005300*                        CALENDAR DATE, ONLY A POLICY MONTH       RQ1700__
005400*                        COUNTER FROM ISSUE.  NO CENTURY          RQ1700__
005500*                        EXPOSURE.  SIGNED OFF Y2K TEAM.          RQ1700__
005600* 06/30/00  MWT  RQ1750  RENAMED WORK FIELDS TO MATCH REVISED     RQ1750__
005700*                        SHOP STANDARD FOR ACTUARIAL PROGRAMS.    RQ1750__
005800* 04/19/02  RJH  RQ1811  ADDED POLICY-MONTH TRACE DISPLAY GATED   RQ1811__
005900*                        ON UPSI-0 FOR THIRD SHIFT SUPPORT.       RQ1811__
006000* 06/02/05  RJH  RQ1904  MOVED WS-YEAR-REMAINDER OUT OF THE       RQ1904__
006100*                        MISC-FIELDS GROUP TO STAND ALONE AS A    RQ1904__
006200*                        77-LEVEL - IT IS A SCRATCH REMAINDER     RQ1904__
006300*                        FROM THE DIVIDE IN 510-DERIVE-YEAR-AND-  RQ1904__
006400*                        MONTH, NOT PART OF ANY RECORD LAYOUT.    RQ1904__
006500* 05/14/08  DWS  RQ2012  ANNUAL WALKTHROUGH WITH THE ACTUARIAL    RQ2012__
006600*                        DEPARTMENT.  NO CHANGE - RECONFIRMED     RQ2012__
006700*                        THE TEN-STEP MONTHLY FORMULA AND THE     RQ2012__
006800*                        AV-FOR-DB VERSUS AV-FOR-DB-FLOORED       RQ2012__
006900*                        DISTINCTION BETWEEN STEPS 6 AND 8/10     RQ2012__
007000*                        AGAINST THE CURRENT SPECIFICATION.       RQ2012__
007100*----------------------------------------------------------------
007200*
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     UPSI-0 IS ENGIN-TRACE-SWITCH
008000            ON STATUS IS ENGIN-TRACE-ON
008100            OFF STATUS IS ENGIN-TRACE-OFF.
008200*
008300*    NO FILE-CONTROL - THIS PROGRAM DOES NO I/O OF ITS OWN.  IT
008400*    IS A PURE COMPUTE SUBPROGRAM, CALLED ONCE PER MONTH.
008500*
008600 DATA DIVISION.
008700 WORKING-STORAGE SECTION.
008800*----------------------------------------------------------------
008900*    MISC-FIELDS  --  PARA-NAME IS THE USUAL ABEND-TRACE FIELD,
009000*    SET AT THE TOP OF EVERY PARAGRAPH THAT DOES SUBSCRIPTED OR
009100*    ARITHMETIC WORK, SO A SYSTEM DUMP TELLS THE ON-CALL PROGRAMMER
009200*    WHERE THE MONTHLY LOOP WAS STANDING.  THE YEAR/MONTH PAIR IS
009300*    RECOMPUTED EVERY CALL FROM LK-POLICY-MONTH IN 510-DERIVE-
009400*    YEAR-AND-MONTH - NEITHER FIELD SURVIVES ACROSS CALLS.
009500*----------------------------------------------------------------
009600 01  MISC-FIELDS.
009700     05  PARA-NAME                       PIC X(40).
009800     05  WS-POLICY-YEAR-N                PIC 9(03) COMP.
009900     05  WS-MONTH-IN-YEAR-N              PIC 9(02) COMP.
010000     05  FILLER                          PIC X(20).
010100
010200*    SCRATCH REMAINDER FROM THE DIVIDE IN 510-DERIVE-YEAR-AND-
010300*    MONTH ONLY - NOT PART OF ANY RECORD LAYOUT, SO IT STANDS
010400*    ALONE AS A 77-LEVEL RATHER THAN LIVING UNDER MISC-FIELDS
010500*    (RQ1904).  DISCARDED AS SOON AS 510-EXIT IS REACHED.
010600 77  WS-YEAR-REMAINDER                   PIC 9(03) COMP.
010700
010800*----------------------------------------------------------------
010900*    PRODUCT CONSTANTS (PRODUCT1) - RATES AND FACTORS CARRIED TO
011000*    EIGHT DECIMALS PER RQ1310.
011100*----------------------------------------------------------------
011200 01  WS-PRODUCT-CONSTANTS.
011300*        PREMIUM LOAD - PERCENTAGE OF EACH GROSS PREMIUM TAKEN
011400*        OFF THE TOP IN STEP 2, BEFORE THE ACCOUNT VALUE IS EVER
011500*        TOUCHED.  PRODUCT1 ONLY - A NEW CONSTANTS RECORD WOULD
011600*        BE NEEDED FOR A SECOND PRODUCT LINE.
011700     05  WS-PREMIUM-LOAD-RATE            PIC 9V9(08) COMP-3
011800                                          VALUE 0.06000000.
011900*        FLAT ANNUAL POLICY FEE, SPREAD EVENLY OVER THE TWELVE
012000*        MONTHLY EXPENSE CHARGES IN STEP 3.
012100     05  WS-POLICY-FEE-YR                PIC 9(05)V99 COMP-3
012200                                          VALUE 120.00.
012300*        2 PERCENT ANNUAL DISCOUNT, EXPRESSED MONTHLY, APPLIED TO
012400*        THE DEATH BENEFIT BEFORE THE ACCOUNT VALUE IS SUBTRACTED
012500*        IN STEP 6 - STANDARD NAAR DISCOUNTING PRACTICE.
012600     05  WS-NAAR-DISCOUNT-FACTOR         PIC 9V9(08) COMP-3
012700                                          VALUE 0.99917081.
012800*        3 PERCENT ANNUAL EFFECTIVE RATE, EXPRESSED AS A MONTHLY
012900*        COMPOUND RATE, CREDITED IN STEP 9.
013000     05  WS-MONTHLY-INTEREST-RATE        PIC 9V9(08) COMP-3
013100                                          VALUE 0.00246627.
013200     05  FILLER                          PIC X(01).
013300*
013400*    EDITED TRACE VIEW OF THE PRODUCT CONSTANTS - USED ONLY WHEN
013500*    ENGIN-TRACE-ON, SO A REVIEWER CAN CONFIRM THE RATES LOADED
013600*    CORRECTLY WITHOUT UNPACKING COMP-3 IN A DUMP.
013700*
013800 01  WS-CONSTANTS-TRACE REDEFINES WS-PRODUCT-CONSTANTS.
013900     05  WS-CT-PREMIUM-LOAD-RATE         PIC X(04).
014000     05  WS-CT-POLICY-FEE-YR             PIC X(04).
014100     05  WS-CT-NAAR-DISCOUNT-FACTOR      PIC X(05).
014200     05  WS-CT-MONTHLY-INTEREST-RATE     PIC X(05).
014300     05  FILLER                          PIC X(02).
014400
014500*----------------------------------------------------------------
014600*    MONTHLY COMPUTE AREA - MONEY FIELDS CARRIED TO SIX DECIMALS
014700*    INTERNALLY PER RQ1310; ROUNDED TO TWO DECIMALS ONLY WHEN
014800*    MOVED TO THE OUTPUT LEDGER RECORD.
014900*----------------------------------------------------------------
015000 01  WS-COMPUTE-AREA.
015100*        GROSS PREMIUM DUE THIS MONTH - ZERO EXCEPT THE FIRST
015200*        MONTH OF EACH POLICY YEAR (STEP 1, ANNUAL MODE ONLY).
015300     05  WS-PREMIUM-THIS-MO              PIC S9(07)V9(06) COMP-3.
015400*        STEP 2 RESULT - PREMIUM LOAD TAKEN OFF THE PREMIUM.
015500     05  WS-PREMIUM-LOAD-AMT             PIC S9(07)V9(06) COMP-3.
015600*        STEP 3 RESULT - POLICY FEE PLUS UNIT LOAD, PER MONTH.
015700     05  WS-EXPENSE-CHG-AMT              PIC S9(07)V9(06) COMP-3.
015800*        STEP 4 RESULT - ACCOUNT VALUE BEFORE THE CORRIDOR TEST.
015900     05  WS-AV-FOR-DB                    PIC S9(09)V9(06) COMP-3.
016000*        STEP 5 RESULT - GREATER OF CORRIDOR FACTOR TIMES
016100*        WS-AV-FOR-DB, OR THE FACE AMOUNT.
016200     05  WS-DEATH-BENEFIT-AMT            PIC S9(09)V9(06) COMP-3.
016300*        STEP 6 RESULT - NET AMOUNT AT RISK, FLOORED AT ZERO.
016400     05  WS-NAAR-AMT                     PIC S9(09)V9(06) COMP-3.
016500*        STEP 7 RESULT - COST OF INSURANCE CHARGE ON THE NAAR.
016600     05  WS-COI-CHG-AMT                  PIC S9(07)V9(06) COMP-3.
016700*        STEP 8 RESULT - ACCOUNT VALUE AFTER COI, BEFORE INTEREST.
016800     05  WS-AV-FOR-INTEREST              PIC S9(09)V9(06) COMP-3.
016900*        STEP 9 RESULT - INTEREST CREDITED THIS MONTH.
017000     05  WS-INTEREST-AMT                 PIC S9(07)V9(06) COMP-3.
017100*        STEP 10 RESULT - END-OF-MONTH ACCOUNT VALUE - MOVED TO
017200*        LG-VALUE-END AND TESTED FOR LAPSE IN 630.
017300     05  WS-VALUE-END-AMT                PIC S9(09)V9(06) COMP-3.
017400*        WORK FIELD FOR THE UNIT LOAD PORTION OF STEP 3 - RATE
017500*        PER THOUSAND OF FACE, TIMES FACE, DIVIDED BY 1000.
017600     05  WS-UNIT-LOAD-CHG-PART           PIC S9(09)V9(06) COMP-3.
017700*        WS-AV-FOR-DB WITH NEGATIVE VALUES FLOORED TO ZERO BEFORE
017800*        IT ENTERS THE NAAR FORMULA IN STEP 6 (RQ1402).
017900     05  WS-AV-FOR-DB-FLOORED            PIC S9(09)V9(06) COMP-3.
018000     05  FILLER                          PIC X(10).
018100
018200*----------------------------------------------------------------
018300*    LINKAGE SECTION - FOUR ITEMS PASSED BY THE CALLER (ULBATCH
018400*    OR ULSOLVE), IN THE ORDER LISTED ON THE PROCEDURE DIVISION
018500*    USING PHRASE BELOW.  PR-POLICY-REQUEST-REC AND WS-RATE-
018600*    VECTORS ARE READ-ONLY HERE; LG-LEDGER-REC AND LK-ENGINE-
018700*    CONTROL ARE BUILT FRESH EACH CALL AND RETURNED.
018800*----------------------------------------------------------------
018900 LINKAGE SECTION.
019000 COPY POLYREQ.
019100 COPY RATETAB.
019200 COPY LEDGREC.
019300*    LK-POLICY-MONTH IS SET BY THE CALLER BEFORE EACH CALL AND IS
019400*    NEVER INCREMENTED IN HERE - THIS PROGRAM PROJECTS EXACTLY
019500*    ONE MONTH PER CALL AND HAS NO IDEA HOW MANY MONTHS REMAIN.
019600 01  LK-ENGINE-CONTROL.
019700     05  LK-POLICY-MONTH                 PIC 9(04) COMP.
019800     05  LK-LAPSED-SWITCH                PIC X(01).
019900         88  LK-POLICY-LAPSED                  VALUE 'Y'.
020000     05  FILLER                          PIC X(05).
020100
020200******************************************************************
020300*    MAINLINE - PERFORM THE MONTHLY PARAGRAPH ONCE AND RETURN.
020400*    NO LOOP HERE - THE CALLER DRIVES THE MONTH-BY-MONTH LOOP AND
020500*    DECIDES WHEN TO STOP (MATURITY, LAPSE, OR SOLVE CONVERGENCE).
020600******************************************************************
020700 PROCEDURE DIVISION USING PR-POLICY-REQUEST-REC,
020800                           WS-RATE-VECTORS,
020900                           LG-LEDGER-REC,
021000                           LK-ENGINE-CONTROL.
021100******************************************************************
021200
021300     PERFORM 500-PROCESS-ONE-MONTH THRU 500-EXIT.
021400     GOBACK.
021500
021600*----------------------------------------------------------------
021700*    500-PROCESS-ONE-MONTH  --  BUSINESS RULES, MONTHLY
021800*    PROCESSING, STEPS 1 THROUGH 10, IN THIS EXACT ORDER.
021900*    m = LK-POLICY-MONTH (CALLER-MAINTAINED),
022000*    y = POLICY YEAR = CEIL(m/12),
022100*    MONTH-IN-YEAR = ((m-1) MOD 12) + 1.
022200*----------------------------------------------------------------
022300 500-PROCESS-ONE-MONTH.
022400     MOVE '500-PROCESS-ONE-MONTH' TO PARA-NAME.
022500     IF ENGIN-TRACE-ON
022600         DISPLAY 'ULENGIN - POLICY MONTH ' LK-POLICY-MONTH
022700     END-IF.
022800     PERFORM 510-DERIVE-YEAR-AND-MONTH THRU 510-EXIT.
022900     PERFORM 520-COMPUTE-PREMIUM THRU 520-EXIT.
023000     PERFORM 530-COMPUTE-PREMIUM-LOAD THRU 530-EXIT.
023100     PERFORM 540-COMPUTE-EXPENSE-CHARGE THRU 540-EXIT.
023200     PERFORM 550-COMPUTE-AV-FOR-DB THRU 550-EXIT.
023300     PERFORM 560-COMPUTE-DEATH-BENEFIT THRU 560-EXIT.
023400     PERFORM 570-COMPUTE-NAAR THRU 570-EXIT.
023500     PERFORM 580-COMPUTE-COI-CHARGE THRU 580-EXIT.
023600     PERFORM 590-COMPUTE-AV-FOR-INTEREST THRU 590-EXIT.
023700     PERFORM 600-COMPUTE-INTEREST THRU 600-EXIT.
023800     PERFORM 610-COMPUTE-VALUE-END THRU 610-EXIT.
023900     PERFORM 620-BUILD-LEDGER-RECORD THRU 620-EXIT.
024000     PERFORM 630-CHECK-LAPSE-STATUS THRU 630-EXIT.
024100 500-EXIT.
024200     EXIT.
024300
024400 510-DERIVE-YEAR-AND-MONTH.
024500     DIVIDE LK-POLICY-MONTH BY 12
024600         GIVING WS-POLICY-YEAR-N
024700         REMAINDER WS-YEAR-REMAINDER.
024800     IF WS-YEAR-REMAINDER = 0
024900         MOVE 12 TO WS-MONTH-IN-YEAR-N
025000     ELSE
025100         ADD 1 TO WS-POLICY-YEAR-N
025200         MOVE WS-YEAR-REMAINDER TO WS-MONTH-IN-YEAR-N
025300     END-IF.
025400 510-EXIT.
025500     EXIT.
025600
025700*    STEP 1 - PREMIUM IS PAID ONLY AT THE START OF EACH POLICY
025800*    YEAR (ANNUAL MODE).
025900 520-COMPUTE-PREMIUM.
026000     IF WS-MONTH-IN-YEAR-N = 1
026100         MOVE PR-ANNUAL-PREMIUM TO WS-PREMIUM-THIS-MO
026200     ELSE
026300         MOVE 0 TO WS-PREMIUM-THIS-MO
026400     END-IF.
026500 520-EXIT.
026600     EXIT.
026700
026800*    STEP 2 - PREMIUM LOAD.
026900 530-COMPUTE-PREMIUM-LOAD.
027000     COMPUTE WS-PREMIUM-LOAD-AMT ROUNDED =
027100             WS-PREMIUM-THIS-MO * WS-PREMIUM-LOAD-RATE.
027200 530-EXIT.
027300     EXIT.
027400
027500*    STEP 3 - MONTHLY EXPENSE CHARGE: POLICY FEE PLUS UNIT LOAD
027600*    RATE PER $1,000 OF FACE, DIVIDED BY TWELVE.
027700 540-COMPUTE-EXPENSE-CHARGE.
027800     COMPUTE WS-UNIT-LOAD-CHG-PART ROUNDED =
027900             WS-RV-UL-RATE(WS-POLICY-YEAR-N)
028000                 * PR-FACE-AMOUNT / 1000.
028100     COMPUTE WS-EXPENSE-CHG-AMT ROUNDED =
028200             (WS-POLICY-FEE-YR + WS-UNIT-LOAD-CHG-PART) / 12.
028300 540-EXIT.
028400     EXIT.
028500
028600*    STEP 4 - ACCOUNT VALUE BEFORE THE DEATH BENEFIT TEST.
028700 550-COMPUTE-AV-FOR-DB.
028800     COMPUTE WS-AV-FOR-DB ROUNDED =
028900             LG-VALUE-START + WS-PREMIUM-THIS-MO
029000                 - WS-PREMIUM-LOAD-AMT - WS-EXPENSE-CHG-AMT.
029100 550-EXIT.
029200     EXIT.
029300
029400*    STEP 5 - DEATH BENEFIT NEVER FALLS BELOW FACE AMOUNT
029500*    (CORRIDOR TEST) - SEE RQ1289.
029600 560-COMPUTE-DEATH-BENEFIT.
029700     COMPUTE WS-DEATH-BENEFIT-AMT ROUNDED =
029800             WS-RV-CF-RATE(WS-POLICY-YEAR-N) * WS-AV-FOR-DB.
029900     IF WS-DEATH-BENEFIT-AMT < PR-FACE-AMOUNT
030000         MOVE PR-FACE-AMOUNT TO WS-DEATH-BENEFIT-AMT
030100     END-IF.
030200 560-EXIT.
030300     EXIT.
030400
030500*    STEP 6 - NET AMOUNT AT RISK, FLOORED AT ZERO (RQ1402).
030600 570-COMPUTE-NAAR.
030700     IF WS-AV-FOR-DB > 0
030800         MOVE WS-AV-FOR-DB TO WS-AV-FOR-DB-FLOORED
030900     ELSE
031000         MOVE 0 TO WS-AV-FOR-DB-FLOORED
031100     END-IF.
031200     COMPUTE WS-NAAR-AMT ROUNDED =
031300             WS-DEATH-BENEFIT-AMT * WS-NAAR-DISCOUNT-FACTOR
031400                 - WS-AV-FOR-DB-FLOORED.
031500     IF WS-NAAR-AMT < 0
031600         MOVE 0 TO WS-NAAR-AMT
031700     END-IF.
031800 570-EXIT.
031900     EXIT.
032000
032100*    STEP 7 - MONTHLY COST OF INSURANCE CHARGE.
032200 580-COMPUTE-COI-CHARGE.
032300     COMPUTE WS-COI-CHG-AMT ROUNDED =
032400             (WS-NAAR-AMT / 1000)
032500                 * (WS-RV-COI-RATE(WS-POLICY-YEAR-N) / 12).
032600 580-EXIT.
032700     EXIT.
032800
032900*    STEP 8 - ACCOUNT VALUE BEFORE INTEREST.
033000 590-COMPUTE-AV-FOR-INTEREST.
033100     COMPUTE WS-AV-FOR-INTEREST ROUNDED =
033200             WS-AV-FOR-DB - WS-COI-CHG-AMT.
033300 590-EXIT.
033400     EXIT.
033500
033600*    STEP 9 - INTEREST CREDITED ONLY ON A NON-NEGATIVE BASE
033700*    (RQ1402).
033800 600-COMPUTE-INTEREST.
033900     IF WS-AV-FOR-INTEREST > 0
034000         COMPUTE WS-INTEREST-AMT ROUNDED =
034100                 WS-AV-FOR-INTEREST * WS-MONTHLY-INTEREST-RATE
034200     ELSE
034300         MOVE 0 TO WS-INTEREST-AMT
034400     END-IF.
034500 600-EXIT.
034600     EXIT.
034700
034800*    STEP 10 - END-OF-MONTH ACCOUNT VALUE.
034900 610-COMPUTE-VALUE-END.
035000     COMPUTE WS-VALUE-END-AMT ROUNDED =
035100             WS-AV-FOR-INTEREST + WS-INTEREST-AMT.
035200 610-EXIT.
035300     EXIT.
035400
035500*----------------------------------------------------------------
035600*    620-BUILD-LEDGER-RECORD  --  ROUND HALF-UP TO TWO DECIMALS
035700*    ONLY HERE, ON THE WAY OUT TO THE OUTPUT LEDGER RECORD (SEE
035800*    RQ1310).
035900*----------------------------------------------------------------
036000 620-BUILD-LEDGER-RECORD.
036100     MOVE LK-POLICY-MONTH        TO LG-POLICY-MONTH.
036200     MOVE WS-POLICY-YEAR-N       TO LG-POLICY-YEAR.
036300     MOVE WS-MONTH-IN-YEAR-N     TO LG-MONTH-IN-POLICY-YEAR.
036400     MOVE WS-PREMIUM-THIS-MO     TO LG-PREMIUM.
036500     MOVE WS-PREMIUM-LOAD-AMT    TO LG-PREMIUM-LOAD.
036600     MOVE WS-EXPENSE-CHG-AMT     TO LG-EXPENSE-CHARGE.
036700     MOVE WS-DEATH-BENEFIT-AMT   TO LG-DEATH-BENEFIT.
036800     MOVE WS-NAAR-AMT            TO LG-NAAR.
036900     MOVE WS-COI-CHG-AMT         TO LG-COI-CHARGE.
037000     MOVE WS-INTEREST-AMT        TO LG-INTEREST.
037100     MOVE WS-VALUE-END-AMT       TO LG-VALUE-END.
037200 620-EXIT.
037300     EXIT.
037400
037500*----------------------------------------------------------------
037600*    630-CHECK-LAPSE-STATUS  --  A NEGATIVE END-OF-MONTH VALUE
037700*    MEANS THE POLICY LAPSES THIS MONTH; TELL THE CALLER SO IT
037800*    STOPS THE PROJECTION AFTER WRITING THIS MONTH'S RECORD.
037900*----------------------------------------------------------------
038000 630-CHECK-LAPSE-STATUS.
038100     IF WS-VALUE-END-AMT < 0
038200         MOVE 'Y' TO LK-LAPSED-SWITCH
038300     ELSE
038400         MOVE 'N' TO LK-LAPSED-SWITCH
038500     END-IF.
038600 630-EXIT.
038700     EXIT.
