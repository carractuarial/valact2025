000100*****************************************************************
000200*  LEDGREC  --  MONTHLY ILLUSTRATION LEDGER RECORD
000300*  ONE RECORD PER PROJECTED POLICY MONTH.  WRITTEN BY ULBATCH,
000400*  BUILT ONE MONTH AT A TIME BY ULENGIN AND PASSED BACK VIA
000500*  LINKAGE.
000600*****************************************************************
000700 01  LG-LEDGER-REC.
000800     05  LG-POLICY-MONTH                 PIC 9(04).
000900     05  LG-POLICY-YEAR                  PIC 9(03).
001000     05  LG-MONTH-IN-POLICY-YEAR         PIC 9(02).
001100     05  LG-VALUE-START                  PIC S9(09)V99.
001200     05  LG-PREMIUM                      PIC 9(07)V99.
001300     05  LG-PREMIUM-LOAD                 PIC 9(07)V99.
001400     05  LG-EXPENSE-CHARGE               PIC 9(07)V99.
001500     05  LG-DEATH-BENEFIT                PIC 9(09)V99.
001600     05  LG-NAAR                         PIC 9(09)V99.
001700     05  LG-COI-CHARGE                   PIC 9(07)V99.
001800     05  LG-INTEREST                     PIC 9(07)V99.
001900     05  LG-VALUE-END                    PIC S9(09)V99.
002000     05  FILLER                          PIC X(10).
002100*
002200*    KEY VIEW OF THE LEDGER RECORD - THE POLICY MONTH ALONE,
002300*    LEFT IN PLACE SO A SORT OR MERGE STEP ADDED LATER CAN
002400*    KEY ON THE LEDGER WITHOUT UNPACKING THE WHOLE RECORD.
002500*
002600 01  LG-LEDGER-KEY-VIEW REDEFINES LG-LEDGER-REC.
002700     05  LG-KV-POLICY-MONTH               PIC 9(04).
002800     05  FILLER                           PIC X(104).
