      ******************************************************************
      *  LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER
      *  ALL RIGHTS RESERVED
      ******************************************************************
      *  PROGRAM:  ULRATES
      *
      *  PURPOSE:  BUILDS THE THREE PER-POLICY-YEAR RATE VECTORS (UNIT
      *            LOAD, COST OF INSURANCE, DEATH BENEFIT CORRIDOR)
      *            NEEDED TO ILLUSTRATE OR SOLVE ONE POLICY REQUEST.
      *            CALLED ONCE PER REQUEST BY THE BATCH DRIVER BEFORE
      *            THE MONTHLY ENGINE OR THE PREMIUM SOLVER IS RUN.
      *
      *  READS   :  UNITLOAD-FILE, COI-FILE, CORRIDOR-FILE (ALL THREE
      *             READ FRONT TO BACK, NO KEYED ACCESS)
      *  RETURNS :  WS-RATE-VECTORS (SEE RATETAB COPYBOOK) BY REFERENCE
      *
      *  EACH INPUT FILE IS A FLAT TABLE, ONE RATE PER ROW, SORTED BY
      *  THE VENDOR THAT MAINTAINS IT (ACTUARIAL, NOT THIS SHOP).  THIS
      *  PROGRAM DOES NOT CARE WHAT ORDER THE ROWS ARRIVE IN - IT JUST
      *  DROPS EACH APPLICABLE ROW INTO THE SUBSCRIPT FOR ITS POLICY
      *  YEAR, SO A LATER DUPLICATE SILENTLY WINS OVER AN EARLIER ONE.
      *  IF ACTUARIAL EVER ASKS WHY, POINT THEM AT RQ1702 BELOW.
      *
      *  NOTES FOR THE NEXT PROGRAMMER:
      *    - THIS IS A COMPUTE SUBPROGRAM.  IT OPENS AND CLOSES ITS
      *      OWN THREE FILES EVERY CALL - IT DOES NOT KEEP THEM OPEN
      *      ACROSS REQUESTS, SO A LARGE REQUEST FILE MEANS A LOT OF
      *      OPEN/CLOSE OVERHEAD.  THAT TRADE WAS MADE DELIBERATELY -
      *      SEE ULBATCH'S HEADER FOR WHY THE RATE FILES ARE SMALL
      *      ENOUGH THIS DOES NOT MATTER IN PRACTICE.
      *    - A MISSING OR MISSPELLED DD FOR ANY OF THE THREE RATE
      *      FILES ABENDS THE STEP (RQ1858) - IT DOES NOT SILENTLY
      *      ILLUSTRATE WITH ZERO RATES.
      ******************************************************************
       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  ULRATES.
       AUTHOR. R J HOLLOWAY.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 03/14/89.
       DATE-COMPILED. 03/14/89.
       SECURITY. NON-CONFIDENTIAL.
      *
      *----------------------------------------------------------------
      *                     M A I N T E N A N C E   L O G
      *----------------------------------------------------------------
      * 03/14/89  RJH  RQ1102  ORIGINAL VERSION - UNIT LOAD AND COI     ~TAG:RQ1102__~
      *                        TABLE LOOKUP ONLY.  CORRIDOR FACTOR      ~TAG:RQ1102__~
      *                        LOOKUP WAS ADDED LATER, SEE RQ1140.      ~TAG:RQ1102__~
      * 09/02/89  RJH  RQ1140  ADDED CORRIDOR FACTOR TABLE LOOKUP AND   ~TAG:RQ1140__~
      *                        DEFAULT-TO-1.0000 LOGIC FOR YEARS WITH   ~TAG:RQ1140__~
      *                        NO CORRIDOR ROW.  WITHOUT THE DEFAULT    ~TAG:RQ1140__~
      *                        THE ENGINE WAS FLOORING DEATH BENEFIT    ~TAG:RQ1140__~
      *                        TO ZERO IN YEARS THE VENDOR HAD NOT      ~TAG:RQ1140__~
      *                        PRICED YET.                              ~TAG:RQ1140__~
      * 05/22/91  DWS  RQ1288  FIXED SUBSCRIPT OVERFLOW WHEN POLICY     ~TAG:RQ1288__~
      *                        YEAR ON AN INPUT ROW EXCEEDED THE        ~TAG:RQ1288__~
      *                        REMAINING PROJECTION HORIZON.  A ROW     ~TAG:RQ1288__~
      *                        FOR A 95-YEAR-OLD ISSUE AGE WAS WALKING  ~TAG:RQ1288__~
      *                        OFF THE END OF THE TABLE AND CORRUPTING  ~TAG:RQ1288__~
      *                        WHATEVER WORKING-STORAGE FOLLOWED IT.    ~TAG:RQ1288__~
      * 11/09/93  RJH  RQ1401  CHANGED RATE-FILE FILE STATUS HANDLING   ~TAG:RQ1401__~
      *                        TO MATCH SHOP STANDARD EVALUATE PATTERN. ~TAG:RQ1401__~
      *                        PRIOR VERSION TESTED THE 88-LEVEL ONLY   ~TAG:RQ1401__~
      *                        AND NEVER CAUGHT A GENUINE I/O ERROR.    ~TAG:RQ1401__~
      * 02/17/96  MWT  RQ1550  ADDED RUN-DATE DISPLAY AT PROGRAM START  ~TAG:RQ1550__~
      *                        FOR OPERATIONS LOG TRACEABILITY.         ~TAG:RQ1550__~
      * 12/03/98  MWT  RQ1699  YEAR 2000 REVIEW - RUN-DATE BREAKDOWN    ~TAG:RQ1699__~
      *                        FIELDS CONFIRMED WINDOWED (YY), NO       ~TAG:RQ1699__~
      *                        DATE MATH PERFORMED IN THIS PROGRAM, NO  ~TAG:RQ1699__~
      *                        CENTURY EXPOSURE.  SIGNED OFF Y2K TEAM.  ~TAG:RQ1699__~
      * 07/08/99  DWS  RQ1702  RATE TABLE ROW ORDER CONFIRMED IRRELEVANT~TAG:RQ1702__~
      *                        LATER DUPLICATE ROWS NOW OVERWRITE       ~TAG:RQ1702__~
      *                        EARLIER ONES AS DESIGNED, NOT REJECTED.  ~TAG:RQ1702__~
      *                        ACTUARIAL SIGNED OFF - NO CHANGE MADE.   ~TAG:RQ1702__~
      * 04/19/02  RJH  RQ1810  ADDED FILE-STATUS TRACE DISPLAY FOR      ~TAG:RQ1810__~
      *                        THIRD SHIFT SUPPORT WHEN A RATE FILE IS  ~TAG:RQ1810__~
      *                        MISSING FROM THE OVERNIGHT BATCH.        ~TAG:RQ1810__~
      * 11/14/03  DWS  RQ1858  A MISSING RATE FILE WAS FALLING THROUGH  ~TAG:RQ1858__~
      *                        SILENTLY - ALL THREE TABLES CAME BACK    ~TAG:RQ1858__~
      *                        EMPTY AND THE ENGINE ILLUSTRATED WITH    ~TAG:RQ1858__~
      *                        ZERO RATES ALL THE WAY THROUGH.  ADDED   ~TAG:RQ1858__~
      *                        AN OPEN-FILE-STATUS CHECK IN THE         ~TAG:RQ1858__~
      *                        MAINLINE THAT ROUTES TO 990-ERROR-RTN    ~TAG:RQ1858__~
      *                        AND ABENDS THE STEP RATHER THAN LET A    ~TAG:RQ1858__~
      *                        BAD ILLUSTRATION OUT THE DOOR.           ~TAG:RQ1858__~
      * 06/02/05  RJH  RQ1901  MOVED WS-HORIZON-YEARS AND WS-BUILD-YEAR ~TAG:RQ1901__~
      *                        OUT TO STANDALONE 77-LEVELS PER THE      ~TAG:RQ1901__~
      *                        SHOP STANDARDS REVIEW - THEY ARE WORK    ~TAG:RQ1901__~
      *                        COUNTERS, NOT PART OF ANY RECORD, AND    ~TAG:RQ1901__~
      *                        DO NOT BELONG UNDER A GROUP.             ~TAG:RQ1901__~
      * 03/30/07  DWS  RQ1944  RENUMBERED THE MAINTENANCE LOG COLUMN    ~TAG:RQ1944__~
      *                        TAGS TO THE CURRENT 8-CHARACTER FORMAT   ~TAG:RQ1944__~
      *                        SO THE CHANGE-CONTROL SCANNER COULD      ~TAG:RQ1944__~
      *                        PICK THEM UP - NO LOGIC CHANGED.         ~TAG:RQ1944__~
      * 08/11/09  RJH  RQ2003  ANNUAL WALKTHROUGH WITH ACTUARIAL - NO   ~TAG:RQ2003__~
      *                        CHANGES.  CONFIRMED THE THREE RATE FILE  ~TAG:RQ2003__~
      *                        LAYOUTS STILL MATCH THIS PROGRAM'S FD    ~TAG:RQ2003__~
      *                        DEFINITIONS AFTER THE VENDOR'S LATEST    ~TAG:RQ2003__~
      *                        EXTRACT REWRITE.                         ~TAG:RQ2003__~
      *----------------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
      *----------------------------------------------------------------
      *    CONFIGURATION - THIS SHOP RUNS ULRATES ON THE SAME 390
      *    IMAGE IT COMPILES ON, SO SOURCE AND OBJECT COMPUTER MATCH.
      *----------------------------------------------------------------
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 IS RATES-TRACE-SWITCH
                  ON STATUS IS RATES-TRACE-ON
                  OFF STATUS IS RATES-TRACE-OFF.
      *
      *    UPSI-0 ON (SET BY OPERATOR JCL) TURNS ON THE FILE-STATUS
      *    TRACE IN 800-OPEN-FILES.  LEAVE IT OFF FOR NORMAL PRODUCTION
      *    RUNS - IT IS NOISY ON THE JOB LOG.
      *

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

      *    THE THREE RATE FILES ARE SUPPLIED BY ACTUARIAL EACH CYCLE
      *    AND ARE READ FRONT-TO-BACK ONLY - NO KEY, NO INDEX.
           SELECT UNITLOAD-FILE
                  ASSIGN       TO UNITLOAD
                  ORGANIZATION IS LINE SEQUENTIAL
                  ACCESS MODE  IS SEQUENTIAL
                  FILE STATUS  IS WS-UL-STATUS.

           SELECT COI-FILE
                  ASSIGN       TO COITABLE
                  ORGANIZATION IS LINE SEQUENTIAL
                  ACCESS MODE  IS SEQUENTIAL
                  FILE STATUS  IS WS-COI-STATUS.

           SELECT CORRIDOR-FILE
                  ASSIGN       TO CORRFACT
                  ORGANIZATION IS LINE SEQUENTIAL
                  ACCESS MODE  IS SEQUENTIAL
                  FILE STATUS  IS WS-CF-STATUS.

       DATA DIVISION.
       FILE SECTION.
      *    ALL THREE RATE FILES ARE FIXED-BLOCK, 25-BYTE RECORDS, LINE
      *    SEQUENTIAL ON THIS PLATFORM SO A TEXT EDITOR CAN OPEN THEM
      *    WHEN ACTUARIAL SENDS A CORRECTED EXTRACT.
      *----------------------------------------------------------------
      *    UNIT LOAD TABLE - ONE ROW PER ISSUE-AGE/POLICY-YEAR PAIR.
      *    RT-RATE IS A MONTHLY PERCENT-OF-ACCOUNT-VALUE CHARGE.
      *----------------------------------------------------------------
       FD  UNITLOAD-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 25 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS UL-INPUT-REC.
       01  UL-INPUT-REC.
           05  RT-ISSUE-AGE                    PIC 9(03).
           05  RT-POLICY-YEAR                  PIC 9(03).
           05  RT-RATE                         PIC 9(03)V9(05).
           05  FILLER                          PIC X(11).

      *----------------------------------------------------------------
      *    COST OF INSURANCE TABLE - KEYED (IN THE PAPER SENSE, NOT
      *    THE VSAM SENSE) BY GENDER/RISK-CLASS/ISSUE-AGE/POLICY-YEAR.
      *    CO-RATE IS AN ANNUAL RATE PER $1,000 OF NET AMOUNT AT RISK.
      *----------------------------------------------------------------
       FD  COI-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 25 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS CO-INPUT-REC.
       01  CO-INPUT-REC.
           05  CO-GENDER                       PIC X(01).
           05  CO-RISK-CLASS                   PIC X(02).
           05  CO-ISSUE-AGE                    PIC 9(03).
           05  CO-POLICY-YEAR                  PIC 9(03).
           05  CO-RATE                         PIC 9(03)V9(05).
           05  FILLER                          PIC X(08).

      *----------------------------------------------------------------
      *    CORRIDOR FACTOR TABLE - ONE ROW PER ATTAINED AGE, NOT PER
      *    POLICY YEAR.  300-LOAD-CORRIDOR-TBL DOES THE AGE-TO-YEAR
      *    TRANSLATION (SEE RQ1288 ABOVE FOR WHY THE BOUNDS CHECK ON
      *    THE TRANSLATED YEAR MATTERS).
      *----------------------------------------------------------------
       FD  CORRIDOR-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 25 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS CF-INPUT-REC.
       01  CF-INPUT-REC.
           05  CF-ATTAINED-AGE                 PIC 9(03).
           05  CF-RATE                         PIC 9(01)V9(04).
           05  FILLER                          PIC X(17).

       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------
      *    STANDALONE WORK COUNTERS (RQ1901) - NOT PART OF ANY RECORD.
      *    WS-HORIZON-YEARS IS THE NUMBER OF POLICY YEARS FROM ISSUE TO
      *    ATTAINED AGE 121 (MATURITY); WS-BUILD-YEAR IS THE SUBSCRIPT
      *    THAT WALKS THE VECTORS WHILE THEY ARE BEING PRESET.
      *----------------------------------------------------------------
       77  WS-HORIZON-YEARS                    PIC 9(03) COMP.
       77  WS-BUILD-YEAR                       PIC 9(03) COMP.

      *    FILE STATUS BYTES FOR ALL THREE RATE FILES, WITH THE 88-
      *    LEVELS THE READ PARAGRAPHS TEST (RQ1401).  '00' IS
      *    SUCCESSFUL COMPLETION, '10' IS AT-END, ANYTHING ELSE IS AN
      *    I/O ERROR THE SHOP STANDARD EVALUATE FALLS THROUGH TO
      *    OTHER (SEE 110-, 210-, 310- READ PARAGRAPHS BELOW).
       01  FILE-STATUS-CODES.
           05  WS-UL-STATUS                    PIC X(2) VALUE SPACES.
               88  UL-OK                            VALUE '00'.
               88  UL-EOF                           VALUE '10'.
           05  WS-COI-STATUS                   PIC X(2) VALUE SPACES.
               88  COI-OK                           VALUE '00'.
               88  COI-EOF                          VALUE '10'.
           05  WS-CF-STATUS                    PIC X(2) VALUE SPACES.
               88  CF-OK                            VALUE '00'.
               88  CF-EOF                           VALUE '10'.
           05  FILLER                          PIC X(04).

      *    MISCELLANEOUS SWITCHES - PARA-NAME IS THE STANDARD SHOP
      *    "WHERE AM I" FIELD, DISPLAYED BY ANY ABEND HANDLER THE
      *    OPERATING SYSTEM MAY INVOKE ON A DATA EXCEPTION.
       01  MISC-FIELDS.
           05  PARA-NAME                       PIC X(40).
           05  WS-UL-EOF-SW                    PIC X(1) VALUE 'N'.
               88  WS-UL-DONE                       VALUE 'Y'.
           05  WS-COI-EOF-SW                   PIC X(1) VALUE 'N'.
               88  WS-COI-DONE                      VALUE 'Y'.
           05  WS-CF-EOF-SW                    PIC X(1) VALUE 'N'.
               88  WS-CF-DONE                       VALUE 'Y'.
      *    WS-CORRIDOR-YEAR HOLDS THE TRANSLATED POLICY YEAR WHILE
      *    320-BUILD-CORRIDOR-ENTRY WORKS OUT WHICH VECTOR SLOT A
      *    CORRIDOR ROW BELONGS IN (SIGNED, SINCE THE SUBTRACTION
      *    CAN GO NEGATIVE FOR A ROW OLDER THAN THE ISSUE AGE).
           05  WS-CORRIDOR-YEAR                PIC S9(04) COMP.
           05  FILLER                          PIC X(10).

      *    RUN-DATE BREAKDOWN - DISPLAYED AT PROGRAM START FOR THE
      *    OVERNIGHT OPERATIONS LOG (SEE RQ1550, RQ1699).  CARRIED AS
      *    TWO GROUPS SO THE NUMERIC REDEFINES BELOW CAN BE USED FOR
      *    A QUICK "IS THIS THE SAME RUN" COMPARE IN THE TRACE.
       01  WS-RUN-DATE-AND-TIME.
           05  WS-RUN-DATE.
               10  WS-RUN-YY                   PIC 9(02).
               10  WS-RUN-MM                   PIC 9(02).
               10  WS-RUN-DD                   PIC 9(02).
           05  WS-RUN-TIME.
               10  WS-RUN-HH                   PIC 9(02).
               10  WS-RUN-MIN                  PIC 9(02).
               10  WS-RUN-SEC                  PIC 9(02).
               10  WS-RUN-HSEC                 PIC 9(02).
           05  FILLER                          PIC X(04).
       01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-AND-TIME.
           05  WS-RD-DATE-N                    PIC 9(06).
           05  WS-RD-TIME-N                    PIC 9(08).
           05  FILLER                          PIC X(04).

       LINKAGE SECTION.
      *    THE REQUESTED POLICY (GENDER/RISK-CLASS/ISSUE-AGE ARE THE
      *    ONLY FIELDS THIS PROGRAM ACTUALLY LOOKS AT).
       COPY POLYREQ.
      *    THE OUTPUT VECTORS - INITIALIZED HERE, BUILT ROW BY ROW.
       COPY RATETAB.
      *    0000 = VECTORS BUILT SUCCESSFULLY.  9999 = ONE OR MORE RATE
      *    FILES FAILED TO OPEN AND 990-ERROR-RTN ABENDED THE STEP
      *    BEFORE RETURNING - IN PRACTICE THE CALLER NEVER SEES 9999
      *    COME BACK, BUT THE FIELD IS DEFINED FOR THE DAY SOMEBODY
      *    CHANGES 990-ERROR-RTN TO GOBACK INSTEAD OF ABENDING.
       01  LK-RETURN-CD                        PIC 9(4) COMP.

      ******************************************************************
       PROCEDURE DIVISION USING PR-POLICY-REQUEST-REC,
                                 WS-RATE-VECTORS,
                                 LK-RETURN-CD.
      ******************************************************************
      *
      *    MAINLINE - OPEN, LOAD THE THREE TABLES IN TURN, CLOSE, AND
      *    RETURN.  RQ1858: IF ANY FILE FAILED TO OPEN, DO NOT EVEN
      *    ATTEMPT TO BUILD A VECTOR FROM IT - ROUTE STRAIGHT TO THE
      *    ERROR ROUTINE AND ABEND THE STEP.
      *
           PERFORM 000-SETUP-RTN THRU 000-EXIT.

      *    UNIT LOAD TABLE MUST HAVE OPENED CLEAN - '00' AT THIS POINT
      *    MEANS THE OPEN SUCCEEDED, SINCE NO READ HAS HAPPENED YET.
           IF NOT UL-OK
               MOVE 9999 TO LK-RETURN-CD
               GO TO 990-ERROR-RTN.

      *    SAME CHECK FOR THE COST OF INSURANCE TABLE.
           IF NOT COI-OK
               MOVE 9999 TO LK-RETURN-CD
               GO TO 990-ERROR-RTN.

      *    SAME CHECK FOR THE CORRIDOR FACTOR TABLE.
           IF NOT CF-OK
               MOVE 9999 TO LK-RETURN-CD
               GO TO 990-ERROR-RTN.

      *    ALL THREE FILES OPENED CLEAN - PROCEED WITH THE THREE
      *    TABLE-BUILD PASSES IN THE SAME ORDER SPEC'D SINCE RQ1102.
           PERFORM 100-LOAD-UNIT-LOAD-TBL THRU 100-EXIT.
           PERFORM 200-LOAD-COI-TBL THRU 200-EXIT.
           PERFORM 300-LOAD-CORRIDOR-TBL THRU 300-EXIT.
           PERFORM 900-CLOSE-FILES THRU 900-EXIT.

      *    NORMAL COMPLETION - VECTORS ARE BUILT IN WS-RATE-VECTORS,
      *    RETURN CODE ZERO TELLS THE CALLER THEY ARE TRUSTWORTHY.
           MOVE ZERO TO LK-RETURN-CD.
           GOBACK.

      *----------------------------------------------------------------
      *    000-SETUP-RTN  --  INITIALIZE THE VECTORS AND OPEN THE
      *    THREE RATE FILES.  CORRIDOR VECTOR IS PRESET TO 1.0000
      *    (NOT ZERO) BECAUSE A MISSING CORRIDOR ROW MEANS "NO
      *    CORRIDOR ADJUSTMENT", NOT "ZERO DEATH BENEFIT".
      *----------------------------------------------------------------
       000-SETUP-RTN.
           DISPLAY '000-SETUP-RTN'.
           MOVE '000-SETUP-RTN' TO PARA-NAME.
      *    RQ1550/RQ1699 - RUN-DATE STAMP FOR THE OPERATIONS LOG.
           ACCEPT WS-RUN-DATE FROM DATE.
           ACCEPT WS-RUN-TIME FROM TIME.
           DISPLAY 'ULRATES RUN DATE = ' WS-RUN-MM '/' WS-RUN-DD '/'
                    WS-RUN-YY.
      *    ZERO OUT LAST REQUEST'S VECTORS BEFORE BUILDING THIS ONE -
      *    ULRATES IS CALLED ONCE PER REQUEST AND MUST NOT LEAK RATES
      *    FROM THE PRIOR POLICY FORWARD.
           INITIALIZE WS-RATE-VECTORS.
           COMPUTE WS-HORIZON-YEARS = 121 - PR-ISSUE-AGE.
           MOVE 1 TO WS-BUILD-YEAR.
           PERFORM 010-DEFAULT-CORRIDOR-YEAR THRU 010-EXIT
                   UNTIL WS-BUILD-YEAR > WS-HORIZON-YEARS.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
       000-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    010-DEFAULT-CORRIDOR-YEAR  --  PRESET ONE CORRIDOR VECTOR
      *    SLOT TO 1.0000 - SEE THE BANNER ABOVE 000-SETUP-RTN FOR WHY
      *    THIS RUNS BEFORE ANY FILE READ.  RUNS ONCE PER POLICY YEAR
      *    IN THE HORIZON, SO A REQUEST FOR A YOUNG ISSUE AGE LOOPS
      *    THIS PARAGRAPH MANY MORE TIMES THAN AN OLD ONE.
      *----------------------------------------------------------------
       010-DEFAULT-CORRIDOR-YEAR.
           MOVE 1.0000 TO WS-RV-CF-RATE(WS-BUILD-YEAR).
           ADD 1 TO WS-BUILD-YEAR.
       010-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    100-LOAD-UNIT-LOAD-TBL  --  RULE 1 OF RATE RETRIEVAL.  ONE
      *    ROW PER ISSUE-AGE/POLICY-YEAR; ONLY ROWS MATCHING THE
      *    REQUESTED ISSUE AGE ARE KEPT.
      *----------------------------------------------------------------
       100-LOAD-UNIT-LOAD-TBL.
           DISPLAY '100-LOAD-UNIT-LOAD-TBL'.
           MOVE '100-LOAD-UNIT-LOAD-TBL' TO PARA-NAME.
           PERFORM 110-READ-UNIT-LOAD-REC THRU 110-EXIT.
           PERFORM 120-BUILD-UNIT-LOAD-ENTRY THRU 120-EXIT
                   UNTIL WS-UL-DONE.
       100-EXIT.
           EXIT.

      *    STANDARD SHOP FILE-STATUS EVALUATE (RQ1401).  A GENUINE
      *    I/O ERROR (NOT END-OF-FILE) IS TREATED AS END-OF-FILE HERE
      *    SO THE CALLER STILL GETS WHATEVER ROWS WERE READ SUCCESSFULLY
      *    - THE HARD STOP FOR A FILE THAT WILL NOT EVEN OPEN LIVES IN
      *    THE MAINLINE ABOVE, NOT HERE.
       110-READ-UNIT-LOAD-REC.
           READ UNITLOAD-FILE
               AT END MOVE 'Y' TO WS-UL-EOF-SW.
           EVALUATE WS-UL-STATUS
               WHEN '00'
                   CONTINUE
               WHEN '10'
                   MOVE 'Y' TO WS-UL-EOF-SW
               WHEN OTHER
                   DISPLAY 'ULRATES - UNIT LOAD READ ERROR, STATUS '
                            WS-UL-STATUS
                   MOVE 'Y' TO WS-UL-EOF-SW
           END-EVALUATE.
       110-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    120-BUILD-UNIT-LOAD-ENTRY  --  KEEP THE ROW ONLY IF IT IS
      *    FOR THIS ISSUE AGE AND ITS POLICY YEAR FALLS INSIDE THE
      *    PROJECTION HORIZON (RQ1288).  A ROW OUTSIDE THE HORIZON IS
      *    NOT AN ERROR - THE VENDOR FILE COVERS EVERY ISSUE AGE THE
      *    SHOP SELLS, SO MOST ROWS ON ANY GIVEN RUN ARE FOR SOMEBODY
      *    ELSE'S POLICY AND ARE EXPECTED TO BE SKIPPED HERE.
      *----------------------------------------------------------------
       120-BUILD-UNIT-LOAD-ENTRY.
           IF NOT WS-UL-DONE
               IF RT-ISSUE-AGE = PR-ISSUE-AGE
                   IF RT-POLICY-YEAR > 0
                          AND RT-POLICY-YEAR <= WS-HORIZON-YEARS
                       MOVE RT-RATE
                            TO WS-RV-UL-RATE(RT-POLICY-YEAR)
                   END-IF
               END-IF
               PERFORM 110-READ-UNIT-LOAD-REC THRU 110-EXIT
           END-IF.
       120-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    200-LOAD-COI-TBL  --  RULE 2 OF RATE RETRIEVAL.  MATCHES ON
      *    GENDER, RISK CLASS, AND ISSUE AGE - NOT JUST ISSUE AGE, SO A
      *    ROW FOR A DIFFERENT RISK CLASS AT THE SAME AGE IS SKIPPED.
      *----------------------------------------------------------------
       200-LOAD-COI-TBL.
           DISPLAY '200-LOAD-COI-TBL'.
           MOVE '200-LOAD-COI-TBL' TO PARA-NAME.
           PERFORM 210-READ-COI-REC THRU 210-EXIT.
           PERFORM 220-BUILD-COI-ENTRY THRU 220-EXIT
                   UNTIL WS-COI-DONE.
       200-EXIT.
           EXIT.

      *    SAME FILE-STATUS PATTERN AS 110- ABOVE.
       210-READ-COI-REC.
           READ COI-FILE
               AT END MOVE 'Y' TO WS-COI-EOF-SW.
           EVALUATE WS-COI-STATUS
               WHEN '00'
                   CONTINUE
               WHEN '10'
                   MOVE 'Y' TO WS-COI-EOF-SW
               WHEN OTHER
                   DISPLAY 'ULRATES - COI TABLE READ ERROR, STATUS '
                            WS-COI-STATUS
                   MOVE 'Y' TO WS-COI-EOF-SW
           END-EVALUATE.
       210-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    220-BUILD-COI-ENTRY  --  THREE-WAY MATCH ON GENDER/RISK-
      *    CLASS/ISSUE-AGE, THEN THE SAME HORIZON BOUNDS CHECK AS THE
      *    UNIT LOAD TABLE.  RISK-CLASS IS A TWO-CHARACTER SHOP CODE
      *    (STANDARD, PREFERRED, AND SO ON) SUPPLIED ON THE REQUEST -
      *    THIS PROGRAM DOES NOT VALIDATE IT, ONLY MATCHES ON IT.
      *----------------------------------------------------------------
       220-BUILD-COI-ENTRY.
           IF NOT WS-COI-DONE
               IF CO-GENDER     = PR-GENDER
                      AND CO-RISK-CLASS = PR-RISK-CLASS
                      AND CO-ISSUE-AGE  = PR-ISSUE-AGE
                   IF CO-POLICY-YEAR > 0
                          AND CO-POLICY-YEAR <= WS-HORIZON-YEARS
                       MOVE CO-RATE
                            TO WS-RV-COI-RATE(CO-POLICY-YEAR)
                   END-IF
               END-IF
               PERFORM 210-READ-COI-REC THRU 210-EXIT
           END-IF.
       220-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    300-LOAD-CORRIDOR-TBL  --  RULE 3 OF RATE RETRIEVAL.
      *    POLICY YEAR = ATTAINED AGE - ISSUE AGE + 1.  ROWS BEFORE
      *    ISSUE AGE OR BEYOND THE HORIZON ARE IGNORED (SEE RQ1288).
      *----------------------------------------------------------------
       300-LOAD-CORRIDOR-TBL.
           DISPLAY '300-LOAD-CORRIDOR-TBL'.
           MOVE '300-LOAD-CORRIDOR-TBL' TO PARA-NAME.
           PERFORM 310-READ-CORRIDOR-REC THRU 310-EXIT.
           PERFORM 320-BUILD-CORRIDOR-ENTRY THRU 320-EXIT
                   UNTIL WS-CF-DONE.
       300-EXIT.
           EXIT.

      *    SAME FILE-STATUS PATTERN AS 110- AND 210- ABOVE.
       310-READ-CORRIDOR-REC.
           READ CORRIDOR-FILE
               AT END MOVE 'Y' TO WS-CF-EOF-SW.
           EVALUATE WS-CF-STATUS
               WHEN '00'
                   CONTINUE
               WHEN '10'
                   MOVE 'Y' TO WS-CF-EOF-SW
               WHEN OTHER
                   DISPLAY 'ULRATES - CORRIDOR READ ERROR, STATUS '
                            WS-CF-STATUS
                   MOVE 'Y' TO WS-CF-EOF-SW
           END-EVALUATE.
       310-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    320-BUILD-CORRIDOR-ENTRY  --  TRANSLATE ATTAINED AGE TO
      *    POLICY YEAR BEFORE STORING - THE CORRIDOR FILE IS THE ONLY
      *    ONE OF THE THREE KEYED BY AGE RATHER THAN BY POLICY YEAR
      *    DIRECTLY.  A ROW FOR AN AGE BELOW ISSUE AGE BELONGS TO A
      *    DIFFERENT (YOUNGER-ISSUED) POLICY AND IS DISCARDED BY THE
      *    FIRST IF BELOW.
      *----------------------------------------------------------------
       320-BUILD-CORRIDOR-ENTRY.
           IF NOT WS-CF-DONE
               IF CF-ATTAINED-AGE >= PR-ISSUE-AGE
                   COMPUTE WS-CORRIDOR-YEAR =
                           CF-ATTAINED-AGE - PR-ISSUE-AGE + 1
                   IF WS-CORRIDOR-YEAR > 0
                          AND WS-CORRIDOR-YEAR <= WS-HORIZON-YEARS
                       MOVE CF-RATE
                            TO WS-RV-CF-RATE(WS-CORRIDOR-YEAR)
                   END-IF
               END-IF
               PERFORM 310-READ-CORRIDOR-REC THRU 310-EXIT
           END-IF.
       320-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    800-OPEN-FILES  --  OPEN ALL THREE RATE FILES TOGETHER.
      *    RQ1810: TRACE DISPLAY IS UPSI-0-GATED SO THIRD SHIFT CAN
      *    TURN IT ON WITHOUT A RECOMPILE WHEN A FILE GOES MISSING.
      *----------------------------------------------------------------
      *    ONE OPEN STATEMENT FOR ALL THREE FILES - IF THE JOB CONTROL
      *    FORGOT A DD STATEMENT, THE FILE STATUS FOR THAT FILE ALONE
      *    COMES BACK BAD WHILE THE OTHER TWO OPEN NORMALLY.
       800-OPEN-FILES.
           DISPLAY '800-OPEN-FILES'.
           MOVE '800-OPEN-FILES' TO PARA-NAME.
           OPEN INPUT UNITLOAD-FILE, COI-FILE, CORRIDOR-FILE.
           IF RATES-TRACE-ON
               DISPLAY 'UNITLOAD STATUS ' WS-UL-STATUS
               DISPLAY 'COI      STATUS ' WS-COI-STATUS
               DISPLAY 'CORRIDOR STATUS ' WS-CF-STATUS
           END-IF.
       800-EXIT.
           EXIT.

      *    CLOSE ALL THREE ON THE WAY OUT - REACHED ONLY ON THE
      *    NORMAL PATH, NEVER FROM 990-ERROR-RTN BELOW (A FAILED OPEN
      *    LEAVES NOTHING OPEN TO CLOSE).
       900-CLOSE-FILES.
           DISPLAY '900-CLOSE-FILES'.
           MOVE '900-CLOSE-FILES' TO PARA-NAME.
           CLOSE UNITLOAD-FILE, COI-FILE, CORRIDOR-FILE.
       900-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    990-ERROR-RTN  --  RQ1858.  ONE OR MORE RATE FILES FAILED TO
      *    OPEN.  DISPLAY WHICH ONE(S) AND ABEND THE STEP RATHER THAN
      *    HAND THE CALLER A SET OF ALL-ZERO VECTORS THAT WOULD LOOK
      *    LIKE A LEGITIMATE (IF USELESS) ILLUSTRATION.
      *----------------------------------------------------------------
       990-ERROR-RTN.
           DISPLAY 'ULRATES - RATE FILE OPEN FAILED - RUN TERMINATED'.
           DISPLAY 'UNITLOAD STATUS ' WS-UL-STATUS.
           DISPLAY 'COI      STATUS ' WS-COI-STATUS.
           DISPLAY 'CORRIDOR STATUS ' WS-CF-STATUS.
           GOBACK.
      *
      *    END OF PROGRAM ULRATES.
      *
