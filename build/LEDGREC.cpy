      *****************************************************************
      *  LEDGREC  --  MONTHLY ILLUSTRATION LEDGER RECORD
      *  ONE RECORD PER PROJECTED POLICY MONTH.  WRITTEN BY ULBATCH,
      *  BUILT ONE MONTH AT A TIME BY ULENGIN AND PASSED BACK VIA
      *  LINKAGE.
      *****************************************************************
       01  LG-LEDGER-REC.
           05  LG-POLICY-MONTH                 PIC 9(04).
           05  LG-POLICY-YEAR                  PIC 9(03).
           05  LG-MONTH-IN-POLICY-YEAR         PIC 9(02).
           05  LG-VALUE-START                  PIC S9(09)V99.
           05  LG-PREMIUM                      PIC 9(07)V99.
           05  LG-PREMIUM-LOAD                 PIC 9(07)V99.
           05  LG-EXPENSE-CHARGE               PIC 9(07)V99.
           05  LG-DEATH-BENEFIT                PIC 9(09)V99.
           05  LG-NAAR                         PIC 9(09)V99.
           05  LG-COI-CHARGE                   PIC 9(07)V99.
           05  LG-INTEREST                     PIC 9(07)V99.
           05  LG-VALUE-END                    PIC S9(09)V99.
           05  FILLER                          PIC X(10).
      *
      *    KEY VIEW OF THE LEDGER RECORD - THE POLICY MONTH ALONE,
      *    LEFT IN PLACE SO A SORT OR MERGE STEP ADDED LATER CAN
      *    KEY ON THE LEDGER WITHOUT UNPACKING THE WHOLE RECORD.
      *
       01  LG-LEDGER-KEY-VIEW REDEFINES LG-LEDGER-REC.
           05  LG-KV-POLICY-MONTH               PIC 9(04).
           05  FILLER                           PIC X(104).
