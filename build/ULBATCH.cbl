      ******************************************************************
      * PROGRAM:  ULBATCH
      *
      * AUTHOR :  R J Holloway
      *
      * READS THE UNIVERSAL LIFE POLICY REQUEST FILE AND, FOR EACH CASE,
      * LOADS THAT INSURED'S RATES AND EITHER PROJECTS THE FULL AT-ISSUE
      * ILLUSTRATION OR SOLVES FOR THE MINIMUM ANNUAL PREMIUM, WRITING
      * THE ILLUSTRATION LEDGER, SOLVER RESULTS AND PRINTABLE REPORT
      * FILES.
      *
      * A GOOD CASE FOR DEBUGGING LAB IF THE REQUEST FILE IS BAD -
      * INDEED
      *
      * NOTES FOR THE NEXT PROGRAMMER:
      *   - THIS PROGRAM DOES NOT COMPUTE ANY ACTUARIAL VALUES ITSELF.
      *     IT READS REQUESTS, CALLS ULRATES/ULENGIN/ULSOLVE, AND
      *     FORMATS WHAT COMES BACK.  IF A NUMBER ON THE REPORT LOOKS
      *     WRONG, GO LOOK AT ULENGIN FIRST.
      *   - "I" REQUESTS DRIVE THE MONTH-BY-MONTH ROLL-FORWARD HERE IN
      *     300-RUN-ILLUSTRATION.  "S" REQUESTS HAND THE ENTIRE
      *     ROLL-FORWARD OFF TO ULSOLVE, WHICH RE-ILLUSTRATES INTERNALLY
      *     AT EACH TRIAL PREMIUM - THIS PROGRAM NEVER SEES THOSE
      *     INTERMEDIATE MONTHS.
      *   - AN UNRECOGNIZED REQUEST-TYPE IS NOT AN ABEND CONDITION.  IT
      *     IS COUNTED AND LOGGED TO THE REPORT (RQ1450) SO A BAD
      *     UPSTREAM FEED DOES NOT TAKE DOWN THE WHOLE NIGHTLY RUN.
      *   - A FAILED OPEN ON ANY OF THE FOUR FILES IS DIFFERENT - THAT
      *     IS A SETUP-TIME FAILURE WITH NO SENSIBLE WAY TO CONTINUE,
      *     SO 700-OPEN-FILES GOES STRAIGHT TO 990-ABORT-RTN (RQ1940).
      *   - THE REPORT-TOTALS AND FIELDS GROUPS EACH CARRY A TRACE
      *     REDEFINES SO THIRD SHIFT CAN DISPLAY A HUMAN-READABLE VIEW
      *     OF PACKED OR STATUS FIELDS WITHOUT NEEDING A DUMP.
      ******************************************************************
      *
      * Policy request record descriptions:
      *     0    1    1    2    2    3    3    4
      * ....5....0....5....0....5....0....5....0
      * I MNSAAA FFFFFFFFF PPPPPPPPP  <== I=illustrate, S=solve
      *   |||||| |||||||||  \_____/
      *   |||||| |||||||||  annual premium (7.2)
      *   |||||| \_______/
      *   ||||||  face amount (9)
      *   |||\ /
      *   ||| risk class (NS/SM), gender (M/F)
      *   \_/
      *  issue age (3)
      *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. ULBATCH.
       AUTHOR. R J HOLLOWAY.
      *    INSTALLATION IS THE HOME SHOP THAT OWNS THIS SOURCE.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/07/89.
      *    DATE-COMPILED IS RESET BY THE COMPILER AT EACH BUILD - THE
      *    VALUE BELOW IS WHATEVER WAS PRESENT AT THE LAST SOURCE PULL.
       DATE-COMPILED. 06/07/89.
       SECURITY. NON-CONFIDENTIAL.
      *
      *----------------------------------------------------------------
      *                     M A I N T E N A N C E   L O G
      *----------------------------------------------------------------
      * 06/07/89  RJH  RQ1105  ORIGINAL VERSION.  ILLUSTRATE ONLY - NO ~TAG:RQ1105__~
      *                        SOLVER DISPATCH (ADDED RQ1142).         ~TAG:RQ1105__~
      * 09/09/89  RJH  RQ1142  ADDED "S" REQUEST DISPATCH TO ULSOLVE   ~TAG:RQ1142__~
      *                        AND THE SOLVER RESULTS FILE.            ~TAG:RQ1142__~
      * 06/14/90  DWS  RQ1200  ADDED YEAR-TOTAL CONTROL BREAK ON THE   ~TAG:RQ1200__~
      *                        ILLUSTRATION REPORT PER ACTUARY REQUEST.~TAG:RQ1200__~
      * 05/22/91  DWS  RQ1290  FINAL TOTALS NOW SHOW THE LAPSE MONTH   ~TAG:RQ1290__~
      *                        AND YEAR WHEN A CASE LAPSES BEFORE      ~TAG:RQ1290__~
      *                        MATURITY, NOT JUST THE MATURITY VALUE.  ~TAG:RQ1290__~
      * 02/14/92  RJH  RQ1312  ALIGNED REPORT MONEY COLUMNS WITH THE   ~TAG:RQ1312__~
      *                        LEDGER FIELD WIDTHS AFTER RQ1310 CHANGED~TAG:RQ1312__~
      *                        ULENGIN'S INTERNAL PRECISION.           ~TAG:RQ1312__~
      * 04/03/95  DWS  RQ1450  INVALID REQUEST-TYPE VALUES NOW COUNTED ~TAG:RQ1450__~
      *                        AND LOGGED TO THE REPORT INSTEAD OF     ~TAG:RQ1450__~
      *                        ABENDING THE RUN.                       ~TAG:RQ1450__~
      * 12/03/98  MWT  RQ1702  YEAR 2000 REVIEW - RUN-DATE STAMP ON    ~TAG:RQ1702__~
      *                        THE REPORT HEADING EXPANDED TO A 4-     ~TAG:RQ1702__~
      *                        DIGIT YEAR.  SIGNED OFF Y2K TEAM.       ~TAG:RQ1702__~
      * 06/30/00  MWT  RQ1751  RENAMED WORK FIELDS TO MATCH REVISED    ~TAG:RQ1751__~
      *                        SHOP STANDARD FOR ACTUARIAL PROGRAMS.   ~TAG:RQ1751__~
      * 04/19/02  RJH  RQ1813  ADDED REQUEST-COUNT TRACE DISPLAY FOR   ~TAG:RQ1813__~
      *                        THIRD SHIFT SUPPORT.                    ~TAG:RQ1813__~
      * 02/11/04  DWS  RQ1902  A BLANK OR SHORT RECORD ON POLYREQ-FILE ~TAG:RQ1902__~
      *                        WAS SLIPPING THROUGH TO 200-PROCESS-    ~TAG:RQ1902__~
      *                        REQUEST AND SCORING AS "OTHER" REQUEST  ~TAG:RQ1902__~
      *                        TYPE.  NO CHANGE REQUIRED - CONFIRMED   ~TAG:RQ1902__~
      *                        THE EXISTING RQ1450 COUNT-AND-LOG PATH  ~TAG:RQ1902__~
      *                        ALREADY HANDLES IT CORRECTLY.  LOGGED   ~TAG:RQ1902__~
      *                        HERE FOR THE RECORD PER AUDIT REQUEST.  ~TAG:RQ1902__~
      * 07/19/05  RJH  RQ1940  A FAILED OPEN ON ANY OF THE FOUR BATCH  ~TAG:RQ1940__~
      *                        FILES USED TO FALL THROUGH SILENTLY AND ~TAG:RQ1940__~
      *                        LET THE RUN LIMP ALONG UNTIL IT ABENDED ~TAG:RQ1940__~
      *                        ON THE FIRST READ OR WRITE, WITH NO     ~TAG:RQ1940__~
      *                        MESSAGE POINTING BACK TO THE REAL CAUSE.~TAG:RQ1940__~
      *                        700-OPEN-FILES NOW GOES DIRECTLY TO A   ~TAG:RQ1940__~
      *                        NEW 990-ABORT-RTN AND STOPS THE STEP    ~TAG:RQ1940__~
      *                        THE MOMENT ANY OPEN COMES BACK NOT-00.  ~TAG:RQ1940__~
      *                        ALSO MOVED WS-REQUEST-COUNT OUT OF THE  ~TAG:RQ1940__~
      *                        WORK-VARIABLES GROUP TO STAND ALONE AS  ~TAG:RQ1940__~
      *                        A 77-LEVEL, SINCE IT IS A RUN COUNTER   ~TAG:RQ1940__~
      *                        AND NOT PART OF ANY RECORD LAYOUT.      ~TAG:RQ1940__~
      * 03/08/06  MWT  RQ1966  NO LOGIC CHANGE.  RENUMBERED THE CHANGE ~TAG:RQ1966__~
      *                        TAG COLUMN ON SEVERAL OLDER ENTRIES SO  ~TAG:RQ1966__~
      *                        THE LISTING TOOL COULD CROSS-REFERENCE  ~TAG:RQ1966__~
      *                        THEM AGAINST THE NEW TICKET SYSTEM.     ~TAG:RQ1966__~
      * 05/14/08  DWS  RQ2011  ANNUAL WALKTHROUGH WITH THE ACTUARIAL   ~TAG:RQ2011__~
      *                        DEPARTMENT.  NO CHANGE - REVIEWED THE   ~TAG:RQ2011__~
      *                        YEAR-TOTAL CONTROL BREAK, THE LAPSE/    ~TAG:RQ2011__~
      *                        MATURITY MESSAGE LOGIC AND THE INVALID- ~TAG:RQ2011__~
      *                        REQUEST COUNTING RULE AGAINST THE       ~TAG:RQ2011__~
      *                        CURRENT ILLUSTRATION SPECIFICATION.     ~TAG:RQ2011__~
      * 09/03/09  RJH  RQ2034  DOCUMENTED THE WS-RT- TRACE REDEFINES   ~TAG:RQ2034__~
      *                        OVER WS-REPORT-TOTALS FOR THIRD SHIFT - ~TAG:RQ2034__~
      *                        LETS THEM DUMP THE ACCUMULATORS IN A    ~TAG:RQ2034__~
      *                        READABLE FORM WITHOUT DECODING PACKED   ~TAG:RQ2034__~
      *                        DECIMAL.  NO STRUCTURE CHANGE.          ~TAG:RQ2034__~
      * 01/22/10  MWT  RQ2058  CONFIRMED WITH ACTUARIAL THAT THE       ~TAG:RQ2058__~
      *                        HORIZON FORMULA (12 * (121 - ISSUE-AGE))~TAG:RQ2058__~
      *                        STILL MATCHES THE CURRENT AGE-121       ~TAG:RQ2058__~
      *                        MATURITY ASSUMPTION.  NO CHANGE.        ~TAG:RQ2058__~
      *----------------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
      *    C01 IS THE CARRIAGE-CONTROL CHANNEL USED BY THE 810-WRITE-
      *    PAGE-HEADING "AFTER PAGE" WRITE.  UPSI-0, WHEN SET ON AT
      *    THE JCL EXEC STEP, TURNS ON THE THIRD-SHIFT TRACE DISPLAYS
      *    SPRINKLED THROUGH THIS PROGRAM (SEE 000-MAIN).
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 IS BATCH-TRACE-SWITCH
                  ON STATUS IS BATCH-TRACE-ON
                  OFF STATUS IS BATCH-TRACE-OFF.
      *----------------------------------------------------------------
      *    FOUR FILES: POLICY REQUESTS IN, LEDGER/SOLVER-RESULT/REPORT
      *    OUT.  ALL FOUR ARE FLAT LINE-SEQUENTIAL FILES - NO VSAM, NO
      *    DATABASE ACCESS IN THIS PROGRAM.  LOGICAL NAMES ARE THE
      *    SHOP'S JCL DDNAMES, NOT PATHS.
      *----------------------------------------------------------------
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT POLYREQ-FILE ASSIGN TO POLYREQ
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-POLYREQ-STATUS.
           SELECT LEDGER-FILE ASSIGN TO ULLEDGER
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-LEDGER-STATUS.
           SELECT SOLVRES-FILE ASSIGN TO ULSOLRES
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-SOLVRES-STATUS.
           SELECT REPORT-FILE ASSIGN TO ULRPT
               ORGANIZATION IS LINE SEQUENTIAL
               ACCESS MODE IS SEQUENTIAL
               FILE STATUS IS WS-REPORT-STATUS.

       DATA DIVISION.
       FILE SECTION.
      *    INPUT - ONE 40-BYTE FIXED RECORD PER POLICY REQUEST.  READ
      *    INTO PR-POLICY-REQUEST-REC (SEE THE POLYREQ COPYBOOK BELOW).
       FD  POLYREQ-FILE
           RECORDING MODE IS F.
       01  PR-REQUEST-FD                   PIC X(40).

      *    OUTPUT - ONE 108-BYTE LEDGER RECORD WRITTEN PER POLICY
      *    MONTH FOR EVERY "I" REQUEST (SEE LEDGREC COPYBOOK).
       FD  LEDGER-FILE
           RECORDING MODE IS F.
       01  LG-LEDGER-FD                    PIC X(108).

      *    OUTPUT - ONE 34-BYTE SOLVER RESULT RECORD PER "S" REQUEST
      *    (SEE SOLVREC COPYBOOK).
       FD  SOLVRES-FILE
           RECORDING MODE IS F.
       01  SV-SOLVRES-FD                   PIC X(34).

      *    OUTPUT - THE PRINTABLE 132-BYTE ILLUSTRATION REPORT.  ALL
      *    OF THE RPT- 01-RECORDS FURTHER DOWN ARE MOVED HERE OR WRITE
      *    ... FROM'D DIRECTLY BY THE 8XX-WRITE PARAGRAPHS.
       FD  REPORT-FILE
           RECORDING MODE IS F.
       01  REPORT-RECORD                   PIC X(132).

      ******************************************************************
       WORKING-STORAGE SECTION.
      ******************************************************************
      *----------------------------------------------------------------
      *    SYSTEM-DATE-AND-TIME  --  ACCEPTED FROM DATE/TIME AT 000-MAIN
      *    ENTRY.  TWO-DIGIT CENTURY/YEAR SPLIT IS THE ORIGINAL SHOP
      *    HABIT FROM 1989; RQ1702 BELOW ADDS THE CENTURY BACK IN FOR
      *    THE REPORT HEADING WITHOUT TOUCHING THIS LAYOUT.
      *----------------------------------------------------------------
       01  SYSTEM-DATE-AND-TIME.
           05  CURRENT-DATE.
               10  CURRENT-CENTURY          PIC 9(2).
               10  CURRENT-YEAR             PIC 9(2).
               10  CURRENT-MONTH            PIC 9(2).
               10  CURRENT-DAY              PIC 9(2).
           05  CURRENT-TIME.
               10  CURRENT-HOUR             PIC 9(2).
               10  CURRENT-MINUTE           PIC 9(2).
               10  CURRENT-SECOND           PIC 9(2).
               10  CURRENT-HNDSEC           PIC 9(2).
           05  FILLER                       PIC X(04).
      *
      *    NUMERIC BREAKDOWN VIEW OF THE ACCEPTED DATE - USED ONLY TO
      *    BUILD RPT-CCYY ON THE PAGE HEADING (SEE RQ1702).
      *
       01  SYSTEM-DATE-NUMERIC REDEFINES SYSTEM-DATE-AND-TIME.
           05  SDN-CENTURY                  PIC 9(2).
           05  SDN-YEAR                     PIC 9(2).
           05  SDN-MONTH                    PIC 9(2).
           05  SDN-DAY                      PIC 9(2).
           05  SDN-HOUR                     PIC 9(2).
           05  SDN-MINUTE                   PIC 9(2).
           05  SDN-SECOND                   PIC 9(2).
           05  SDN-HNDSEC                   PIC 9(2).
           05  FILLER                       PIC X(04).

      *----------------------------------------------------------------
      *    WS-FIELDS  --  FILE-STATUS BYTES FOR ALL FOUR BATCH FILES,
      *    PLUS THE MISCELLANEOUS RUN SWITCHES AND THE PARA-NAME TRACE
      *    FIELD.  KEPT AS ONE GROUP SO THE WS-FIELDS-TRACE REDEFINES
      *    BELOW CAN GIVE THIRD SHIFT A SINGLE DISPLAYABLE SNAPSHOT.
      *----------------------------------------------------------------
       01  WS-FIELDS.
           05  WS-POLYREQ-STATUS            PIC X(02) VALUE SPACES.
               88  WS-POLYREQ-OK                 VALUE '00'.
               88  WS-POLYREQ-EOF-COND           VALUE '10'.
           05  WS-LEDGER-STATUS             PIC X(02) VALUE SPACES.
           05  WS-SOLVRES-STATUS            PIC X(02) VALUE SPACES.
           05  WS-REPORT-STATUS             PIC X(02) VALUE SPACES.
           05  WS-POLYREQ-EOF               PIC X(01) VALUE 'N'.
               88  WS-POLYREQ-EOF-YES            VALUE 'Y'.
      *    SET FROM WS-ENGINE-LAPSED-SWITCH AFTER EACH ULENGIN CALL -
      *    STOPS THE 320-PROJECT-ONE-MONTH ROLL-FORWARD.
           05  WS-CURRENT-LAPSED-SW         PIC X(01) VALUE 'N'.
               88  WS-CURRENT-LAPSED             VALUE 'Y'.
      *    NAME OF THE PARAGRAPH CURRENTLY EXECUTING - DISPLAYED BY
      *    THIRD SHIFT WHEN THE JOB LOG SHOWS AN UNEXPLAINED ABEND.
           05  PARA-NAME                    PIC X(40).
      *    RETURN CODE HANDED BACK BY ULRATES - NOT CURRENTLY TESTED
      *    HERE, BUT CARRIED THROUGH FOR THE NEXT PROGRAMMER TO WIRE
      *    UP IF THE ACTUARIAL DEPARTMENT EVER WANTS A HARD STOP ON A
      *    BAD RATE LOOKUP.
           05  LK-RETURN-CD                 PIC 9(04) COMP.
           05  FILLER                       PIC X(08).
      *
      *    EDITED TRACE VIEW OF THE FILE-STATUS BYTES - USED BY THIRD
      *    SHIFT SUPPORT WHEN A RUN ABENDS ON A BAD STATUS (RQ1813).
      *
       01  WS-FIELDS-TRACE REDEFINES WS-FIELDS.
      *    ONE WS-FT- FIELD PER STATUS/SWITCH BYTE ABOVE, IN THE SAME
      *    ORDER - THIS IS PURELY A DISPLAY VIEW, NEVER MOVED INTO.
           05  WS-FT-POLYREQ-STATUS         PIC X(02).
           05  WS-FT-LEDGER-STATUS          PIC X(02).
           05  WS-FT-SOLVRES-STATUS         PIC X(02).
           05  WS-FT-REPORT-STATUS          PIC X(02).
           05  WS-FT-POLYREQ-EOF            PIC X(01).
           05  WS-FT-CURRENT-LAPSED-SW      PIC X(01).
           05  FILLER                       PIC X(50).

      *    RUN-WIDE REQUEST COUNTER - NOT PART OF ANY RECORD, SO IT
      *    STANDS ALONE RATHER THAN LIVING UNDER A GROUP (RQ1940).
       77  WS-REQUEST-COUNT                 PIC 9(07) COMP-3 VALUE 0.

      *----------------------------------------------------------------
      *    WORK-VARIABLES  --  PER-REQUEST DISPATCH COUNTERS AND THE
      *    CURRENT-MONTH/HORIZON PAIR THAT DRIVES THE 320-PROJECT-ONE-
      *    MONTH LOOP FOR THE REQUEST NOW IN PROGRESS.  WS-REQUEST-COUNT
      *    USED TO LIVE HERE TOO BUT WAS PULLED OUT TO A 77-LEVEL - SEE
      *    RQ1940 IN THE MAINTENANCE LOG ABOVE.
      *----------------------------------------------------------------
       01  WORK-VARIABLES.
           05  WS-ILLUSTRATE-COUNT          PIC 9(07) COMP-3 VALUE 0.
           05  WS-SOLVE-COUNT               PIC 9(07) COMP-3 VALUE 0.
           05  WS-BAD-REQUEST-COUNT         PIC 9(07) COMP-3 VALUE 0.
      *    HORIZON RUNS TO AGE 121 PER THE ILLUSTRATION SPECIFICATION -
      *    SEE 310-INIT-ILLUSTRATION FOR THE MONTHS-REMAINING FORMULA.
           05  WS-CURRENT-MONTH             PIC 9(04) COMP.
           05  WS-PROJ-HORIZON-MOS          PIC 9(04) COMP.
           05  FILLER                       PIC X(10).

      *----------------------------------------------------------------
      *    WS-ENGINE-CONTROL-AREA  --  THE LINKAGE AREA PASSED TO
      *    ULENGIN ON EACH MONTHLY CALL.  ULENGIN SETS THE LAPSED
      *    SWITCH; THIS PROGRAM COPIES IT TO WS-CURRENT-LAPSED-SW SO
      *    THE ROLL-FORWARD LOOP IN 300-RUN-ILLUSTRATION CAN TEST IT.
      *----------------------------------------------------------------
       01  WS-ENGINE-CONTROL-AREA.
      *    SET BY THIS PROGRAM BEFORE EACH CALL - TELLS ULENGIN WHICH
      *    POLICY MONTH TO PROJECT NEXT.
           05  WS-ENGINE-POLICY-MONTH       PIC 9(04) COMP.
      *    SET BY ULENGIN AFTER THE CALL RETURNS - 'Y' MEANS THE
      *    ACCOUNT VALUE WENT TO OR BELOW ZERO THIS MONTH.
           05  WS-ENGINE-LAPSED-SWITCH      PIC X(01).
               88  WS-ENGINE-POLICY-LAPSED       VALUE 'Y'.
           05  FILLER                       PIC X(05).

      *----------------------------------------------------------------
      *    YEAR-TO-DATE AND GRAND-TOTAL ACCUMULATORS FOR THE CURRENT
      *    "I" REQUEST'S REPORT - RESET AT 310-INIT-ILLUSTRATION AND
      *    AGAIN EVERY CONTROL BREAK (SEE RQ1200).
      *----------------------------------------------------------------
       01  WS-REPORT-TOTALS.
      *    "YR" FIELDS RESET AT EVERY CONTROL BREAK (RQ1200) -
      *    "FN" FIELDS RUN FOR THE WHOLE ILLUSTRATION AND FEED THE
      *    GRAND TOTALS PRINTED BY 360-WRITE-FINAL-TOTALS.
           05  WS-YR-PREMIUM                PIC S9(09)V99 COMP-3.
           05  WS-YR-PREMIUM-LOAD           PIC S9(09)V99 COMP-3.
           05  WS-YR-EXPENSE-CHARGE         PIC S9(09)V99 COMP-3.
           05  WS-YR-COI-CHARGE             PIC S9(09)V99 COMP-3.
           05  WS-YR-INTEREST               PIC S9(09)V99 COMP-3.
           05  WS-FN-PREMIUM                PIC S9(09)V99 COMP-3.
           05  WS-FN-PREMIUM-LOAD           PIC S9(09)V99 COMP-3.
           05  WS-FN-EXPENSE-CHARGE         PIC S9(09)V99 COMP-3.
           05  WS-FN-COI-CHARGE             PIC S9(09)V99 COMP-3.
           05  WS-FN-INTEREST               PIC S9(09)V99 COMP-3.
      *    LAST LEDGER MONTH/YEAR AND VALUE-END SEEN, KEPT SO THE
      *    LAPSE/MATURITY MESSAGE HAS SOMETHING TO REPORT (RQ1290).
           05  WS-LAST-LEDGER-MONTH         PIC 9(04) COMP.
           05  WS-LAST-LEDGER-YEAR          PIC 9(03) COMP.
           05  WS-LAST-VALUE-END            PIC S9(09)V99 COMP-3.
           05  FILLER                       PIC X(10).
      *
      *    UNSIGNED TRACE VIEW OF THE YEAR-TO-DATE ACCUMULATORS - USED
      *    WHEN AN ACTUARY QUESTIONS A YEAR-TOTAL LINE ON THE REPORT.
      *
       01  WS-REPORT-TOTALS-TRACE REDEFINES WS-REPORT-TOTALS.
           05  WS-RT-YR-PREMIUM             PIC X(06).
           05  WS-RT-YR-PREMIUM-LOAD        PIC X(06).
           05  WS-RT-YR-EXPENSE-CHARGE      PIC X(06).
           05  WS-RT-YR-COI-CHARGE          PIC X(06).
           05  WS-RT-YR-INTEREST            PIC X(06).
           05  WS-RT-FN-PREMIUM             PIC X(06).
           05  WS-RT-FN-PREMIUM-LOAD        PIC X(06).
           05  WS-RT-FN-EXPENSE-CHARGE      PIC X(06).
           05  WS-RT-FN-COI-CHARGE          PIC X(06).
           05  WS-RT-FN-INTEREST            PIC X(06).
           05  WS-RT-LAST-LEDGER-MONTH      PIC X(02).
           05  WS-RT-LAST-LEDGER-YEAR       PIC X(02).
           05  WS-RT-LAST-VALUE-END         PIC X(06).
           05  FILLER                       PIC X(10).

      *    THE FOUR SHARED RECORD LAYOUTS.  POLYREQ AND RATETAB ARE
      *    ALSO COPIED BY ULRATES/ULENGIN/ULSOLVE; LEDGREC AND SOLVREC
      *    ARE THE OUTPUT SHAPES THIS PROGRAM WRITES TO DISK.
      *
      *    POLYREQ QUICK REFERENCE (SEE THE ASCII DIAGRAM AT THE TOP
      *    OF THIS PROGRAM FOR THE RAW COLUMN POSITIONS) -
      *        PR-REQUEST-TYPE                     "I" OR "S"
      *        PR-GENDER/RISK-CLASS/ISSUE-AGE       UNDERWRITING
      *        PR-FACE-AMOUNT/ANNUAL-PREMIUM        REQUESTED AMOUNTS
      *
      *    LEDGREC QUICK REFERENCE (SEE THE COPYBOOK ITSELF FOR THE
      *    FULL PICTURE CLAUSES) -
      *        LG-POLICY-MONTH/YEAR/MONTH-IN-POLICY-YEAR  POSITION
      *        LG-VALUE-START/VALUE-END                   ACCOUNT VALUE
      *        LG-PREMIUM/PREMIUM-LOAD                     MONEY IN
      *        LG-EXPENSE-CHARGE/COI-CHARGE                MONEY OUT
      *        LG-DEATH-BENEFIT/NAAR                       RISK AMOUNTS
      *        LG-INTEREST                                 CREDITED
      *
      *    SOLVREC QUICK REFERENCE -
      *        SV-MIN-PREMIUM          THE SOLVED ANNUAL PREMIUM
      *        SV-GENDER/RISK-CLASS/ISSUE-AGE/FACE-AMOUNT  ECHOED FROM
      *                                THE ORIGINAL REQUEST FOR AUDIT
      *
      *    RATETAB QUICK REFERENCE - ONE OCCURRENCE PER POLICY YEAR,
      *    121 OCCURRENCES (MAXIMUM PROJECTION LENGTH AT ISSUE AGE 0) -
      *        WS-RV-UL-RATE(YR)   MONTHLY UNIT-LOAD RATE
      *        WS-RV-COI-RATE(YR)  MONTHLY COST-OF-INSURANCE RATE
      *        WS-RV-CF-RATE(YR)   CORRIDOR FACTOR
      *
       COPY POLYREQ.
       COPY RATETAB.
       COPY LEDGREC.
       COPY SOLVREC.

      *----------------------------------------------------------------
      *                     R E P O R T   L I N E S
      *----------------------------------------------------------------
      *    LINE 1 OF THE PAGE HEADING - TITLE AND RUN DATE.
       01  RPT-PAGE-HDR1.
           05  FILLER                       PIC X(35)
                    VALUE 'UNIVERSAL LIFE AT-ISSUE ILLUSTRATION'.
           05  FILLER                       PIC X(08) VALUE ' RUN ON '.
           05  RPT-H1-MONTH                 PIC 99.
           05  FILLER                       PIC X(01) VALUE '/'.
           05  RPT-H1-DAY                   PIC 99.
           05  FILLER                       PIC X(01) VALUE '/'.
           05  RPT-H1-CCYY                  PIC 9(04).
           05  FILLER                       PIC X(79) VALUE SPACES.
      *    LINE 2 - INSURED GENDER, RISK CLASS AND ISSUE AGE.
       01  RPT-PAGE-HDR2.
           05  FILLER                       PIC X(10) VALUE 'INSURED - '.
           05  RPT-H2-GENDER                PIC X(01).
           05  FILLER                       PIC X(01) VALUE SPACES.
           05  RPT-H2-RISK-CLASS            PIC X(02).
           05  FILLER                       PIC X(12) VALUE ' ISSUE AGE '.
           05  RPT-H2-ISSUE-AGE             PIC ZZ9.
           05  FILLER                       PIC X(103) VALUE SPACES.
      *    LINE 3 - FACE AMOUNT AND ANNUAL PREMIUM REQUESTED.
       01  RPT-PAGE-HDR3.
           05  FILLER                       PIC X(13) VALUE 'FACE AMOUNT $'.
           05  RPT-H3-FACE-AMOUNT           PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                       PIC X(18)
                    VALUE '   ANNUAL PREMIUM '.
           05  RPT-H3-ANNUAL-PREMIUM        PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(80) VALUE SPACES.
       01  RPT-COL-HDR1.
           05  FILLER                       PIC X(132) VALUE
               ' POL   POL MO  VALUE START    PREMIUM  PRE
      -        'M LOAD  EXP CHG    DEATH BEN         NAAR       COI  I
      -        'NTEREST    VALUE END'.
       01  RPT-COL-HDR2.
           05  FILLER                       PIC X(132) VALUE
               ' MO    YR MIY'.
      *    ONE LINE PER POLICY MONTH - MIRRORS THE LEDGREC FIELD ORDER
      *    SO 840-WRITE-DETAIL-LINE IS A STRAIGHT MOVE-DOWN-THE-LIST.
       01  RPT-DETAIL-LINE.
           05  RPT-D-POLICY-MONTH           PIC ZZZ9.
           05  FILLER                       PIC X(01).
           05  RPT-D-POLICY-YEAR            PIC ZZ9.
           05  FILLER                       PIC X(01).
           05  RPT-D-MONTH-IN-YEAR          PIC Z9.
           05  FILLER                       PIC X(02).
           05  RPT-D-VALUE-START            PIC -ZZZ,ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-D-PREMIUM                PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-D-PREMIUM-LOAD           PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-D-EXPENSE-CHARGE         PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-D-DEATH-BENEFIT          PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-D-NAAR                   PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-D-COI-CHARGE             PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-D-INTEREST               PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-D-VALUE-END              PIC -ZZZ,ZZZ,ZZ9.99.
           05  FILLER                       PIC X(03).
      *    CONTROL-BREAK LINE PRINTED AFTER MONTH 12 OF EACH POLICY
      *    YEAR (RQ1200) - EXPENSE-CHARGE COLUMN LINES UP WITH DETAIL.
       01  RPT-YEAR-TOTAL-LINE.
           05  FILLER                       PIC X(08)
                    VALUE 'YR TOTAL'.
           05  RPT-YT-POLICY-YEAR           PIC ZZ9.
           05  FILLER                       PIC X(02) VALUE SPACES.
           05  RPT-YT-PREMIUM               PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-YT-PREMIUM-LOAD          PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-YT-EXPENSE-CHARGE        PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(47) VALUE SPACES.
           05  RPT-YT-COI-CHARGE            PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-YT-INTEREST              PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-YT-VALUE-END             PIC -ZZZ,ZZZ,ZZ9.99.
           05  FILLER                       PIC X(03).
      *    GRAND-TOTAL SECTION HEADER, PRINTED ONCE AT THE END OF THE
      *    ILLUSTRATION BY 360-WRITE-FINAL-TOTALS.
       01  RPT-FINAL-HDR-LINE.
           05  FILLER                       PIC X(20)
                    VALUE 'GRAND TOTALS -------'.
           05  FILLER                       PIC X(112) VALUE SPACES.
       01  RPT-FINAL-TOTAL-LINE.
           05  FILLER                       PIC X(10)
                    VALUE 'TOTALS    '.
           05  RPT-FN-PREMIUM               PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-FN-PREMIUM-LOAD          PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-FN-EXPENSE-CHARGE        PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(19) VALUE SPACES.
           05  RPT-FN-COI-CHARGE            PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(01).
           05  RPT-FN-INTEREST              PIC ZZZ,ZZ9.99.
           05  FILLER                       PIC X(50) VALUE SPACES.
      *    PRINTED INSTEAD OF THE LAPSE MESSAGE WHEN THE PROJECTION
      *    RUNS ALL THE WAY TO AGE 121 WITHOUT LAPSING (RQ1290).
       01  RPT-MATURITY-MSG-LINE.
           05  FILLER                       PIC X(45)
                    VALUE 'POLICY REACHED MATURITY - VALUE AT MATURITY $'.
           05  RPT-MM-VALUE-AT-MATURITY     PIC -ZZZ,ZZZ,ZZ9.99.
           05  FILLER                       PIC X(72) VALUE SPACES.
      *    PRINTED WHEN VALUE-END GOES TO OR BELOW ZERO BEFORE AGE 121
      *    (RQ1290) - MONTH/YEAR COME FROM THE LAST LEDGER RECORD.
       01  RPT-LAPSE-MSG-LINE.
           05  FILLER                       PIC X(24)
                    VALUE 'POLICY LAPSED IN MONTH '.
           05  RPT-LM-LAPSE-MONTH           PIC ZZZ9.
           05  FILLER                       PIC X(10) VALUE ', YEAR '.
           05  RPT-LM-LAPSE-YEAR            PIC ZZ9.
           05  FILLER                       PIC X(91) VALUE SPACES.
      *    LOGGED IN PLACE OF ABENDING WHEN 200-PROCESS-REQUEST SEES A
      *    REQUEST-TYPE OTHER THAN "I" OR "S" (RQ1450).
       01  RPT-BAD-REQUEST-LINE.
           05  FILLER                       PIC X(28)
                    VALUE 'INVALID REQUEST-TYPE VALUE: '.
           05  RPT-BR-REQUEST-TYPE          PIC X(01).
           05  FILLER                       PIC X(103) VALUE SPACES.

      ******************************************************************
      *    PARAGRAPHS ARE NUMBERED BY FUNCTION: 000 MAINLINE, 1XX
      *    REQUEST-FILE I/O, 2XX DISPATCH, 3XX ILLUSTRATION, 4XX SOLVE,
      *    7XX OPEN/CLOSE, 8XX REPORT WRITES, 9XX FATAL ABORT.
      ******************************************************************
       PROCEDURE DIVISION.
      ******************************************************************

      *----------------------------------------------------------------
      *    000-MAIN  --  OPEN, DRIVE THE READ/PROCESS LOOP TO END OF
      *    THE REQUEST FILE, CLOSE, RETURN.  KEEP THIS PARAGRAPH SHORT
      *    - IT IS THE FIRST THING A NEW PROGRAMMER READS.
      *----------------------------------------------------------------
       000-MAIN.
           MOVE '000-MAIN' TO PARA-NAME.
      *    STAMP THE RUN DATE/TIME BEFORE ANYTHING ELSE - THE PAGE
      *    HEADING NEEDS IT AND SO DOES THE JOB LOG.
           ACCEPT CURRENT-DATE FROM DATE.
           ACCEPT CURRENT-TIME FROM TIME.
      *    700-OPEN-FILES DOES NOT RETURN IF ANY FILE FAILS TO OPEN -
      *    IT GOES TO 990-ABORT-RTN INSTEAD (RQ1940).
           PERFORM 700-OPEN-FILES THRU 700-EXIT.
           PERFORM 100-READ-POLYREQ-FILE THRU 100-EXIT.
      *    ONE REQUEST PER PASS UNTIL THE REQUEST FILE RUNS OUT.
           PERFORM 200-PROCESS-REQUEST THRU 200-EXIT
               UNTIL WS-POLYREQ-EOF-YES.
           IF BATCH-TRACE-ON
               DISPLAY 'ULBATCH - REQUESTS PROCESSED ' WS-REQUEST-COUNT
           END-IF.
           PERFORM 790-CLOSE-FILES THRU 790-EXIT.
           GOBACK.

      *----------------------------------------------------------------
      *    100-READ-POLYREQ-FILE  --  READ ONE REQUEST, FILE-STATUS
      *    DRIVEN, IN THE HOUSE STYLE.
      *----------------------------------------------------------------
       100-READ-POLYREQ-FILE.
           READ POLYREQ-FILE INTO PR-POLICY-REQUEST-REC.
           EVALUATE WS-POLYREQ-STATUS
      *            NORMAL READ - FALL THROUGH TO 200-PROCESS-REQUEST.
               WHEN '00'
                   CONTINUE
      *            NORMAL END OF FILE - STOP THE MAIN LOOP.
               WHEN '10'
                   MOVE 'Y' TO WS-POLYREQ-EOF
      *            ANYTHING ELSE IS A READ ERROR - TREAT AS EOF SO THE
      *            RUN ENDS CLEANLY RATHER THAN LOOPING FOREVER.
               WHEN OTHER
                   DISPLAY 'ULBATCH - POLYREQ READ ERROR, STATUS '
                           WS-POLYREQ-STATUS
                   MOVE 'Y' TO WS-POLYREQ-EOF
           END-EVALUATE.
       100-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    200-PROCESS-REQUEST  --  LOAD RATES FOR THIS INSURED, THEN
      *    DISPATCH ON REQUEST-TYPE (RQ1450: UNKNOWN TYPES ARE LOGGED,
      *    NOT ABENDED).
      *----------------------------------------------------------------
       200-PROCESS-REQUEST.
           MOVE '200-PROCESS-REQUEST' TO PARA-NAME.
           ADD 1 TO WS-REQUEST-COUNT.
      *    LOAD THIS INSURED'S UNIT-LOAD/COI/CORRIDOR VECTORS BEFORE
      *    DISPATCHING - BOTH THE ILLUSTRATION AND SOLVE PATHS NEED
      *    THEM.  WS-RATE-VECTORS COMES FROM THE RATETAB COPYBOOK.
           CALL 'ULRATES' USING PR-POLICY-REQUEST-REC,
                                 WS-RATE-VECTORS,
                                 LK-RETURN-CD.
      *    DISPATCH ON THE REQUEST-TYPE 88-LEVELS DEFINED IN POLYREQ.
           EVALUATE TRUE
      *            "I" - FULL AT-ISSUE ILLUSTRATION, MONTH BY MONTH.
               WHEN PR-REQ-ILLUSTRATE
                   ADD 1 TO WS-ILLUSTRATE-COUNT
                   PERFORM 300-RUN-ILLUSTRATION THRU 300-EXIT
      *            "S" - SOLVE FOR THE MINIMUM ANNUAL PREMIUM.
               WHEN PR-REQ-SOLVE
                   ADD 1 TO WS-SOLVE-COUNT
                   PERFORM 400-RUN-SOLVE THRU 400-EXIT
      *            ANYTHING ELSE - COUNT AND LOG, DO NOT ABEND (RQ1450).
               WHEN OTHER
                   ADD 1 TO WS-BAD-REQUEST-COUNT
                   MOVE PR-REQUEST-TYPE TO RPT-BR-REQUEST-TYPE
                   WRITE REPORT-RECORD FROM RPT-BAD-REQUEST-LINE
           END-EVALUATE.
           PERFORM 100-READ-POLYREQ-FILE THRU 100-EXIT.
       200-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    300-RUN-ILLUSTRATION  --  PROJECT AND REPORT THE FULL
      *    AT-ISSUE ILLUSTRATION FOR ONE "I" REQUEST.
      *----------------------------------------------------------------
       300-RUN-ILLUSTRATION.
           MOVE '300-RUN-ILLUSTRATION' TO PARA-NAME.
           PERFORM 310-INIT-ILLUSTRATION THRU 310-EXIT.
           PERFORM 320-PROJECT-ONE-MONTH THRU 320-EXIT
               UNTIL WS-CURRENT-MONTH > WS-PROJ-HORIZON-MOS
                  OR WS-CURRENT-LAPSED.
           PERFORM 360-WRITE-FINAL-TOTALS THRU 360-EXIT.
       300-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    310-INIT-ILLUSTRATION  --  ZERO THE ACCUMULATORS, PROJECT
      *    THE HORIZON OUT TO AGE 121, WRITE THE PAGE/COLUMN HEADINGS.
      *    VALUE-START AT MONTH 1 IS ALWAYS ZERO - NO SINGLE PREMIUM OR
      *    ROLLOVER SUPPORT IN THIS RELEASE (SEE SPEC NON-GOALS).
      *----------------------------------------------------------------
       310-INIT-ILLUSTRATION.
           COMPUTE WS-PROJ-HORIZON-MOS = 12 * (121 - PR-ISSUE-AGE).
           MOVE 0 TO LG-VALUE-START.
           MOVE 1 TO WS-CURRENT-MONTH.
           MOVE 'N' TO WS-CURRENT-LAPSED-SW.
           MOVE 0 TO WS-YR-PREMIUM WS-YR-PREMIUM-LOAD
                     WS-YR-EXPENSE-CHARGE WS-YR-COI-CHARGE
                     WS-YR-INTEREST.
           MOVE 0 TO WS-FN-PREMIUM WS-FN-PREMIUM-LOAD
                     WS-FN-EXPENSE-CHARGE WS-FN-COI-CHARGE
                     WS-FN-INTEREST.
           PERFORM 810-WRITE-PAGE-HEADING THRU 810-EXIT.
           PERFORM 820-WRITE-COLUMN-HEADING THRU 820-EXIT.
       310-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    320-PROJECT-ONE-MONTH  --  CALL ULENGIN FOR ONE POLICY
      *    MONTH, WRITE THE LEDGER RECORD AND DETAIL LINE, ROLL THE
      *    YEAR-TO-DATE AND GRAND-TOTAL ACCUMULATORS, AND ROLL
      *    VALUE-END FORWARD TO NEXT MONTH'S VALUE-START.
      *----------------------------------------------------------------
       320-PROJECT-ONE-MONTH.
           MOVE WS-CURRENT-MONTH TO WS-ENGINE-POLICY-MONTH.
           CALL 'ULENGIN' USING PR-POLICY-REQUEST-REC,
                                 WS-RATE-VECTORS,
                                 LG-LEDGER-REC,
                                 WS-ENGINE-CONTROL-AREA.
           MOVE WS-ENGINE-LAPSED-SWITCH TO WS-CURRENT-LAPSED-SW.
           WRITE LG-LEDGER-FD FROM LG-LEDGER-REC.
           PERFORM 840-WRITE-DETAIL-LINE THRU 840-EXIT.
      *    ROLL THIS MONTH'S FIVE MONEY FIELDS INTO BOTH THE YEAR-TO-
      *    DATE AND GRAND-TOTAL ACCUMULATORS IN ONE PASS.
           ADD LG-PREMIUM         TO WS-YR-PREMIUM WS-FN-PREMIUM.
           ADD LG-PREMIUM-LOAD    TO WS-YR-PREMIUM-LOAD
                                      WS-FN-PREMIUM-LOAD.
           ADD LG-EXPENSE-CHARGE  TO WS-YR-EXPENSE-CHARGE
                                      WS-FN-EXPENSE-CHARGE.
           ADD LG-COI-CHARGE      TO WS-YR-COI-CHARGE WS-FN-COI-CHARGE.
           ADD LG-INTEREST        TO WS-YR-INTEREST WS-FN-INTEREST.
      *    REMEMBER WHERE WE STOPPED IN CASE THIS TURNS OUT TO BE THE
      *    LAST MONTH - 360-WRITE-FINAL-TOTALS NEEDS THESE (RQ1290).
           MOVE LG-POLICY-MONTH   TO WS-LAST-LEDGER-MONTH.
           MOVE LG-POLICY-YEAR    TO WS-LAST-LEDGER-YEAR.
           MOVE LG-VALUE-END      TO WS-LAST-VALUE-END.
           IF LG-MONTH-IN-POLICY-YEAR = 12
               PERFORM 850-WRITE-YEAR-TOTALS THRU 850-EXIT
           END-IF.
      *    THIS MONTH'S ENDING VALUE IS NEXT MONTH'S STARTING VALUE.
           MOVE LG-VALUE-END TO LG-VALUE-START.
           ADD 1 TO WS-CURRENT-MONTH.
       320-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    400-RUN-SOLVE  --  SOLVE FOR THE MINIMUM PREMIUM ON ONE
      *    "S" REQUEST AND WRITE THE SOLVER RESULT RECORD.
      *----------------------------------------------------------------
       400-RUN-SOLVE.
           MOVE '400-RUN-SOLVE' TO PARA-NAME.
      *    ULSOLVE OWNS THE ENTIRE BRACKET/BISECTION SEARCH AND ITS OWN
      *    INTERNAL RE-ILLUSTRATION LOOP - THIS PROGRAM JUST WAITS FOR
      *    THE ANSWER AND WRITES IT OUT.
           CALL 'ULSOLVE' USING PR-POLICY-REQUEST-REC,
                                 WS-RATE-VECTORS,
                                 SV-SOLVER-RESULT-REC.
           WRITE SV-SOLVRES-FD FROM SV-SOLVER-RESULT-REC.
       400-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    700-OPEN-FILES / 790-CLOSE-FILES.  RQ1940: A FAILED OPEN ON
      *    ANY OF THE FOUR FILES ROUTES STRAIGHT TO 990-ABORT-RTN
      *    RATHER THAN LIMPING ALONG - THERE IS NO SENSIBLE WAY TO
      *    PROCESS REQUESTS WITH THE LEDGER OR REPORT FILE UNAVAILABLE.
      *----------------------------------------------------------------
       700-OPEN-FILES.
           OPEN INPUT  POLYREQ-FILE
                OUTPUT LEDGER-FILE
                       SOLVRES-FILE
                       REPORT-FILE.
           IF WS-POLYREQ-STATUS NOT = '00'
               DISPLAY 'ULBATCH - ERROR OPENING POLYREQ-FILE, STATUS '
                       WS-POLYREQ-STATUS
               GO TO 990-ABORT-RTN.
           IF WS-LEDGER-STATUS NOT = '00'
               DISPLAY 'ULBATCH - ERROR OPENING LEDGER-FILE, STATUS '
                       WS-LEDGER-STATUS
               GO TO 990-ABORT-RTN.
           IF WS-SOLVRES-STATUS NOT = '00'
               DISPLAY 'ULBATCH - ERROR OPENING SOLVRES-FILE, STATUS '
                       WS-SOLVRES-STATUS
               GO TO 990-ABORT-RTN.
           IF WS-REPORT-STATUS NOT = '00'
               DISPLAY 'ULBATCH - ERROR OPENING REPORT-FILE, STATUS '
                       WS-REPORT-STATUS
               GO TO 990-ABORT-RTN.
       700-EXIT.
           EXIT.

      *    CLOSE ALL FOUR ON THE NORMAL PATH.  990-ABORT-RTN BELOW
      *    DOES ITS OWN CLOSE OF WHATEVER DID OPEN SUCCESSFULLY.
       790-CLOSE-FILES.
           CLOSE POLYREQ-FILE LEDGER-FILE SOLVRES-FILE REPORT-FILE.
       790-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    990-ABORT-RTN  --  RQ1940.  ONE OF THE FOUR BATCH FILES DID
      *    NOT OPEN.  CLOSE WHATEVER DID OPEN (CLOSE ON AN UNOPENED
      *    FILE IS HARMLESS ON THIS COMPILER) AND ABEND THE STEP.
      *----------------------------------------------------------------
       990-ABORT-RTN.
           DISPLAY 'ULBATCH - RUN TERMINATED - FILE OPEN FAILURE'.
           CLOSE POLYREQ-FILE LEDGER-FILE SOLVRES-FILE REPORT-FILE.
           GOBACK.

      *----------------------------------------------------------------
      *    810-WRITE-PAGE-HEADING  --  PRODUCT NAME, INSURED
      *    CHARACTERISTICS, FACE AMOUNT AND ANNUAL PREMIUM (RQ1702:
      *    4-DIGIT YEAR).
      *----------------------------------------------------------------
       810-WRITE-PAGE-HEADING.
      *    LINE 1 - TITLE AND RUN DATE.  RQ1702 EXPANDED THE YEAR TO
      *    4 DIGITS HERE; THE UNDERLYING ACCEPT STILL COMES BACK YY.
           MOVE SDN-MONTH  TO RPT-H1-MONTH.
           MOVE SDN-DAY    TO RPT-H1-DAY.
           COMPUTE RPT-H1-CCYY = SDN-CENTURY * 100 + SDN-YEAR.
           WRITE REPORT-RECORD FROM RPT-PAGE-HDR1 AFTER PAGE.
      *    LINE 2 - INSURED CHARACTERISTICS OFF THE POLICY REQUEST.
           MOVE PR-GENDER      TO RPT-H2-GENDER.
           MOVE PR-RISK-CLASS  TO RPT-H2-RISK-CLASS.
           MOVE PR-ISSUE-AGE   TO RPT-H2-ISSUE-AGE.
           WRITE REPORT-RECORD FROM RPT-PAGE-HDR2 AFTER 1.
      *    LINE 3 - FACE AMOUNT AND THE REQUESTED ANNUAL PREMIUM.
           MOVE PR-FACE-AMOUNT     TO RPT-H3-FACE-AMOUNT.
           MOVE PR-ANNUAL-PREMIUM  TO RPT-H3-ANNUAL-PREMIUM.
           WRITE REPORT-RECORD FROM RPT-PAGE-HDR3 AFTER 1.
       810-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    820-WRITE-COLUMN-HEADING  --  TWO-LINE COLUMN HEADING BELOW
      *    THE PAGE HEADING.  RPT-COL-HDR1 IS CONTINUED OVER TWO
      *    LITERALS BECAUSE IT RUNS THE FULL 132-BYTE PRINT WIDTH.
      *----------------------------------------------------------------
       820-WRITE-COLUMN-HEADING.
           WRITE REPORT-RECORD FROM RPT-COL-HDR1 AFTER 2.
           WRITE REPORT-RECORD FROM RPT-COL-HDR2 AFTER 1.
       820-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    840-WRITE-DETAIL-LINE  --  ONE PRINT LINE PER POLICY MONTH.
      *----------------------------------------------------------------
       840-WRITE-DETAIL-LINE.
           MOVE LG-POLICY-MONTH         TO RPT-D-POLICY-MONTH.
           MOVE LG-POLICY-YEAR          TO RPT-D-POLICY-YEAR.
           MOVE LG-MONTH-IN-POLICY-YEAR TO RPT-D-MONTH-IN-YEAR.
           MOVE LG-VALUE-START          TO RPT-D-VALUE-START.
           MOVE LG-PREMIUM              TO RPT-D-PREMIUM.
           MOVE LG-PREMIUM-LOAD         TO RPT-D-PREMIUM-LOAD.
           MOVE LG-EXPENSE-CHARGE       TO RPT-D-EXPENSE-CHARGE.
           MOVE LG-DEATH-BENEFIT        TO RPT-D-DEATH-BENEFIT.
           MOVE LG-NAAR                 TO RPT-D-NAAR.
           MOVE LG-COI-CHARGE           TO RPT-D-COI-CHARGE.
           MOVE LG-INTEREST             TO RPT-D-INTEREST.
           MOVE LG-VALUE-END            TO RPT-D-VALUE-END.
           WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
       840-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    850-WRITE-YEAR-TOTALS  --  CONTROL BREAK AFTER MONTH 12 OF
      *    EACH POLICY YEAR (RQ1200).
      *----------------------------------------------------------------
       850-WRITE-YEAR-TOTALS.
      *    MOVE THE FIVE YEAR-TO-DATE ACCUMULATORS OUT TO THE PRINT
      *    LINE, THEN RESET THEM FOR THE NEXT POLICY YEAR.
           MOVE LG-POLICY-YEAR      TO RPT-YT-POLICY-YEAR.
           MOVE WS-YR-PREMIUM       TO RPT-YT-PREMIUM.
           MOVE WS-YR-PREMIUM-LOAD  TO RPT-YT-PREMIUM-LOAD.
           MOVE WS-YR-EXPENSE-CHARGE TO RPT-YT-EXPENSE-CHARGE.
           MOVE WS-YR-COI-CHARGE    TO RPT-YT-COI-CHARGE.
           MOVE WS-YR-INTEREST      TO RPT-YT-INTEREST.
           MOVE LG-VALUE-END        TO RPT-YT-VALUE-END.
           WRITE REPORT-RECORD FROM RPT-YEAR-TOTAL-LINE AFTER 1.
           MOVE 0 TO WS-YR-PREMIUM WS-YR-PREMIUM-LOAD
                     WS-YR-EXPENSE-CHARGE WS-YR-COI-CHARGE
                     WS-YR-INTEREST.
       850-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    360-WRITE-FINAL-TOTALS  --  GRAND TOTALS PLUS THE MATURITY
      *    OR LAPSE MESSAGE (RQ1290).
      *----------------------------------------------------------------
       360-WRITE-FINAL-TOTALS.
      *    GRAND TOTALS FIRST, THEN EXACTLY ONE OF THE LAPSE OR
      *    MATURITY MESSAGES BELOW - WS-CURRENT-LAPSED WAS SET FROM
      *    ULENGIN'S LAST ANSWER BACK IN 320-PROJECT-ONE-MONTH.
           WRITE REPORT-RECORD FROM RPT-FINAL-HDR-LINE AFTER 2.
           MOVE WS-FN-PREMIUM        TO RPT-FN-PREMIUM.
           MOVE WS-FN-PREMIUM-LOAD   TO RPT-FN-PREMIUM-LOAD.
           MOVE WS-FN-EXPENSE-CHARGE TO RPT-FN-EXPENSE-CHARGE.
           MOVE WS-FN-COI-CHARGE     TO RPT-FN-COI-CHARGE.
           MOVE WS-FN-INTEREST       TO RPT-FN-INTEREST.
           WRITE REPORT-RECORD FROM RPT-FINAL-TOTAL-LINE AFTER 1.
           IF WS-CURRENT-LAPSED
      *            CASE LAPSED BEFORE MATURITY - SHOW WHERE (RQ1290).
               MOVE WS-LAST-LEDGER-MONTH TO RPT-LM-LAPSE-MONTH
               MOVE WS-LAST-LEDGER-YEAR  TO RPT-LM-LAPSE-YEAR
               WRITE REPORT-RECORD FROM RPT-LAPSE-MSG-LINE AFTER 1
           ELSE
      *            RAN TO MATURITY - SHOW THE FINAL ACCOUNT VALUE.
               MOVE WS-LAST-VALUE-END TO RPT-MM-VALUE-AT-MATURITY
               WRITE REPORT-RECORD FROM RPT-MATURITY-MSG-LINE AFTER 1
           END-IF.
       360-EXIT.
           EXIT.
