      *****************************************************************
      *  RATETAB  --  UL POLICY YEAR RATE VECTOR WORK AREA
      *  COMMON WORKING STORAGE COPYBOOK - COPIED BY ULRATES, ULENGIN,
      *  ULSOLVE AND ULBATCH.  ONE OCCURRENCE PER POLICY YEAR, YEARS 1
      *  THRU 121 (MAXIMUM POSSIBLE PROJECTION LENGTH, ISSUE AGE 0).
      *  UNUSED YEARS FOR A GIVEN ISSUE AGE ARE LEFT AT ZERO BY THE
      *  CALLING PROGRAM.
      *****************************************************************
       01  WS-RATE-VECTORS.
           05  WS-RV-UNIT-LOAD-TBL.
               10  WS-RV-UL-RATE OCCURS 121 TIMES
                   PIC 9(03)V9(05) COMP-3.
           05  WS-RV-COI-TBL.
               10  WS-RV-COI-RATE OCCURS 121 TIMES
                   PIC 9(03)V9(05) COMP-3.
           05  WS-RV-CORRIDOR-TBL.
               10  WS-RV-CF-RATE OCCURS 121 TIMES
                   PIC 9(01)V9(04) COMP-3.
           05  FILLER                          PIC X(04).
      *
      *    RAW BYTE IMAGE OF THE RATE VECTOR AREA - USED WHEN THE
      *    WHOLE TABLE IS MOVED AS A UNIT BETWEEN THE CALLING AND
      *    CALLED PROGRAMS INSTEAD OF FIELD BY FIELD.
      *
       01  WS-RATE-VECTORS-RAW REDEFINES WS-RATE-VECTORS.
           05  WS-RV-RAW-IMAGE                 PIC X(1577).
