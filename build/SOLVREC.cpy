      *****************************************************************
      *  SOLVREC  --  MINIMUM PREMIUM SOLVER RESULT RECORD
      *  ONE RECORD PER "S" REQUEST ON THE OUTPUT SOLVER RESULTS FILE.
      *****************************************************************
       01  SV-SOLVER-RESULT-REC.
           05  SV-GENDER                       PIC X(01).
           05  SV-RISK-CLASS                   PIC X(02).
           05  SV-ISSUE-AGE                    PIC 9(03).
           05  SV-FACE-AMOUNT                  PIC 9(09).
           05  SV-MIN-PREMIUM                  PIC 9(07)V99.
           05  FILLER                          PIC X(10).
      *
      *    DOLLARS/CENTS SPLIT VIEW OF THE SOLVED PREMIUM - USED
      *    WHEN THE +0.01 SAFETY BUMP IS APPLIED IN WHOLE CENTS.
      *
       01  SV-PREMIUM-CENTS-VIEW REDEFINES SV-SOLVER-RESULT-REC.
           05  FILLER                          PIC X(15).
           05  SV-PC-PREMIUM-DOLLARS           PIC 9(07).
           05  SV-PC-PREMIUM-CENTS             PIC 9(02).
           05  FILLER                          PIC X(10).
