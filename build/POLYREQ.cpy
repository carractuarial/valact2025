      *****************************************************************
      *  POLYREQ  --  POLICY REQUEST RECORD (AT-ISSUE ILLUSTRATION
      *  AND SOLVE REQUESTS)
      *  ONE RECORD PER INSURED CASE ON THE INPUT REQUEST FILE.
      *  COPIED INTO ULBATCH (FD) AND INTO ULRATES, ULENGIN AND
      *  ULSOLVE (LINKAGE SECTION).
      *****************************************************************
       01  PR-POLICY-REQUEST-REC.
           05  PR-REQUEST-TYPE                 PIC X(01).
               88  PR-REQ-ILLUSTRATE                VALUE 'I'.
               88  PR-REQ-SOLVE                     VALUE 'S'.
           05  PR-GENDER                       PIC X(01).
               88  PR-GENDER-MALE                   VALUE 'M'.
               88  PR-GENDER-FEMALE                 VALUE 'F'.
           05  PR-RISK-CLASS                   PIC X(02).
               88  PR-RISK-NONSMOKER                VALUE 'NS'.
               88  PR-RISK-SMOKER                   VALUE 'SM'.
           05  PR-ISSUE-AGE                    PIC 9(03).
           05  PR-FACE-AMOUNT                  PIC 9(09).
           05  PR-ANNUAL-PREMIUM               PIC 9(07)V99.
           05  FILLER                          PIC X(15).
      *
      *    DOLLARS/CENTS SPLIT VIEW OF THE REQUEST RECORD - USED BY
      *    THE SOLVER WHEN IT NEEDS THE FACE AMOUNT AND ISSUE AGE
      *    BUT WORKS THE PREMIUM IN WHOLE CENTS.
      *
       01  PR-PREMIUM-CENTS-VIEW REDEFINES PR-POLICY-REQUEST-REC.
           05  FILLER                          PIC X(04).
           05  PR-PC-ISSUE-AGE                 PIC 9(03).
           05  PR-PC-FACE-AMOUNT               PIC 9(09).
           05  PR-PC-PREMIUM-DOLLARS           PIC 9(07).
           05  PR-PC-PREMIUM-CENTS             PIC 9(02).
           05  FILLER                          PIC X(15).
