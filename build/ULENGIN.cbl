      ******************************************************************
      * PROGRAM:  ULENGIN
      *
      * AUTHOR :  R J Holloway
      *
      * PROJECTS ONE UL POLICY MONTH BY MONTH FROM ISSUE TO MATURITY
      * (ATTAINED AGE 121), APPLYING PREMIUM LOAD, EXPENSE CHARGE,
      * COST OF INSURANCE AND CREDITED INTEREST, AND BUILDS ONE
      * ILLUSTRATION LEDGER RECORD PER MONTH.  STOPS EARLY, WITH A
      * LAPSE FLAG SET, THE FIRST MONTH THE ACCOUNT VALUE GOES BELOW
      * ZERO.  CALLED BY ULBATCH FOR "I" REQUESTS AND REPEATEDLY BY
      * ULSOLVE, ONE CALL PER TRIAL PREMIUM, WHILE SOLVING FOR THE
      * MINIMUM PREMIUM.
      *
      * A GOOD CASE FOR A CALCULATOR AND THE RATE MANUAL BEFORE YOU
      * TOUCH THE MONTHLY PROCESSING PARAGRAPHS - INDEED.
      ******************************************************************
      *
      * Ledger array record descriptions:
      *     0    1    1    2    2    3    3    4    4    5    5    6
      * ....5....0....5....0....5....0....5....0....5....0....5....0....
      *
      * One LG-LEDGER-REC is returned per call, for the current policy
      * month only; ULBATCH (or ULSOLVE) drives the month-by-month
      * loop and writes the ledger file.
      *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. ULENGIN.
       AUTHOR. R J HOLLOWAY.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 04/02/89.
       DATE-COMPILED. 04/02/89.
       SECURITY. NON-CONFIDENTIAL.
      *
      *----------------------------------------------------------------
      *                     M A I N T E N A N C E   L O G
      *----------------------------------------------------------------
      * 04/02/89  RJH  RQ1103  ORIGINAL VERSION.  MONTHLY LOOP ONLY,   ~TAG:RQ1103__~
      *                        NO LAPSE DETECTION (ADDED NEXT RELEASE)~TAG:RQ1103__~
      * 09/02/89  RJH  RQ1141  ADDED LAPSE DETECTION AND EARLY-STOP    ~TAG:RQ1141__~
      *                        LOGIC PER PRODUCT ACTUARY SIGN-OFF.    ~TAG:RQ1141__~
      * 05/22/91  DWS  RQ1289  CORRIDOR FLOOR WAS APPLIED BEFORE THE   ~TAG:RQ1289__~
      *                        PREMIUM LOAD DEDUCTION - MOVED AV-FOR-DB~TAG:RQ1289__~
      *                        COMPUTATION AHEAD OF THE CORRIDOR TEST.~TAG:RQ1289__~
      * 02/14/92  RJH  RQ1310  CARRY INTERMEDIATE MONEY FIELDS TO SIX  ~TAG:RQ1310__~
      *                        DECIMALS AND RATE CONSTANTS TO EIGHT SO~TAG:RQ1310__~
      *                        THE PROJECTION MATCHES THE ACTUARY'S    ~TAG:RQ1310__~
      *                        WORKSHEET TO THE PENNY.                 ~TAG:RQ1310__~
      * 11/09/93  DWS  RQ1402  NAAR AND INTEREST NOW FLOORED AT ZERO   ~TAG:RQ1402__~
      *                        AS TWO SEPARATE STEPS PER RULE REVIEW.  ~TAG:RQ1402__~
      * 12/03/98  MWT  RQ1700  YEAR 2000 REVIEW - PROGRAM CARRIES NO   ~TAG:RQ1700__~
      *                        CALENDAR DATE, ONLY A POLICY MONTH      ~TAG:RQ1700__~
      *                        COUNTER FROM ISSUE.  NO CENTURY         ~TAG:RQ1700__~
      *                        EXPOSURE.  SIGNED OFF Y2K TEAM.         ~TAG:RQ1700__~
      * 06/30/00  MWT  RQ1750  RENAMED WORK FIELDS TO MATCH REVISED    ~TAG:RQ1750__~
      *                        SHOP STANDARD FOR ACTUARIAL PROGRAMS.   ~TAG:RQ1750__~
      * 04/19/02  RJH  RQ1811  ADDED POLICY-MONTH TRACE DISPLAY GATED  ~TAG:RQ1811__~
      *                        ON UPSI-0 FOR THIRD SHIFT SUPPORT.      ~TAG:RQ1811__~
      * 06/02/05  RJH  RQ1904  MOVED WS-YEAR-REMAINDER OUT OF THE      ~TAG:RQ1904__~
      *                        MISC-FIELDS GROUP TO STAND ALONE AS A   ~TAG:RQ1904__~
      *                        77-LEVEL - IT IS A SCRATCH REMAINDER    ~TAG:RQ1904__~
      *                        FROM THE DIVIDE IN 510-DERIVE-YEAR-AND- ~TAG:RQ1904__~
      *                        MONTH, NOT PART OF ANY RECORD LAYOUT.   ~TAG:RQ1904__~
      * 05/14/08  DWS  RQ2012  ANNUAL WALKTHROUGH WITH THE ACTUARIAL   ~TAG:RQ2012__~
      *                        DEPARTMENT.  NO CHANGE - RECONFIRMED    ~TAG:RQ2012__~
      *                        THE TEN-STEP MONTHLY FORMULA AND THE    ~TAG:RQ2012__~
      *                        AV-FOR-DB VERSUS AV-FOR-DB-FLOORED      ~TAG:RQ2012__~
      *                        DISTINCTION BETWEEN STEPS 6 AND 8/10    ~TAG:RQ2012__~
      *                        AGAINST THE CURRENT SPECIFICATION.      ~TAG:RQ2012__~
      *----------------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 IS ENGIN-TRACE-SWITCH
                  ON STATUS IS ENGIN-TRACE-ON
                  OFF STATUS IS ENGIN-TRACE-OFF.
      *
      *    NO FILE-CONTROL - THIS PROGRAM DOES NO I/O OF ITS OWN.  IT
      *    IS A PURE COMPUTE SUBPROGRAM, CALLED ONCE PER MONTH.
      *
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------
      *    MISC-FIELDS  --  PARA-NAME IS THE USUAL ABEND-TRACE FIELD,
      *    SET AT THE TOP OF EVERY PARAGRAPH THAT DOES SUBSCRIPTED OR
      *    ARITHMETIC WORK, SO A SYSTEM DUMP TELLS THE ON-CALL PROGRAMMER
      *    WHERE THE MONTHLY LOOP WAS STANDING.  THE YEAR/MONTH PAIR IS
      *    RECOMPUTED EVERY CALL FROM LK-POLICY-MONTH IN 510-DERIVE-
      *    YEAR-AND-MONTH - NEITHER FIELD SURVIVES ACROSS CALLS.
      *----------------------------------------------------------------
       01  MISC-FIELDS.
           05  PARA-NAME                       PIC X(40).
           05  WS-POLICY-YEAR-N                PIC 9(03) COMP.
           05  WS-MONTH-IN-YEAR-N              PIC 9(02) COMP.
           05  FILLER                          PIC X(20).

      *    SCRATCH REMAINDER FROM THE DIVIDE IN 510-DERIVE-YEAR-AND-
      *    MONTH ONLY - NOT PART OF ANY RECORD LAYOUT, SO IT STANDS
      *    ALONE AS A 77-LEVEL RATHER THAN LIVING UNDER MISC-FIELDS
      *    (RQ1904).  DISCARDED AS SOON AS 510-EXIT IS REACHED.
       77  WS-YEAR-REMAINDER                   PIC 9(03) COMP.

      *----------------------------------------------------------------
      *    PRODUCT CONSTANTS (PRODUCT1) - RATES AND FACTORS CARRIED TO
      *    EIGHT DECIMALS PER RQ1310.
      *----------------------------------------------------------------
       01  WS-PRODUCT-CONSTANTS.
      *        PREMIUM LOAD - PERCENTAGE OF EACH GROSS PREMIUM TAKEN
      *        OFF THE TOP IN STEP 2, BEFORE THE ACCOUNT VALUE IS EVER
      *        TOUCHED.  PRODUCT1 ONLY - A NEW CONSTANTS RECORD WOULD
      *        BE NEEDED FOR A SECOND PRODUCT LINE.
           05  WS-PREMIUM-LOAD-RATE            PIC 9V9(08) COMP-3
                                                VALUE 0.06000000.
      *        FLAT ANNUAL POLICY FEE, SPREAD EVENLY OVER THE TWELVE
      *        MONTHLY EXPENSE CHARGES IN STEP 3.
           05  WS-POLICY-FEE-YR                PIC 9(05)V99 COMP-3
                                                VALUE 120.00.
      *        2 PERCENT ANNUAL DISCOUNT, EXPRESSED MONTHLY, APPLIED TO
      *        THE DEATH BENEFIT BEFORE THE ACCOUNT VALUE IS SUBTRACTED
      *        IN STEP 6 - STANDARD NAAR DISCOUNTING PRACTICE.
           05  WS-NAAR-DISCOUNT-FACTOR         PIC 9V9(08) COMP-3
                                                VALUE 0.99917081.
      *        3 PERCENT ANNUAL EFFECTIVE RATE, EXPRESSED AS A MONTHLY
      *        COMPOUND RATE, CREDITED IN STEP 9.
           05  WS-MONTHLY-INTEREST-RATE        PIC 9V9(08) COMP-3
                                                VALUE 0.00246627.
           05  FILLER                          PIC X(01).
      *
      *    EDITED TRACE VIEW OF THE PRODUCT CONSTANTS - USED ONLY WHEN
      *    ENGIN-TRACE-ON, SO A REVIEWER CAN CONFIRM THE RATES LOADED
      *    CORRECTLY WITHOUT UNPACKING COMP-3 IN A DUMP.
      *
       01  WS-CONSTANTS-TRACE REDEFINES WS-PRODUCT-CONSTANTS.
           05  WS-CT-PREMIUM-LOAD-RATE         PIC X(04).
           05  WS-CT-POLICY-FEE-YR             PIC X(04).
           05  WS-CT-NAAR-DISCOUNT-FACTOR      PIC X(05).
           05  WS-CT-MONTHLY-INTEREST-RATE     PIC X(05).
           05  FILLER                          PIC X(02).

      *----------------------------------------------------------------
      *    MONTHLY COMPUTE AREA - MONEY FIELDS CARRIED TO SIX DECIMALS
      *    INTERNALLY PER RQ1310; ROUNDED TO TWO DECIMALS ONLY WHEN
      *    MOVED TO THE OUTPUT LEDGER RECORD.
      *----------------------------------------------------------------
       01  WS-COMPUTE-AREA.
      *        GROSS PREMIUM DUE THIS MONTH - ZERO EXCEPT THE FIRST
      *        MONTH OF EACH POLICY YEAR (STEP 1, ANNUAL MODE ONLY).
           05  WS-PREMIUM-THIS-MO              PIC S9(07)V9(06) COMP-3.
      *        STEP 2 RESULT - PREMIUM LOAD TAKEN OFF THE PREMIUM.
           05  WS-PREMIUM-LOAD-AMT             PIC S9(07)V9(06) COMP-3.
      *        STEP 3 RESULT - POLICY FEE PLUS UNIT LOAD, PER MONTH.
           05  WS-EXPENSE-CHG-AMT              PIC S9(07)V9(06) COMP-3.
      *        STEP 4 RESULT - ACCOUNT VALUE BEFORE THE CORRIDOR TEST.
           05  WS-AV-FOR-DB                    PIC S9(09)V9(06) COMP-3.
      *        STEP 5 RESULT - GREATER OF CORRIDOR FACTOR TIMES
      *        WS-AV-FOR-DB, OR THE FACE AMOUNT.
           05  WS-DEATH-BENEFIT-AMT            PIC S9(09)V9(06) COMP-3.
      *        STEP 6 RESULT - NET AMOUNT AT RISK, FLOORED AT ZERO.
           05  WS-NAAR-AMT                     PIC S9(09)V9(06) COMP-3.
      *        STEP 7 RESULT - COST OF INSURANCE CHARGE ON THE NAAR.
           05  WS-COI-CHG-AMT                  PIC S9(07)V9(06) COMP-3.
      *        STEP 8 RESULT - ACCOUNT VALUE AFTER COI, BEFORE INTEREST.
           05  WS-AV-FOR-INTEREST              PIC S9(09)V9(06) COMP-3.
      *        STEP 9 RESULT - INTEREST CREDITED THIS MONTH.
           05  WS-INTEREST-AMT                 PIC S9(07)V9(06) COMP-3.
      *        STEP 10 RESULT - END-OF-MONTH ACCOUNT VALUE - MOVED TO
      *        LG-VALUE-END AND TESTED FOR LAPSE IN 630.
           05  WS-VALUE-END-AMT                PIC S9(09)V9(06) COMP-3.
      *        WORK FIELD FOR THE UNIT LOAD PORTION OF STEP 3 - RATE
      *        PER THOUSAND OF FACE, TIMES FACE, DIVIDED BY 1000.
           05  WS-UNIT-LOAD-CHG-PART           PIC S9(09)V9(06) COMP-3.
      *        WS-AV-FOR-DB WITH NEGATIVE VALUES FLOORED TO ZERO BEFORE
      *        IT ENTERS THE NAAR FORMULA IN STEP 6 (RQ1402).
           05  WS-AV-FOR-DB-FLOORED            PIC S9(09)V9(06) COMP-3.
           05  FILLER                          PIC X(10).

      *----------------------------------------------------------------
      *    LINKAGE SECTION - FOUR ITEMS PASSED BY THE CALLER (ULBATCH
      *    OR ULSOLVE), IN THE ORDER LISTED ON THE PROCEDURE DIVISION
      *    USING PHRASE BELOW.  PR-POLICY-REQUEST-REC AND WS-RATE-
      *    VECTORS ARE READ-ONLY HERE; LG-LEDGER-REC AND LK-ENGINE-
      *    CONTROL ARE BUILT FRESH EACH CALL AND RETURNED.
      *----------------------------------------------------------------
       LINKAGE SECTION.
       COPY POLYREQ.
       COPY RATETAB.
       COPY LEDGREC.
      *    LK-POLICY-MONTH IS SET BY THE CALLER BEFORE EACH CALL AND IS
      *    NEVER INCREMENTED IN HERE - THIS PROGRAM PROJECTS EXACTLY
      *    ONE MONTH PER CALL AND HAS NO IDEA HOW MANY MONTHS REMAIN.
       01  LK-ENGINE-CONTROL.
           05  LK-POLICY-MONTH                 PIC 9(04) COMP.
           05  LK-LAPSED-SWITCH                PIC X(01).
               88  LK-POLICY-LAPSED                  VALUE 'Y'.
           05  FILLER                          PIC X(05).

      ******************************************************************
      *    MAINLINE - PERFORM THE MONTHLY PARAGRAPH ONCE AND RETURN.
      *    NO LOOP HERE - THE CALLER DRIVES THE MONTH-BY-MONTH LOOP AND
      *    DECIDES WHEN TO STOP (MATURITY, LAPSE, OR SOLVE CONVERGENCE).
      ******************************************************************
       PROCEDURE DIVISION USING PR-POLICY-REQUEST-REC,
                                 WS-RATE-VECTORS,
                                 LG-LEDGER-REC,
                                 LK-ENGINE-CONTROL.
      ******************************************************************

           PERFORM 500-PROCESS-ONE-MONTH THRU 500-EXIT.
           GOBACK.

      *----------------------------------------------------------------
      *    500-PROCESS-ONE-MONTH  --  BUSINESS RULES, MONTHLY
      *    PROCESSING, STEPS 1 THROUGH 10, IN THIS EXACT ORDER.
      *    m = LK-POLICY-MONTH (CALLER-MAINTAINED),
      *    y = POLICY YEAR = CEIL(m/12),
      *    MONTH-IN-YEAR = ((m-1) MOD 12) + 1.
      *----------------------------------------------------------------
       500-PROCESS-ONE-MONTH.
           MOVE '500-PROCESS-ONE-MONTH' TO PARA-NAME.
           IF ENGIN-TRACE-ON
               DISPLAY 'ULENGIN - POLICY MONTH ' LK-POLICY-MONTH
           END-IF.
           PERFORM 510-DERIVE-YEAR-AND-MONTH THRU 510-EXIT.
           PERFORM 520-COMPUTE-PREMIUM THRU 520-EXIT.
           PERFORM 530-COMPUTE-PREMIUM-LOAD THRU 530-EXIT.
           PERFORM 540-COMPUTE-EXPENSE-CHARGE THRU 540-EXIT.
           PERFORM 550-COMPUTE-AV-FOR-DB THRU 550-EXIT.
           PERFORM 560-COMPUTE-DEATH-BENEFIT THRU 560-EXIT.
           PERFORM 570-COMPUTE-NAAR THRU 570-EXIT.
           PERFORM 580-COMPUTE-COI-CHARGE THRU 580-EXIT.
           PERFORM 590-COMPUTE-AV-FOR-INTEREST THRU 590-EXIT.
           PERFORM 600-COMPUTE-INTEREST THRU 600-EXIT.
           PERFORM 610-COMPUTE-VALUE-END THRU 610-EXIT.
           PERFORM 620-BUILD-LEDGER-RECORD THRU 620-EXIT.
           PERFORM 630-CHECK-LAPSE-STATUS THRU 630-EXIT.
       500-EXIT.
           EXIT.

       510-DERIVE-YEAR-AND-MONTH.
           DIVIDE LK-POLICY-MONTH BY 12
               GIVING WS-POLICY-YEAR-N
               REMAINDER WS-YEAR-REMAINDER.
           IF WS-YEAR-REMAINDER = 0
               MOVE 12 TO WS-MONTH-IN-YEAR-N
           ELSE
               ADD 1 TO WS-POLICY-YEAR-N
               MOVE WS-YEAR-REMAINDER TO WS-MONTH-IN-YEAR-N
           END-IF.
       510-EXIT.
           EXIT.

      *    STEP 1 - PREMIUM IS PAID ONLY AT THE START OF EACH POLICY
      *    YEAR (ANNUAL MODE).
       520-COMPUTE-PREMIUM.
           IF WS-MONTH-IN-YEAR-N = 1
               MOVE PR-ANNUAL-PREMIUM TO WS-PREMIUM-THIS-MO
           ELSE
               MOVE 0 TO WS-PREMIUM-THIS-MO
           END-IF.
       520-EXIT.
           EXIT.

      *    STEP 2 - PREMIUM LOAD.
       530-COMPUTE-PREMIUM-LOAD.
           COMPUTE WS-PREMIUM-LOAD-AMT ROUNDED =
                   WS-PREMIUM-THIS-MO * WS-PREMIUM-LOAD-RATE.
       530-EXIT.
           EXIT.

      *    STEP 3 - MONTHLY EXPENSE CHARGE: POLICY FEE PLUS UNIT LOAD
      *    RATE PER $1,000 OF FACE, DIVIDED BY TWELVE.
       540-COMPUTE-EXPENSE-CHARGE.
           COMPUTE WS-UNIT-LOAD-CHG-PART ROUNDED =
                   WS-RV-UL-RATE(WS-POLICY-YEAR-N)
                       * PR-FACE-AMOUNT / 1000.
           COMPUTE WS-EXPENSE-CHG-AMT ROUNDED =
                   (WS-POLICY-FEE-YR + WS-UNIT-LOAD-CHG-PART) / 12.
       540-EXIT.
           EXIT.

      *    STEP 4 - ACCOUNT VALUE BEFORE THE DEATH BENEFIT TEST.
       550-COMPUTE-AV-FOR-DB.
           COMPUTE WS-AV-FOR-DB ROUNDED =
                   LG-VALUE-START + WS-PREMIUM-THIS-MO
                       - WS-PREMIUM-LOAD-AMT - WS-EXPENSE-CHG-AMT.
       550-EXIT.
           EXIT.

      *    STEP 5 - DEATH BENEFIT NEVER FALLS BELOW FACE AMOUNT
      *    (CORRIDOR TEST) - SEE RQ1289.
       560-COMPUTE-DEATH-BENEFIT.
           COMPUTE WS-DEATH-BENEFIT-AMT ROUNDED =
                   WS-RV-CF-RATE(WS-POLICY-YEAR-N) * WS-AV-FOR-DB.
           IF WS-DEATH-BENEFIT-AMT < PR-FACE-AMOUNT
               MOVE PR-FACE-AMOUNT TO WS-DEATH-BENEFIT-AMT
           END-IF.
       560-EXIT.
           EXIT.

      *    STEP 6 - NET AMOUNT AT RISK, FLOORED AT ZERO (RQ1402).
       570-COMPUTE-NAAR.
           IF WS-AV-FOR-DB > 0
               MOVE WS-AV-FOR-DB TO WS-AV-FOR-DB-FLOORED
           ELSE
               MOVE 0 TO WS-AV-FOR-DB-FLOORED
           END-IF.
           COMPUTE WS-NAAR-AMT ROUNDED =
                   WS-DEATH-BENEFIT-AMT * WS-NAAR-DISCOUNT-FACTOR
                       - WS-AV-FOR-DB-FLOORED.
           IF WS-NAAR-AMT < 0
               MOVE 0 TO WS-NAAR-AMT
           END-IF.
       570-EXIT.
           EXIT.

      *    STEP 7 - MONTHLY COST OF INSURANCE CHARGE.
       580-COMPUTE-COI-CHARGE.
           COMPUTE WS-COI-CHG-AMT ROUNDED =
                   (WS-NAAR-AMT / 1000)
                       * (WS-RV-COI-RATE(WS-POLICY-YEAR-N) / 12).
       580-EXIT.
           EXIT.

      *    STEP 8 - ACCOUNT VALUE BEFORE INTEREST.
       590-COMPUTE-AV-FOR-INTEREST.
           COMPUTE WS-AV-FOR-INTEREST ROUNDED =
                   WS-AV-FOR-DB - WS-COI-CHG-AMT.
       590-EXIT.
           EXIT.

      *    STEP 9 - INTEREST CREDITED ONLY ON A NON-NEGATIVE BASE
      *    (RQ1402).
       600-COMPUTE-INTEREST.
           IF WS-AV-FOR-INTEREST > 0
               COMPUTE WS-INTEREST-AMT ROUNDED =
                       WS-AV-FOR-INTEREST * WS-MONTHLY-INTEREST-RATE
           ELSE
               MOVE 0 TO WS-INTEREST-AMT
           END-IF.
       600-EXIT.
           EXIT.

      *    STEP 10 - END-OF-MONTH ACCOUNT VALUE.
       610-COMPUTE-VALUE-END.
           COMPUTE WS-VALUE-END-AMT ROUNDED =
                   WS-AV-FOR-INTEREST + WS-INTEREST-AMT.
       610-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    620-BUILD-LEDGER-RECORD  --  ROUND HALF-UP TO TWO DECIMALS
      *    ONLY HERE, ON THE WAY OUT TO THE OUTPUT LEDGER RECORD (SEE
      *    RQ1310).
      *----------------------------------------------------------------
       620-BUILD-LEDGER-RECORD.
           MOVE LK-POLICY-MONTH        TO LG-POLICY-MONTH.
           MOVE WS-POLICY-YEAR-N       TO LG-POLICY-YEAR.
           MOVE WS-MONTH-IN-YEAR-N     TO LG-MONTH-IN-POLICY-YEAR.
           MOVE WS-PREMIUM-THIS-MO     TO LG-PREMIUM.
           MOVE WS-PREMIUM-LOAD-AMT    TO LG-PREMIUM-LOAD.
           MOVE WS-EXPENSE-CHG-AMT     TO LG-EXPENSE-CHARGE.
           MOVE WS-DEATH-BENEFIT-AMT   TO LG-DEATH-BENEFIT.
           MOVE WS-NAAR-AMT            TO LG-NAAR.
           MOVE WS-COI-CHG-AMT         TO LG-COI-CHARGE.
           MOVE WS-INTEREST-AMT        TO LG-INTEREST.
           MOVE WS-VALUE-END-AMT       TO LG-VALUE-END.
       620-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    630-CHECK-LAPSE-STATUS  --  A NEGATIVE END-OF-MONTH VALUE
      *    MEANS THE POLICY LAPSES THIS MONTH; TELL THE CALLER SO IT
      *    STOPS THE PROJECTION AFTER WRITING THIS MONTH'S RECORD.
      *----------------------------------------------------------------
       630-CHECK-LAPSE-STATUS.
           IF WS-VALUE-END-AMT < 0
               MOVE 'Y' TO LK-LAPSED-SWITCH
           ELSE
               MOVE 'N' TO LK-LAPSED-SWITCH
           END-IF.
       630-EXIT.
           EXIT.
