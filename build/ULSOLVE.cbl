      ******************************************************************
      * PROGRAM:  ULSOLVE
      *
      * AUTHOR :  R J Holloway
      *
      * SOLVES FOR THE MINIMUM ANNUAL PREMIUM, TO THE CENT, THAT
      * CARRIES A UNIVERSAL LIFE POLICY TO MATURITY (ATTAINED AGE 121)
      * WITHOUT THE ACCOUNT VALUE GOING NEGATIVE.  USES A DOUBLING
      * SEARCH TO BRACKET THE ANSWER, THEN BISECTS THE BRACKET TO
      * HALF-A-CENT, CALLING ULENGIN ONCE PER POLICY MONTH FOR EACH
      * TRIAL PREMIUM.  CALLED BY ULBATCH FOR "S" REQUESTS.
      *
      * THIS ONE BURNS CPU - EACH TRIAL PREMIUM RE-PROJECTS THE WHOLE
      * POLICY.  DO NOT BE SURPRISED IF A LARGE REQUEST FILE TAKES A
      * WHILE ON THIRD SHIFT.
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. ULSOLVE.
       AUTHOR. R J HOLLOWAY.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 05/11/89.
       DATE-COMPILED. 05/11/89.
       SECURITY. NON-CONFIDENTIAL.
      *
      *----------------------------------------------------------------
      *                     M A I N T E N A N C E   L O G
      *----------------------------------------------------------------
      * 05/11/89  RJH  RQ1104  ORIGINAL VERSION.  DOUBLING SEARCH PLUS ~TAG:RQ1104__~
      *                        BISECTION, PATTERNED ON THE OLD BALANCE ~TAG:RQ1104__~
      *                        TRANSACTION LOOP IN SAM1.               ~TAG:RQ1104__~
      * 10/03/90  DWS  RQ1220  BISECTION WAS COMPARING ON WHOLE DOLLARS~TAG:RQ1220__~
      *                        - TIGHTENED TOLERANCE TO HALF A CENT    ~TAG:RQ1220__~
      *                        PER ACTUARY REQUEST.                    ~TAG:RQ1220__~
      * 03/08/92  RJH  RQ1311  ADDED THE 1-CENT SAFETY BUMP AFTER THE  ~TAG:RQ1311__~
      *                        ROUNDED PREMIUM WAS FOUND TO LAPSE A    ~TAG:RQ1311__~
      *                        HANDFUL OF CASES ONE MONTH SHORT OF     ~TAG:RQ1311__~
      *                        MATURITY.                               ~TAG:RQ1311__~
      * 07/19/94  DWS  RQ1420  RAISED THE UPPER BRACKET STARTING POINT ~TAG:RQ1420__~
      *                        FROM FACE/50 TO FACE/100 TO CUT DOWN ON ~TAG:RQ1420__~
      *                        DOUBLING PASSES ON LARGE FACE AMOUNTS.  ~TAG:RQ1420__~
      * 12/03/98  MWT  RQ1701  YEAR 2000 REVIEW - PROGRAM CARRIES NO   ~TAG:RQ1701__~
      *                        CALENDAR DATE.  NO CENTURY EXPOSURE.    ~TAG:RQ1701__~
      *                        SIGNED OFF Y2K TEAM.                    ~TAG:RQ1701__~
      * 08/14/99  MWT  RQ1730  ADDED BRACKET-ITERATION CEILING (50     ~TAG:RQ1730__~
      *                        DOUBLINGS) SO A BAD RATE TABLE CANNOT   ~TAG:RQ1730__~
      *                        LOOP THE JOB FOREVER.                   ~TAG:RQ1730__~
      * 04/19/02  RJH  RQ1812  ADDED TRIAL-PREMIUM TRACE DISPLAY FOR   ~TAG:RQ1812__~
      *                        THIRD SHIFT SUPPORT.                    ~TAG:RQ1812__~
      * 09/23/03  DWS  RQ1855  500-FINALIZE-RESULT WAS MOVING THE      ~TAG:RQ1855__~
      *                        UNROUNDED MID-POINT DIRECTLY INTO THE   ~TAG:RQ1855__~
      *                        2-DECIMAL RESULT FIELD - MOVE TRUNCATES~TAG:RQ1855__~
      *                        RATHER THAN ROUNDING, SO A MID LIKE     ~TAG:RQ1855__~
      *                        1234.567890 CAME OUT 1234.56 INSTEAD OF~TAG:RQ1855__~
      *                        THE CORRECT HALF-UP 1234.57.  CHANGED TO~TAG:RQ1855__~
      *                        A COMPUTE ... ROUNDED PER ACTUARY AUDIT.~TAG:RQ1855__~
      * 06/02/05  RJH  RQ1903  MOVED WS-DOUBLING-COUNT OUT OF THE      ~TAG:RQ1903__~
      *                        MISC-FIELDS GROUP TO STAND ALONE AS A   ~TAG:RQ1903__~
      *                        77-LEVEL - IT IS A LOOP COUNTER, NOT    ~TAG:RQ1903__~
      *                        PART OF ANY RECORD LAYOUT.              ~TAG:RQ1903__~
      *----------------------------------------------------------------
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 IS SOLVE-TRACE-SWITCH
                  ON STATUS IS SOLVE-TRACE-ON
                  OFF STATUS IS SOLVE-TRACE-OFF.
      *
      *    NO FILE-CONTROL - THIS PROGRAM DOES NO I/O OF ITS OWN.  IT
      *    IS A COMPUTE SUBPROGRAM THAT DRIVES ULENGIN.
      *
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  PARA-NAME                       PIC X(40).
           05  WS-PROJ-HORIZON-MOS             PIC 9(04) COMP.
           05  FILLER                          PIC X(15).

      *    HOW MANY TIMES 310-DOUBLE-THE-BRACKET HAS DOUBLED THE UPPER
      *    BOUND ON THE CURRENT REQUEST - NOT PART OF ANY RECORD, SO IT
      *    STANDS ALONE AS A 77-LEVEL RATHER THAN LIVING UNDER A GROUP
      *    (RQ1903).  RESET TO ZERO FOR EACH NEW REQUEST IN 000-SETUP-
      *    RTN.
       77  WS-DOUBLING-COUNT                   PIC 9(02) COMP.

      *----------------------------------------------------------------
      *    BRACKET AND BISECTION WORK AREA - PREMIUM VALUES CARRIED TO
      *    SIX DECIMALS INTERNALLY, ROUNDED TO THE CENT ONLY IN
      *    500-FINALIZE-RESULT (SEE RQ1220, RQ1311).
      *----------------------------------------------------------------
       01  WS-SOLVER-WORK-AREA.
      *    LOWER AND UPPER BOUNDS OF THE CURRENT BRACKET.
           05  WS-LO-PREMIUM                   PIC S9(07)V9(06) COMP-3.
           05  WS-HI-PREMIUM                   PIC S9(07)V9(06) COMP-3.
      *    MIDPOINT TESTED BY THE CURRENT BISECTION PASS.
           05  WS-MID-PREMIUM                  PIC S9(07)V9(06) COMP-3.
           05  WS-BRACKET-WIDTH                PIC S9(07)V9(06) COMP-3.
      *    STOP BISECTING ONCE THE BRACKET NARROWS TO THIS (RQ1220).
           05  WS-TOLERANCE                    PIC S9(01)V9(06) COMP-3
                                                VALUE 0.005000.
      *    FINAL 2-DECIMAL ANSWER - SEE 500-FINALIZE-RESULT (RQ1855).
           05  WS-ROUNDED-PREMIUM              PIC S9(07)V99   COMP-3.
      *    ADDED TO WS-ROUNDED-PREMIUM WHEN IT STILL FAILS TO REACH
      *    MATURITY WITH A POSITIVE VALUE (RQ1311).
           05  WS-SAFETY-BUMP                  PIC S9(01)V99   COMP-3
                                                VALUE 0.01.
      *    LAST MONTH'S LG-VALUE-END FROM THE MOST RECENT TRIAL RUN.
           05  WS-FINAL-VALUE-END              PIC S9(09)V9(06) COMP-3.
           05  FILLER                          PIC X(01).

      *
      *    EDITED TRACE VIEW OF THE CURRENT BRACKET, USED ONLY WHEN
      *    SOLVE-TRACE-ON, SO A REVIEWER CAN FOLLOW THE BISECTION ON
      *    THE CONSOLE WITHOUT A DEBUGGER.
      *
       01  WS-BRACKET-TRACE REDEFINES WS-SOLVER-WORK-AREA.
           05  WS-BT-LO-PREMIUM                PIC X(07).
           05  WS-BT-HI-PREMIUM                PIC X(07).
           05  WS-BT-MID-PREMIUM               PIC X(07).
           05  FILLER                          PIC X(27).

      *----------------------------------------------------------------
      *    DRIVES THE 210-PROJECT-ONE-MONTH LOOP INSIDE 200-RUN-FULL-
      *    ILLUSTRATION FOR THE TRIAL PREMIUM CURRENTLY BEING TESTED.
      *----------------------------------------------------------------
       01  WS-PROJECTION-CONTROL.
           05  WS-CURRENT-MONTH                PIC 9(04) COMP.
           05  WS-CURRENT-LAPSED-SW            PIC X(01).
               88  WS-CURRENT-LAPSED                VALUE 'Y'.
           05  FILLER                          PIC X(10).

      *----------------------------------------------------------------
      *    LOCAL AREA FOR DRIVING ULENGIN ONE POLICY MONTH AT A TIME -
      *    NOT PART OF THIS PROGRAM'S OWN CALLING INTERFACE, SO IT
      *    LIVES HERE RATHER THAN IN THE LINKAGE SECTION BELOW.
      *----------------------------------------------------------------
       COPY LEDGREC.
       01  WS-ENGINE-CONTROL-AREA.
           05  WS-ENGINE-POLICY-MONTH          PIC 9(04) COMP.
           05  WS-ENGINE-LAPSED-SWITCH         PIC X(01).
               88  WS-ENGINE-POLICY-LAPSED          VALUE 'Y'.
           05  FILLER                          PIC X(05).

      *    THE CALLING INTERFACE - THE REQUEST BEING SOLVED, ITS RATE
      *    VECTORS (ALREADY LOADED BY ULRATES), AND THE RESULT RECORD
      *    THIS PROGRAM BUILDS IN 500-FINALIZE-RESULT.  NOTE THAT
      *    PR-ANNUAL-PREMIUM IN THE REQUEST RECORD IS OVERWRITTEN WITH
      *    EACH TRIAL PREMIUM AS THE SEARCH PROGRESSES - THE CALLER'S
      *    ORIGINAL VALUE ON THAT FIELD IS NOT PRESERVED.
       LINKAGE SECTION.
       COPY POLYREQ.
       COPY RATETAB.
       COPY SOLVREC.

      ******************************************************************
       PROCEDURE DIVISION USING PR-POLICY-REQUEST-REC,
                                 WS-RATE-VECTORS,
                                 SV-SOLVER-RESULT-REC.
      ******************************************************************
      *    THREE-STAGE SEARCH: BRACKET, BISECT, FINALIZE.  EACH STAGE
      *    IS A SEPARATE PARAGRAPH RANGE SO THE FLOW READS TOP TO
      *    BOTTOM WITHOUT NEEDING TO CHASE A GO TO.

           PERFORM 000-SETUP-RTN THRU 000-EXIT.
           PERFORM 300-BRACKET-SEARCH THRU 300-EXIT.
           PERFORM 400-BISECTION-LOOP THRU 400-EXIT.
           PERFORM 500-FINALIZE-RESULT THRU 500-EXIT.
           GOBACK.

      *----------------------------------------------------------------
      *    000-SETUP-RTN  --  ESTABLISH THE PROJECTION HORIZON AND THE
      *    INITIAL BRACKET (RQ1420: HI STARTS AT FACE / 100).
      *----------------------------------------------------------------
       000-SETUP-RTN.
           MOVE '000-SETUP-RTN' TO PARA-NAME.
      *    SAME AGE-121 HORIZON FORMULA USED BY ULBATCH FOR "I"
      *    REQUESTS - KEEP THE TWO IN SYNC IF EITHER EVER CHANGES.
           COMPUTE WS-PROJ-HORIZON-MOS =
                   12 * (121 - PR-ISSUE-AGE).
           MOVE 0 TO WS-LO-PREMIUM.
      *    STARTING UPPER BOUND (RQ1420) - FACE / 100 REACHES MOST
      *    CASES IN ONE OR TWO DOUBLINGS RATHER THAN A DOZEN.
           COMPUTE WS-HI-PREMIUM ROUNDED = PR-FACE-AMOUNT / 100.
           MOVE 0 TO WS-DOUBLING-COUNT.
       000-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    300-BRACKET-SEARCH  --  RUN THE ILLUSTRATION AT WS-HI-
      *    PREMIUM; WHILE THE POLICY FAILS TO REACH MATURITY WITH A
      *    POSITIVE VALUE, MOVE HI TO LO AND DOUBLE HI (RQ1730: CAPPED
      *    AT 50 DOUBLINGS - A BAD RATE TABLE SHOULD NOT LOOP FOREVER).
      *----------------------------------------------------------------
       300-BRACKET-SEARCH.
           MOVE '300-BRACKET-SEARCH' TO PARA-NAME.
           MOVE WS-HI-PREMIUM TO PR-ANNUAL-PREMIUM.
           PERFORM 200-RUN-FULL-ILLUSTRATION THRU 200-EXIT.
           PERFORM 310-DOUBLE-THE-BRACKET THRU 310-EXIT
               UNTIL WS-FINAL-VALUE-END > 0
                  OR WS-DOUBLING-COUNT > 50.
       300-EXIT.
           EXIT.

       310-DOUBLE-THE-BRACKET.
           MOVE WS-HI-PREMIUM TO WS-LO-PREMIUM.
           COMPUTE WS-HI-PREMIUM ROUNDED = WS-HI-PREMIUM * 2.
           ADD 1 TO WS-DOUBLING-COUNT.
           MOVE WS-HI-PREMIUM TO PR-ANNUAL-PREMIUM.
           PERFORM 200-RUN-FULL-ILLUSTRATION THRU 200-EXIT.
       310-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    400-BISECTION-LOOP  --  NARROW THE BRACKET TO HALF A CENT
      *    (RQ1220).
      *----------------------------------------------------------------
       400-BISECTION-LOOP.
           MOVE '400-BISECTION-LOOP' TO PARA-NAME.
           COMPUTE WS-BRACKET-WIDTH = WS-HI-PREMIUM - WS-LO-PREMIUM.
           PERFORM 410-BISECT-ONCE THRU 410-EXIT
               UNTIL WS-BRACKET-WIDTH NOT > WS-TOLERANCE.
       400-EXIT.
           EXIT.

       410-BISECT-ONCE.
           COMPUTE WS-MID-PREMIUM ROUNDED =
                   (WS-LO-PREMIUM + WS-HI-PREMIUM) / 2.
           MOVE WS-MID-PREMIUM TO PR-ANNUAL-PREMIUM.
           PERFORM 200-RUN-FULL-ILLUSTRATION THRU 200-EXIT.
           IF WS-FINAL-VALUE-END NOT > 0
               MOVE WS-MID-PREMIUM TO WS-LO-PREMIUM
           ELSE
               MOVE WS-MID-PREMIUM TO WS-HI-PREMIUM
           END-IF.
           COMPUTE WS-BRACKET-WIDTH = WS-HI-PREMIUM - WS-LO-PREMIUM.
       410-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    500-FINALIZE-RESULT  --  ROUND THE LAST MID-POINT HALF-UP
      *    TO THE CENT, RE-ILLUSTRATE AT THE UNROUNDED MID, AND BUMP
      *    BY A PENNY IF THE ROUNDED PREMIUM STILL FAILS TO REACH
      *    MATURITY WITH A POSITIVE VALUE (RQ1311).
      *----------------------------------------------------------------
       500-FINALIZE-RESULT.
           MOVE '500-FINALIZE-RESULT' TO PARA-NAME.
      *    ROUND HALF-UP TO THE CENT (RQ1855) - MOVE WOULD TRUNCATE THE
      *    LOW-ORDER DIGITS INSTEAD OF ROUNDING THEM, AND ROUNDED IS
      *    NOT A LEGAL PHRASE ON MOVE, ONLY ON COMPUTE/ADD/SUBTRACT/
      *    MULTIPLY/DIVIDE.
           COMPUTE WS-ROUNDED-PREMIUM ROUNDED = WS-MID-PREMIUM.
           IF WS-FINAL-VALUE-END NOT > 0
               ADD WS-SAFETY-BUMP TO WS-ROUNDED-PREMIUM
           END-IF.
           IF SOLVE-TRACE-ON
               DISPLAY 'ULSOLVE - MINIMUM PREMIUM ' WS-ROUNDED-PREMIUM
           END-IF.
           MOVE PR-GENDER          TO SV-GENDER.
           MOVE PR-RISK-CLASS      TO SV-RISK-CLASS.
           MOVE PR-ISSUE-AGE       TO SV-ISSUE-AGE.
           MOVE PR-FACE-AMOUNT     TO SV-FACE-AMOUNT.
           MOVE WS-ROUNDED-PREMIUM TO SV-MIN-PREMIUM.
       500-EXIT.
           EXIT.

      *----------------------------------------------------------------
      *    200-RUN-FULL-ILLUSTRATION  --  PROJECT THE POLICY, MONTH BY
      *    MONTH, AT THE TRIAL PREMIUM CURRENTLY IN PR-ANNUAL-PREMIUM,
      *    STOPPING EARLY ON LAPSE.  LEAVES THE LAST MONTH'S
      *    LG-VALUE-END IN WS-FINAL-VALUE-END - THAT IS "FINAL
      *    VALUE_END" WHETHER THE POLICY REACHED MATURITY OR LAPSED.
      *----------------------------------------------------------------
       200-RUN-FULL-ILLUSTRATION.
           MOVE '200-RUN-FULL-ILLUSTRATION' TO PARA-NAME.
           IF SOLVE-TRACE-ON
               DISPLAY 'ULSOLVE - TRIAL PREMIUM ' PR-ANNUAL-PREMIUM
           END-IF.
           MOVE 0 TO LG-VALUE-START.
           MOVE 1 TO WS-CURRENT-MONTH.
           MOVE 'N' TO WS-CURRENT-LAPSED-SW.
           PERFORM 210-PROJECT-ONE-MONTH THRU 210-EXIT
               UNTIL WS-CURRENT-MONTH > WS-PROJ-HORIZON-MOS
                  OR WS-CURRENT-LAPSED.
           MOVE LG-VALUE-END TO WS-FINAL-VALUE-END.
       200-EXIT.
           EXIT.

      *    ONE ULENGIN CALL PER MONTH, SAME PATTERN ULBATCH USES FOR
      *    "I" REQUESTS - THE DIFFERENCE IS NOBODY WRITES THIS LEDGER
      *    RECORD TO DISK, IT IS DISCARDED AFTER LG-VALUE-END IS READ.
       210-PROJECT-ONE-MONTH.
           MOVE WS-CURRENT-MONTH TO WS-ENGINE-POLICY-MONTH.
           CALL 'ULENGIN' USING PR-POLICY-REQUEST-REC,
                                 WS-RATE-VECTORS,
                                 LG-LEDGER-REC,
                                 WS-ENGINE-CONTROL-AREA.
           MOVE WS-ENGINE-LAPSED-SWITCH TO WS-CURRENT-LAPSED-SW.
           MOVE LG-VALUE-END TO LG-VALUE-START.
           ADD 1 TO WS-CURRENT-MONTH.
       210-EXIT.
           EXIT.
